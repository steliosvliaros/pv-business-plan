000100******************************************************************
000110* PROGRAM-ID.  PVSCEN01                                          *
000120* AUTHOR.      M. TORRES-RIVERA                                  *
000130* INSTALLATION. STATE ENERGY OFFICE - DATA PROCESSING            *
000140* DATE-WRITTEN. 11/03/94                                         *
000150* REMARKS.     SCENARIO COMPARISON.  FOR EACH PROJECT, RUNS THE  *
000160*              FINANCIAL MODEL ON THE UNMODIFIED BASE INPUTS     *
000170*              (SCENARIO "BASE CASE"), THEN AGAIN FOR EACH OF    *
000180*              THE SHOP'S STANDING NAMED RATE SCENARIOS, AND     *
000190*              WRITES ONE SCENARIO-RESULT ROW PER RUN.           *
000200******************************************************************
000210* CHANGE LOG                                                     *
000220* DATE     BY   TICKET     DESCRIPTION                           *
000230* -------- ---- ---------- --------------------------------------*
000240* 11/03/94 MTR  PVE-0183   ORIGINAL CODING.                      *
000250* 08/18/98 DKO  Y2K-0034   YEAR-2000 REVIEW.  NO DATE FIELDS IN  *
000260*                          THIS PROGRAM.  NO CHANGE REQUIRED.    *
000270* 02/24/03 JVL  PVE-0248   ADD "HIGH DISCOUNT RATE" SCENARIO.    *
000280* 06/14/05 JVL  PVE-0303   ADD UPSI-0 CALC TRACE SWITCH.         *
000290* 08/14/07 SGU  PVE-0363   VALIDATE AND SIZE EACH PROJECT THE     *
000300*                          SAME WAY PVMAIN01 DOES (CALL PVVALCHK *
000310*                          FOR DEFAULTS, THEN RUN SYSTEM/ARRAY    *
000320*                          SIZING AND PRODUCTION ESTIMATION)     *
000330*                          BEFORE THE BASE CASE INSTEAD OF        *
000340*                          ASSUMING RAW DEMAND-KWH EQUALS         *
000350*                          PRODUCTION.  SEE PVE-0362 (PVSENS01). *
000360* 03/03/09 SGU  PVE-0379   NOTED IN 2450- BELOW THAT ADDING A     *
000370*                          FOURTH SCENARIO ROW MEANS EXTENDING   *
000380*                          W02-TABLA-ESCENARIOS-INIC AS WELL AS  *
000390*                          THE OCCURS 3 CLAUSE THAT REDEFINES IT.*
000400******************************************************************
000410*----------------------------------------------------------------*
000420*  PROGRAM FLOW:                                                  *
000430*    1000-INICIAR-PROGRAMA    OPEN THE INPUT EXTRACT AND THE      *
000440*                             SAL-ESCENAR OUTPUT.                 *
000450*    2000-PROCESAR-PROGRAMA   ONE PASS PER INPUT PROJECT:         *
000460*        2100-VALIDAR-PROYECTO    CALL PVVALCHK, SAME AS          *
000470*                                 PVMAIN01 - A REJECTED PROJECT   *
000480*                                 IS SKIPPED, NOT COMPARED.       *
000490*        2150/2170/2180-*        SIZE THE SYSTEM AND ESTIMATE     *
000500*                                 ANNUAL PRODUCTION, SAME RULES   *
000510*                                 AS THE MAIN BATCH.               *
000520*        2200-COMPARAR-PROYECTO  RUN THE BASE CASE, THEN EACH     *
000530*                                 NAMED SCENARIO, FOR THIS ONE    *
000540*                                 PROJECT.                         *
000550*    3000-FINALIZAR-PROGRAMA  CLOSE BOTH FILES.                   *
000560*                                                                  *
000570*  UNLIKE PVSENS01'S NUMERIC SWEEP, THIS PROGRAM RUNS A FIXED,    *
000580*  SMALL SET OF NAMED WHAT-IF CASES OUT OF W02-TABLA-ESCENARIOS - *
000590*  EACH ROW NAMES ONE PARAMETER TO OVERRIDE AND THE SINGLE VALUE  *
000600*  TO OVERRIDE IT WITH, RATHER THAN A RANGE OF STEPS.             *
000610*----------------------------------------------------------------*
000620IDENTIFICATION DIVISION.
000630PROGRAM-ID.     PVSCEN01.
000640AUTHOR.         M. TORRES-RIVERA.
000650INSTALLATION.   STATE ENERGY OFFICE - DATA PROCESSING.
000660DATE-WRITTEN.   11/03/94.
000670DATE-COMPILED.
000680SECURITY.       INTERNAL USE ONLY.
000690
000700ENVIRONMENT DIVISION.
000710CONFIGURATION SECTION.
000720*----------------------------------------------------------------*
000730*  UPSI-0 TURNS ON THE 1900-TRAZA-ESCENARIO DEBUG TRACE FOR A     *
000740*  GIVEN RUN (SEE PVE-0303) - LEAVE OFF FOR PRODUCTION RUNS.      *
000750*----------------------------------------------------------------*
000760SPECIAL-NAMES.
000770    C01 IS TOP-OF-FORM
000780    UPSI-0 ON STATUS IS SW-TRAZA-SI
000790           OFF STATUS IS SW-TRAZA-NO.
000800
000810INPUT-OUTPUT SECTION.
000820
000830*----------------------------------------------------------------*
000840*  ENT-PROY-BASE READS THE SAME CANDIDATE-PROJECT EXTRACT AS      *
000850*  PVMAIN01 (LOGICAL NAME PROYECTOS).  SAL-ESCENAR IS THE ONE     *
000860*  OUTPUT, ONE ROW PER PROJECT/SCENARIO COMBINATION.              *
000870*----------------------------------------------------------------*
000880FILE-CONTROL.
000890
000900*    INPUT - SAME CANDIDATE PROJECT EXTRACT AS PVMAIN01            *
000910    SELECT ENT-PROY-BASE
000920        ASSIGN TO PROYECTOS
000930        ORGANIZATION IS LINE SEQUENTIAL
000940        FILE STATUS IS FS-PROY-BASE.
000950
000960*    OUTPUT - ONE ROW PER PROJECT/SCENARIO COMBINATION             *
000970    SELECT SAL-ESCENAR
000980        ASSIGN TO ESCENAR
000990        ORGANIZATION IS LINE SEQUENTIAL
001000        FILE STATUS IS FS-ESCENAR.
001010
001020*----------------------------------------------------------------*
001030DATA DIVISION.
001040
001050FILE SECTION.
001060
001070*----------------------------------------------------------------*
001080*  ENT-PROY-BASE - SAME LAYOUT AS PVMAIN01'S ENT-PROYECTOS, SEE   *
001090*  PVINPUT FOR THE FIELD-BY-FIELD BREAKDOWN.                      *
001100*----------------------------------------------------------------*
001110FD  ENT-PROY-BASE.
00112001  WS-ENT-PROYECTOS.
001130    COPY PVINPUT.
001140
001150*----------------------------------------------------------------*
001160*  SAL-ESCENAR - ONE ROW PER PROJECT/SCENARIO PAIR.  SCENARIO-    *
001170*  NAME IS SPACES-THEN-'BASE CASE' FOR THE UNMODIFIED RUN OR ONE  *
001180*  OF THE NAMED SCENARIOS FROM W02-TABLA-ESCENARIOS BELOW.        *
001190*----------------------------------------------------------------*
001200FD  SAL-ESCENAR.
00121001  WS-SAL-ESCENAR.
001220    05  WS-SC-PROJECT-ID          PIC 9(06).
001230    05  WS-SC-SCENARIO-NAME       PIC X(20).
001240*        SAME FIVE HEADLINE FIGURES PVSENS01 CARRIES, PLUS LCOE   *
001250*        AND ROI-PCT SINCE THIS REPORT HAS ROOM FOR THEM          *
001260    05  WS-SC-NPV                 PIC S9(09)V99.
001270    05  WS-SC-IRR-PCT             PIC S9(03)V99.
001280    05  WS-SC-PAYBACK             PIC 9(02)V99.
001290    05  WS-SC-LCOE                PIC 9V9(04).
001300    05  WS-SC-ROI-PCT             PIC S9(05)V99.
001310    05  FILLER                    PIC X(12).
001320
001330*----------------------------------------------------------------*
001340WORKING-STORAGE SECTION.
001350
001360*----------------------------------------------------------------*
001370*    VARIABLES FILE STATUS  ENTRADA/SALIDA                       *
001380*----------------------------------------------------------------*
00139001  FS-STATUS.
001400    05  FS-PROY-BASE              PIC X(2).
001410        88  FS-PROY-BASE-OK               VALUE '00'.
001420        88  FS-PROY-BASE-EOF              VALUE '10'.
001430        88  FS-PROY-BASE-NFD              VALUE '35'.
001440    05  FS-ESCENAR                PIC X(2).
001450        88  FS-ESCENAR-OK                 VALUE '00'.
001460    05  FILLER                    PIC X(04).
001470
001480*----------------------------------------------------------------*
001490*    STANDALONE COUNTERS / SWITCHES                              *
001500*----------------------------------------------------------------*
001510*    NOT DIRECTLY TESTED - SEE 1900-TRAZA-ESCENARIO                *
00152077  WS-SW-TRAZA                   PIC X(01) VALUE 'N'.
001530    88  SW-TRAZA-ON                       VALUE 'S'.
001540    88  SW-TRAZA-OFF                      VALUE 'N'.
001550*    BUMPED IN 2000- FOR EVERY PROJECT READ                       *
00156077  WS-LOTE-PROYECTOS             PIC 9(06) COMP VALUE ZERO.
001570*    BUMPED IN 2000- FOR A PROJECT THAT FAILED VALIDATION AND     *
001580*    THEREFORE WAS NOT COMPARED                                  *
00159077  WS-LOTE-RECHAZADOS            PIC 9(06) COMP VALUE ZERO.
001600*    BUMPED IN 2600-GRABAR-ESCENAR FOR EVERY ROW WRITTEN           *
00161077  WS-LOTE-ESCENARIOS            PIC 9(06) COMP VALUE ZERO.
001620*    SUBSCRIPT INTO W02-ESCENARIO, DRIVEN BY 2200-                *
00163077  W03-IDX-ESCENARIO             PIC 9(02) COMP.
001640
001650*----------------------------------------------------------------*
001660*    TABLA DE ESCENARIOS FIJOS DE LA CASA (LAS TASAS ELECTRICA   *
001670*    Y DE DESCUENTO GENERALIZAN A CUALQUIER PROYECTO; CAPEX Y    *
001680*    OPEX NO, POR ESO NO SE PARAMETRIZAN AQUI COMO VALOR FIJO)   *
001690*----------------------------------------------------------------*
001700*    PVE-0379 - EACH ROW BELOW MUST STAY IN STEP WITH THE OCCURS *
001710*    3 CLAUSE ON THE REDEFINES JUST UNDER IT - ADDING A ROW HERE *
001720*    WITHOUT RAISING THE OCCURS COUNT SILENTLY DROPS IT           *
00173001  W02-TABLA-ESCENARIOS-INIC.
001740    05  FILLER.
001750*        SCENARIO 1 - ELECTRIC RATE UP TO $0.18/KWH FLAT          *
001760        10  FILLER PIC X(20) VALUE 'HIGH ELECTRIC RATE  '.
001770        10  FILLER PIC X(02) VALUE 'ER'.
001780        10  FILLER PIC S9(05)V9(04) VALUE 0.1800.
001790    05  FILLER.
001800*        SCENARIO 2 - DISCOUNT RATE DOWN TO 4 PERCENT (PVE-0183)  *
001810        10  FILLER PIC X(20) VALUE 'LOW DISCOUNT RATE   '.
001820        10  FILLER PIC X(02) VALUE 'DR'.
001830        10  FILLER PIC S9(05)V9(04) VALUE 0.0400.
001840    05  FILLER.
001850*        SCENARIO 3 - DISCOUNT RATE UP TO 12 PERCENT (PVE-0248)   *
001860        10  FILLER PIC X(20) VALUE 'HIGH DISCOUNT RATE  '.
001870        10  FILLER PIC X(02) VALUE 'DR'.
001880        10  FILLER PIC S9(05)V9(04) VALUE 0.1200.
001890
00190001  W02-TABLA-ESCENARIOS REDEFINES W02-TABLA-ESCENARIOS-INIC.
001910    05  W02-ESCENARIO OCCURS 3 TIMES.
001920        10  W02-ESC-NOMBRE        PIC X(20).
001930*            ER OR DR - SEE 2450-APLICAR-OVERRIDE                 *
001940        10  W02-ESC-PARAM-CODE    PIC X(02).
001950        10  W02-ESC-PARAM-VALOR   PIC S9(05)V9(04).
001960
001970*----------------------------------------------------------------*
001980*    AREA DE TRAZA - VISTA ENTERA PARA DEPURACION CON UPSI-0     *
001990*----------------------------------------------------------------*
00200001  W03-AREA-DEBUG.
002010    05  W03-VAN-DEBUG             PIC S9(09)V99.
002020*        INTEGER-SHIFTED DEBUG VIEW FOR THE 1900- TRACE DISPLAY   *
002030    05  W03-VAN-DEBUG-D REDEFINES W03-VAN-DEBUG
002040                                  PIC S9(11).
002050    05  W03-IRR-DEBUG             PIC S9(03)V99.
002060    05  W03-IRR-DEBUG-D REDEFINES W03-IRR-DEBUG
002070                                  PIC S9(05).
002080    05  FILLER                    PIC X(04).
002090
002100*----------------------------------------------------------------*
002110*    DECLARACION DE VARIABLES DEL PROYECTO EN CURSO - MISMOS      *
002120*    CAMPOS Y ANCHOS QUE WS-VARIABLES-PROYECTO EN PVMAIN01, PARA  *
002130*    QUE EL CASO BASE DE LA COMPARACION SE DIMENSIONE IGUAL QUE   *
002140*    EN EL LOTE PRINCIPAL                                         *
002150*----------------------------------------------------------------*
00216001  WS-VARIABLES-PROYECTO.
002170*        RATED SYSTEM SIZE FROM 2150-DIMENSIONAR-SISTEMA          *
002180    05  WS-PROY-SISTEMA-KW            PIC 9(05)V99.
002190    05  WS-PROY-SISTEMA-KW-D REDEFINES WS-PROY-SISTEMA-KW
002200                                       PIC 9(07).
002210    05  WS-PROY-NUM-MODULOS           PIC 9(05).
002220    05  WS-PROY-AREA-M2               PIC 9(07)V99.
002230    05  WS-PROY-AREA-FT2              PIC 9(08)V99.
002240    05  WS-PROY-ACTUAL-KW             PIC 9(05)V99.
002250*        SIZED ANNUAL PRODUCTION - HELD CONSTANT ACROSS BASE      *
002260*        CASE AND EVERY NAMED SCENARIO, ONLY THE FINANCIAL        *
002270*        PARAMETER NAMED IN THE SCENARIO ROW VARIES                *
002280    05  WS-PROY-ANNUAL-KWH            PIC 9(09)V99.
002290    05  WS-PROY-ANNUAL-KWH-D REDEFINES WS-PROY-ANNUAL-KWH
002300                                       PIC 9(11).
002310    05  WS-PROY-AVG-DIARIO-KWH        PIC 9(07)V99.
002320    05  WS-PROY-FACTOR-CAPAC          PIC 9V9(04).
002330    05  WS-PROY-PSH                   PIC 9V9.
002340    05  WS-PROY-LATITUD-ABS           PIC S9(03)V9(04).
002350    05  WS-PROY-KW-WATTS              PIC 9(08)V99.
002360    05  WS-PROY-RESTO-MODULOS         PIC 9(08)V99.
002370    05  FILLER                        PIC X(04).
002380
002390*----------------------------------------------------------------*
002400*    INDICADOR DE VALIDACION DEL PROYECTO EN CURSO               *
002410*----------------------------------------------------------------*
00242001  WS-SW-INDICADORES.
002430    05  WS-SW-VALIDO              PIC X(01).
002440        88  PROYECTO-VALIDO               VALUE 'S'.
002450        88  PROYECTO-INVALIDO             VALUE 'N'.
002460    05  FILLER                    PIC X(04).
002470
002480*----------------------------------------------------------------*
002490*    AREA DE LLAMADA A PVVALCHK - DEBE COINCIDIR CAMPO A CAMPO    *
002500*    CON LA LINKAGE SECTION DE ESE PROGRAMA.                     *
002510*----------------------------------------------------------------*
00252001  LK-VALIDA-PROYECTO.
002530    05  LK-ENTRADA.
002540        10  LK-VIDA-ANIOS         PIC 9(02).
002550        10  LK-TARIFA-KWH         PIC 9V9(04).
002560        10  LK-CAPEX-TOTAL        PIC S9(09)V99.
002570        10  LK-DEMANDA-KWH        PIC 9(09).
002580        10  LK-CAPACID-KW         PIC 9(05)V99.
002590        10  LK-POT-MODULO-W       PIC 9(04).
002600        10  LK-TASA-DEGRAD        PIC V9(04).
002610        10  LK-RATIO-DESEMP       PIC V9(04).
002620    05  LK-SALIDA.
002630        10  LK-VALIDACION-O       PIC X(01).
002640            88  VALIDACION-OK             VALUE 'S'.
002650            88  VALIDACION-NOTOK          VALUE 'N'.
002660        10  LK-MOTIVO-ERROR-O.
002670            15  LK-COD-ERROR-O    PIC X(04).
002680            15  LK-DES-ERROR-O    PIC X(40).
002690
002700*----------------------------------------------------------------*
002710*    AREA DE LLAMADA A PVFINCLC - DEBE COINCIDIR CAMPO A CAMPO    *
002720*    CON LA LINKAGE SECTION DE ESE PROGRAMA.  IGUAL QUE EN        *
002730*    PVSENS01, ESTA COPIA SE MANTIENE A MANO, NO POR COPYBOOK.    *
002740*----------------------------------------------------------------*
00275001  LK-CALC-FINANCIERO.
002760    05  LK-FC-ENTRADA.
002770        10  LK-FC-PROJECT-ID      PIC 9(06).
002780        10  LK-FC-CAPEX-TOTAL     PIC S9(09)V99.
002790        10  LK-FC-INCENTIVOS      PIC S9(09)V99.
002800        10  LK-FC-ANNUAL-KWH      PIC 9(09)V99.
002810        10  LK-FC-TARIFA-KWH      PIC 9V9(04).
002820        10  LK-FC-OPEX-ANUAL      PIC S9(07)V99.
002830        10  LK-FC-TASA-ESCAL      PIC V9(04).
002840        10  LK-FC-TASA-DESC       PIC V9(04).
002850        10  LK-FC-TASA-DEGRAD     PIC V9(04).
002860        10  LK-FC-VIDA-ANIOS      PIC 9(02).
002870        10  FILLER                PIC X(02).
002880*        THE FIVE HEADLINE RESULTS - ALL FIVE ARE ACTUALLY        *
002890*        WRITTEN TO SAL-ESCENAR BY 2600-, UNLIKE PVSENS01 WHICH   *
002900*        ONLY KEEPS THREE                                         *
002910    05  LK-FC-SALIDA.
002920        10  LK-FC-VAN             PIC S9(09)V99.
002930        10  LK-FC-TIR-PCT         PIC S9(03)V99.
002940        10  LK-FC-REPAGO-ANIOS    PIC 9(02)V99.
002950        10  LK-FC-LCOE            PIC 9V9(04).
002960        10  LK-FC-ROI-PCT         PIC S9(05)V99.
002970        10  LK-FC-AHORRO-ANIO-1   PIC S9(09)V99.
002980        10  LK-FC-AHORRO-VIDA     PIC S9(11)V99.
002990        10  FILLER                PIC X(02).
003000*        THE FULL CASH-FLOW TABLE COMES BACK ON EVERY CALL BUT    *
003010*        THIS PROGRAM NEVER LOOKS AT IT                           *
003020    05  LK-FC-TABLA-FLUJO.
003030        10  LK-FC-FLUJO-ANIO OCCURS 41 TIMES
003040                             INDEXED BY LK-FC-IDX.
003050            15  LK-FC-FL-ANIO         PIC 9(02).
003060            15  LK-FC-FL-PRODUCCION   PIC 9(09)V99.
003070            15  LK-FC-FL-TARIFA       PIC 9V9(06).
003080            15  LK-FC-FL-INGRESO      PIC S9(09)V99.
003090            15  LK-FC-FL-OPEX         PIC S9(09)V99.
003100            15  LK-FC-FL-FLUJO-NETO   PIC S9(09)V99.
003110            15  LK-FC-FL-FLUJO-ACUM   PIC S9(11)V99.
003120            15  FILLER                PIC X(02).
003130
003140*----------------------------------------------------------------*
003150PROCEDURE DIVISION.
003160*----------------------------------------------------------------*
003170*  PARAGRAPH-NUMBER RANGES, SAME CONVENTION AS PVMAIN01/PVSENS01: *
003180*      1000-1999   START-UP.                                     *
003190*      2000-2999   PER-PROJECT PROCESSING AND THE COMPARISON.    *
003200*      3000-3999   SHUTDOWN.                                     *
003210*----------------------------------------------------------------*
003220
003230*    OPEN THE INPUT EXTRACT AND THE ESCENAR OUTPUT                *
003240    PERFORM 1000-INICIAR-PROGRAMA
003250       THRU 1000-INICIAR-PROGRAMA-FIN.
003260
003270*    ONE PASS OF 2000- VALIDATES, SIZES AND (IF VALID) COMPARES   *
003280*    ONE PROJECT - LOOP RUNS UNTIL THE INPUT IS EXHAUSTED         *
003290    PERFORM 2000-PROCESAR-PROGRAMA
003300       THRU 2000-PROCESAR-PROGRAMA-FIN
003310      UNTIL FS-PROY-BASE-EOF.
003320
003330    PERFORM 3000-FINALIZAR-PROGRAMA
003340       THRU 3000-FINALIZAR-PROGRAMA-FIN.
003350
003360*    OPERATOR-CONSOLE ECHO OF THE RUN COUNTS                      *
003370    DISPLAY '#PROYECTOS COMPARADOS: ' WS-LOTE-PROYECTOS.
003380    DISPLAY '#PROYECTOS OMITIDOS:   ' WS-LOTE-RECHAZADOS.
003390    DISPLAY '#ESCENARIOS ESCRITOS:  ' WS-LOTE-ESCENARIOS.
003400
003410    STOP RUN.
003420
003430*----------------------------------------------------------------*
0034401000-INICIAR-PROGRAMA.
003450
003460    OPEN INPUT ENT-PROY-BASE.
003470
003480*    FS-PROY-BASE-NFD (STATUS 35) MEANS THE EXTRACT WAS NEVER     *
003490*    ALLOCATED FOR THIS JOB STEP                                  *
003500    EVALUATE TRUE
003510        WHEN FS-PROY-BASE-OK
003520             CONTINUE
003530        WHEN FS-PROY-BASE-NFD
003540             DISPLAY 'NO SE ENCUENTRA EL ARCHIVO DE PROYECTOS'
003550             STOP RUN
003560        WHEN OTHER
003570             DISPLAY 'ERROR AL ABRIR ARCHIVO DE PROYECTOS'
003580             DISPLAY 'FILE STATUS: ' FS-PROY-BASE
003590             STOP RUN
003600    END-EVALUATE.
003610
003620    OPEN OUTPUT SAL-ESCENAR.
003630
003640*    A ZERO STATUS IS THE ONLY GOOD OUTCOME FOR AN OUTPUT OPEN    *
003650    IF NOT FS-ESCENAR-OK
003660        DISPLAY 'ERROR AL ABRIR ARCHIVO ESCENAR'
003670        DISPLAY 'FILE STATUS: ' FS-ESCENAR
003680        STOP RUN
003690    END-IF.
003700
0037101000-INICIAR-PROGRAMA-FIN.
003720    EXIT.
003730
003740*----------------------------------------------------------------*
003750*    DEBUG TRACE - ONLY WHEN UPSI-0 IS ON (SW-TRAZA-ON)          *
003760*----------------------------------------------------------------*
0037701900-TRAZA-ESCENARIO.
003780
003790*    SHIFT THE FIVE-DIGIT-WITH-DECIMAL FIELDS TO A PLAIN INTEGER *
003800*    VIEW FOR THE DISPLAY - MATCHES THE STYLE PVSENS01 USES      *
003810    MOVE LK-FC-VAN     TO W03-VAN-DEBUG.
003820    MOVE LK-FC-TIR-PCT TO W03-IRR-DEBUG.
003830
003840    DISPLAY 'PVSCEN01 TRAZA PROY=' LK-FC-PROJECT-ID
003850        ' ESCENARIO=' WS-SC-SCENARIO-NAME
003860        ' VAN=' W03-VAN-DEBUG-D
003870        ' TIR=' W03-IRR-DEBUG-D.
003880
0038901900-TRAZA-ESCENARIO-FIN.
003900    EXIT.
003910
003920*----------------------------------------------------------------*
003930*    ONE PASS = READ ONE PROJECT, VALIDATE/SIZE IT THE SAME WAY  *
003940*    PVMAIN01 DOES, AND IF IT PASSES, COMPARE ALL SCENARIOS      *
003950*----------------------------------------------------------------*
0039602000-PROCESAR-PROGRAMA.
003970
003980    READ ENT-PROY-BASE.
003990
004000*    A REJECTED PROJECT IS COUNTED AND SKIPPED, NOT COMPARED -    *
004010*    NO SAL-ESCENAR ROWS ARE WRITTEN FOR IT                       *
004020    EVALUATE TRUE
004030        WHEN FS-PROY-BASE-OK
004040             ADD 1 TO WS-LOTE-PROYECTOS
004050             PERFORM 2100-VALIDAR-PROYECTO
004060                THRU 2100-VALIDAR-PROYECTO-FIN
004070             IF PROYECTO-VALIDO
004080*                 SIZE THE SYSTEM AND ESTIMATE PRODUCTION BEFORE  *
004090*                 THE COMPARISON - BOTH STAY FIXED ACROSS THE     *
004100*                 BASE CASE AND EVERY NAMED SCENARIO BELOW        *
004110                 PERFORM 2150-DIMENSIONAR-SISTEMA
004120                    THRU 2150-DIMENSIONAR-SISTEMA-FIN
004130                 PERFORM 2170-DIMENSIONAR-ARREGLO
004140                    THRU 2170-DIMENSIONAR-ARREGLO-FIN
004150                 PERFORM 2180-ESTIMAR-PRODUCCION
004160                    THRU 2180-ESTIMAR-PRODUCCION-FIN
004170                 PERFORM 2200-COMPARAR-PROYECTO
004180                    THRU 2200-COMPARAR-PROYECTO-FIN
004190             ELSE
004200                 ADD 1 TO WS-LOTE-RECHAZADOS
004210             END-IF
004220        WHEN FS-PROY-BASE-EOF
004230             CONTINUE
004240        WHEN OTHER
004250             DISPLAY 'ERROR AL LEER ARCHIVO DE PROYECTOS'
004260             DISPLAY 'FILE STATUS: ' FS-PROY-BASE
004270             STOP RUN
004280    END-EVALUATE.
004290
0043002000-PROCESAR-PROGRAMA-FIN.
004310    EXIT.
004320
004330*----------------------------------------------------------------*
004340*    VALIDACION DE REGLAS DE NEGOCIO (VER PVVALCHK).  EL         *
004350*    PROGRAMA LLAMADO TAMBIEN DEVUELVE LOS VALORES POR DEFECTO   *
004360*    PARA LOS CAMPOS OPCIONALES QUE VINIERON EN CERO, IGUAL QUE  *
004370*    EN EL LOTE PRINCIPAL, PARA QUE EL CASO BASE DE LA           *
004380*    COMPARACION PARTA DE LOS MISMOS VALORES.                    *
004390*----------------------------------------------------------------*
0044002100-VALIDAR-PROYECTO.
004410
004420*    LOAD THE VALIDATOR'S LINKAGE FROM THE RAW INPUT FIELDS        *
004430    MOVE WS-ENT-PROY-VIDA-ANIOS    TO LK-VIDA-ANIOS.
004440    MOVE WS-ENT-PROY-TARIFA-KWH    TO LK-TARIFA-KWH.
004450    MOVE WS-ENT-PROY-CAPEX-TOTAL   TO LK-CAPEX-TOTAL.
004460    MOVE WS-ENT-PROY-DEMANDA-KWH   TO LK-DEMANDA-KWH.
004470    MOVE WS-ENT-PROY-CAPACID-KW    TO LK-CAPACID-KW.
004480*    THESE THREE MAY COME BACK DEFAULTED, SEE BELOW               *
004490    MOVE WS-ENT-PROY-POT-MODULO-W  TO LK-POT-MODULO-W.
004500    MOVE WS-ENT-PROY-TASA-DEGRAD   TO LK-TASA-DEGRAD.
004510    MOVE WS-ENT-PROY-RATIO-DESEMP  TO LK-RATIO-DESEMP.
004520
004530    CALL 'PVVALCHK' USING LK-VALIDA-PROYECTO.
004540
004550*    ON A GOOD PROJECT, COPY PVVALCHK'S DEFAULTED VALUES BACK     *
004560*    OVER THE INPUT RECORD SO 2150/2170/2180 SEE THE REAL FIGURE  *
004570    IF VALIDACION-NOTOK
004580        SET PROYECTO-INVALIDO TO TRUE
004590    ELSE
004600        SET PROYECTO-VALIDO TO TRUE
004610        MOVE LK-POT-MODULO-W  TO WS-ENT-PROY-POT-MODULO-W
004620        MOVE LK-TASA-DEGRAD   TO WS-ENT-PROY-TASA-DEGRAD
004630        MOVE LK-RATIO-DESEMP  TO WS-ENT-PROY-RATIO-DESEMP
004640    END-IF.
004650
0046602100-VALIDAR-PROYECTO-FIN.
004670    EXIT.
004680
004690*----------------------------------------------------------------*
004700*    SYSTEM SIZING - MISMA REGLA QUE PVMAIN01 2400-DIMENSIONAR-   *
004710*    SISTEMA, PARA QUE EL CASO BASE USE LA MISMA CAPACIDAD DE     *
004720*    SISTEMA QUE EL LOTE PRINCIPAL CALCULARIA                     *
004730*----------------------------------------------------------------*
0047402150-DIMENSIONAR-SISTEMA.
004750
004760*    DEMAND-DRIVEN SIZING WHEN THE ANALYST GAVE A TARGET DEMAND,  *
004770*    OTHERWISE THE GIVEN CAPACITY IS TAKEN AS-IS                  *
004780    IF WS-ENT-PROY-DEMANDA-KWH > ZERO
004790        PERFORM 2160-BUSCAR-PSH
004800           THRU 2160-BUSCAR-PSH-FIN
004810        COMPUTE WS-PROY-SISTEMA-KW ROUNDED =
004820            WS-ENT-PROY-DEMANDA-KWH /
004830            (365 * WS-PROY-PSH * WS-ENT-PROY-RATIO-DESEMP)
004840    ELSE
004850        MOVE WS-ENT-PROY-CAPACID-KW TO WS-PROY-SISTEMA-KW
004860    END-IF.
004870
0048802150-DIMENSIONAR-SISTEMA-FIN.
004890    EXIT.
004900
004910*----------------------------------------------------------------*
004920*    TABLA DE HORAS SOL PICO POR BANDA DE LATITUD ABSOLUTA -      *
004930*    IDENTICA A LA DE PVMAIN01 Y PVSENS01                        *
004940*----------------------------------------------------------------*
0049502160-BUSCAR-PSH.
004960
004970    MOVE WS-ENT-PROY-LATITUD TO WS-PROY-LATITUD-ABS.
004980
004990*    NORTH OR SOUTH MAKES NO DIFFERENCE, ONLY DISTANCE FROM THE   *
005000*    EQUATOR MATTERS                                              *
005010    IF WS-PROY-LATITUD-ABS < ZERO
005020        COMPUTE WS-PROY-LATITUD-ABS = ZERO - WS-PROY-LATITUD-ABS
005030    END-IF.
005040
005050*    BAND BOUNDARIES MATCH PVMAIN01'S TABLE FIELD FOR FIELD        *
005060    EVALUATE TRUE
005070        WHEN WS-PROY-LATITUD-ABS < 30
005080             MOVE 5.5 TO WS-PROY-PSH
005090        WHEN WS-PROY-LATITUD-ABS < 40
005100             MOVE 4.5 TO WS-PROY-PSH
005110        WHEN WS-PROY-LATITUD-ABS < 50
005120             MOVE 3.5 TO WS-PROY-PSH
005130        WHEN OTHER
005140             MOVE 3.0 TO WS-PROY-PSH
005150    END-EVALUATE.
005160
0051702160-BUSCAR-PSH-FIN.
005180    EXIT.
005190
005200*----------------------------------------------------------------*
005210*    ARRAY SIZING - REDONDEO HACIA ARRIBA SIN FUNCTION           *
005220*----------------------------------------------------------------*
0052302170-DIMENSIONAR-ARREGLO.
005240
005250    COMPUTE WS-PROY-KW-WATTS ROUNDED = WS-PROY-SISTEMA-KW * 1000.
005260
005270    DIVIDE WS-PROY-KW-WATTS BY WS-ENT-PROY-POT-MODULO-W
005280        GIVING WS-PROY-NUM-MODULOS
005290        REMAINDER WS-PROY-RESTO-MODULOS.
005300
005310*    A NONZERO REMAINDER MEANS THE LAST MODULE IS PARTIAL - ROUND *
005320*    THE MODULE COUNT UP BY HAND, NO FUNCTION CEIL AVAILABLE      *
005330    IF WS-PROY-RESTO-MODULOS > ZERO
005340        ADD 1 TO WS-PROY-NUM-MODULOS
005350    END-IF.
005360
005370*    2 M2 PER MODULE, THIS SHOP'S STANDARD FOOTPRINT ASSUMPTION   *
005380    COMPUTE WS-PROY-AREA-M2 ROUNDED =
005390        WS-PROY-NUM-MODULOS * 2.0.
005400
005410    COMPUTE WS-PROY-AREA-FT2 ROUNDED =
005420        WS-PROY-AREA-M2 * 10.764.
005430
005440*    ACTUAL DC CAPACITY REFLECTS THE ROUNDED MODULE COUNT          *
005450    COMPUTE WS-PROY-ACTUAL-KW ROUNDED =
005460        (WS-PROY-NUM-MODULOS * WS-ENT-PROY-POT-MODULO-W) / 1000.
005470
0054802170-DIMENSIONAR-ARREGLO-FIN.
005490    EXIT.
005500
005510*----------------------------------------------------------------*
005520*    PRODUCTION ESTIMATION - REUTILIZA LA MISMA TABLA DE PSH     *
005530*----------------------------------------------------------------*
0055402180-ESTIMAR-PRODUCCION.
005550
005560    PERFORM 2160-BUSCAR-PSH
005570       THRU 2160-BUSCAR-PSH-FIN.
005580
005590*    THIS FIGURE FEEDS 2300-ARMAR-CASO-BASE BELOW AND STAYS       *
005600*    FIXED ACROSS THE BASE CASE AND EVERY NAMED SCENARIO          *
005610    COMPUTE WS-PROY-ANNUAL-KWH ROUNDED =
005620        WS-PROY-ACTUAL-KW * WS-PROY-PSH * 365 *
005630        WS-ENT-PROY-RATIO-DESEMP.
005640
005650    COMPUTE WS-PROY-AVG-DIARIO-KWH ROUNDED =
005660        WS-PROY-ANNUAL-KWH / 365.
005670
005680    COMPUTE WS-PROY-FACTOR-CAPAC ROUNDED =
005690        WS-PROY-ANNUAL-KWH / (WS-PROY-ACTUAL-KW * 8760).
005700
0057102180-ESTIMAR-PRODUCCION-FIN.
005720    EXIT.
005730
005740*----------------------------------------------------------------*
005750*    CORRE EL CASO BASE Y LUEGO CADA ESCENARIO CON NOMBRE PARA   *
005760*    EL PROYECTO ACTUAL, EN ORDEN, BASE PRIMERO                  *
005770*----------------------------------------------------------------*
0057802200-COMPARAR-PROYECTO.
005790
005800*    BASE CASE FIRST - THIS IS THE PROJECT EXACTLY AS SUBMITTED,  *
005810*    NO OVERRIDE APPLIED, SO THE ANALYST HAS A REFERENCE ROW      *
005820    PERFORM 2300-ARMAR-CASO-BASE
005830       THRU 2300-ARMAR-CASO-BASE-FIN.
005840
005850    MOVE SPACES TO WS-SC-SCENARIO-NAME.
005860    MOVE 'BASE CASE' TO WS-SC-SCENARIO-NAME.
005870
005880    CALL 'PVFINCLC' USING LK-CALC-FINANCIERO.
005890
005900    PERFORM 2600-GRABAR-ESCENAR
005910       THRU 2600-GRABAR-ESCENAR-FIN.
005920
005930*    THEN EACH OF THE 3 STANDING NAMED SCENARIOS, ONE PVFINCLC    *
005940*    CALL AND ONE OUTPUT ROW PER SCENARIO                         *
005950    PERFORM 2400-CORRER-ESCENARIO
005960       THRU 2400-CORRER-ESCENARIO-FIN
005970      VARYING W03-IDX-ESCENARIO FROM 1 BY 1
005980        UNTIL W03-IDX-ESCENARIO > 3.
005990
0060002200-COMPARAR-PROYECTO-FIN.
006010    EXIT.
006020
006030*----------------------------------------------------------------*
006040*    CARGA LOS VALORES BASE DEL PROYECTO EN EL AREA DE LLAMADA.  *
006050*    LA PRODUCCION ANUAL YA FUE DIMENSIONADA EN 2180-ESTIMAR-    *
006060*    PRODUCCION Y NO VARIA CON EL ESCENARIO, QUE SOLO CAMBIA     *
006070*    TARIFA O TASA DE DESCUENTO                                 *
006080*----------------------------------------------------------------*
0060902300-ARMAR-CASO-BASE.
006100
006110    MOVE WS-ENT-PROY-ID           TO LK-FC-PROJECT-ID.
006120    MOVE WS-ENT-PROY-CAPEX-TOTAL  TO LK-FC-CAPEX-TOTAL.
006130    MOVE WS-ENT-PROY-INCENTIVOS   TO LK-FC-INCENTIVOS.
006140    MOVE WS-ENT-PROY-TARIFA-KWH   TO LK-FC-TARIFA-KWH.
006150    MOVE WS-ENT-PROY-OPEX-ANUAL   TO LK-FC-OPEX-ANUAL.
006160*    ESCALATION/DISCOUNT/DEGRADATION RATES - THESE ARE THE        *
006170*    UN-OVERRIDDEN, AS-SUBMITTED VALUES; 2450- BELOW MAY MOVE     *
006180*    OVER TARIFA OR TASA-DESC AFTER THIS PARAGRAPH RETURNS         *
006190    MOVE WS-ENT-PROY-TASA-ESCAL   TO LK-FC-TASA-ESCAL.
006200    MOVE WS-ENT-PROY-TASA-DESC    TO LK-FC-TASA-DESC.
006210    MOVE WS-ENT-PROY-TASA-DEGRAD  TO LK-FC-TASA-DEGRAD.
006220    MOVE WS-ENT-PROY-VIDA-ANIOS   TO LK-FC-VIDA-ANIOS.
006230    MOVE WS-PROY-ANNUAL-KWH       TO LK-FC-ANNUAL-KWH.
006240
0062502300-ARMAR-CASO-BASE-FIN.
006260    EXIT.
006270
006280*----------------------------------------------------------------*
006290*    UN ESCENARIO CON NOMBRE - PARTE DEL CASO BASE, LE APLICA    *
006300*    SU UNICO OVERRIDE Y CORRE DE NUEVO EL MODELO FINANCIERO     *
006310*----------------------------------------------------------------*
0063202400-CORRER-ESCENARIO.
006330
006340*    RELOAD THE UN-OVERRIDDEN BASE VALUES FOR THIS PROJECT - THE  *
006350*    PRIOR SCENARIO (OR THE BASE-CASE RUN ABOVE) LEFT THE         *
006360*    LINKAGE AREA HOLDING AN OVERRIDDEN VALUE                     *
006370    PERFORM 2300-ARMAR-CASO-BASE
006380       THRU 2300-ARMAR-CASO-BASE-FIN.
006390
006400*    NOW OVERWRITE JUST THE ONE PARAMETER THIS SCENARIO ROW NAMES *
006410    PERFORM 2450-APLICAR-OVERRIDE
006420       THRU 2450-APLICAR-OVERRIDE-FIN.
006430
006440    MOVE W02-ESC-NOMBRE (W03-IDX-ESCENARIO)
006450        TO WS-SC-SCENARIO-NAME.
006460
006470    CALL 'PVFINCLC' USING LK-CALC-FINANCIERO.
006480
006490    PERFORM 2600-GRABAR-ESCENAR
006500       THRU 2600-GRABAR-ESCENAR-FIN.
006510
006520*    DEBUG TRACE OF THIS SCENARIO'S RESULT WHEN THE JOB WAS RUN   *
006530*    WITH UPSI-0 ON                                               *
006540    IF SW-TRAZA-ON
006550        PERFORM 1900-TRAZA-ESCENARIO
006560           THRU 1900-TRAZA-ESCENARIO-FIN
006570    END-IF.
006580
0065902400-CORRER-ESCENARIO-FIN.
006600    EXIT.
006610
006620*----------------------------------------------------------------*
006630*    APLICA EL OVERRIDE DEL ESCENARIO EN CURSO SOBRE EL AREA DE  *
006640*    LLAMADA - CADA FILA DE W02-TABLA-ESCENARIOS TRAE SU PROPIO  *
006650*    CODIGO DE PARAMETRO Y SU PROPIO VALOR FIJO                  *
006660*----------------------------------------------------------------*
0066702450-APLICAR-OVERRIDE.
006680
006690*    ONLY ER (ELECTRICITY RATE) AND DR (DISCOUNT RATE) SCENARIOS  *
006700*    EXIST TODAY (PVE-0379) - A THIRD PARAMETER WOULD NEED ITS    *
006710*    OWN WHEN CLAUSE HERE ADDED AT THE SAME TIME AS A NEW ROW IN  *
006720*    W02-TABLA-ESCENARIOS-INIC AND A RAISED OCCURS COUNT          *
006730    EVALUATE W02-ESC-PARAM-CODE (W03-IDX-ESCENARIO)
006740        WHEN 'ER'
006750             MOVE W02-ESC-PARAM-VALOR (W03-IDX-ESCENARIO)
006760                 TO LK-FC-TARIFA-KWH
006770        WHEN 'DR'
006780             MOVE W02-ESC-PARAM-VALOR (W03-IDX-ESCENARIO)
006790                 TO LK-FC-TASA-DESC
006800    END-EVALUATE.
006810
0068202450-APLICAR-OVERRIDE-FIN.
006830    EXIT.
006840
006850*----------------------------------------------------------------*
006860*    ESCRIBE UNA FILA DE COMPARACION DE ESCENARIOS - LAS CINCO   *
006870*    FIGURAS FINANCIERAS QUE PVFINCLC DEVOLVIO PARA ESTE CASO    *
006880*----------------------------------------------------------------*
0068902600-GRABAR-ESCENAR.
006900
006910    MOVE LK-FC-PROJECT-ID  TO WS-SC-PROJECT-ID.
006920*    NPV/IRR/PAYBACK/LCOE/ROI - THE SAME FIVE FIGURES AN ANALYST  *
006930*    WOULD PUT SIDE BY SIDE IN A ONE-PAGE SCENARIO COMPARISON     *
006940    MOVE LK-FC-VAN         TO WS-SC-NPV.
006950    MOVE LK-FC-TIR-PCT     TO WS-SC-IRR-PCT.
006960    MOVE LK-FC-REPAGO-ANIOS TO WS-SC-PAYBACK.
006970    MOVE LK-FC-LCOE        TO WS-SC-LCOE.
006980    MOVE LK-FC-ROI-PCT     TO WS-SC-ROI-PCT.
006990
007000    WRITE WS-SAL-ESCENAR.
007010
007020    ADD 1 TO WS-LOTE-ESCENARIOS.
007030
0070402600-GRABAR-ESCENAR-FIN.
007050    EXIT.
007060
007070*----------------------------------------------------------------*
0070803000-FINALIZAR-PROGRAMA.
007090
007100    CLOSE ENT-PROY-BASE
007110          SAL-ESCENAR.
007120
007130*    A BAD CLOSE IS DISPLAYED BUT DOES NOT ABEND THE STEP -       *
007140*    THE COMPARISON HAS ALREADY DONE ITS WORK BY THIS POINT       *
007150    IF NOT FS-PROY-BASE-OK
007160       DISPLAY 'ERROR AL CERRAR ARCHIVO PROYECTOS: ' FS-PROY-BASE
007170    END-IF.
007180
007190    IF NOT FS-ESCENAR-OK
007200       DISPLAY 'ERROR AL CERRAR ARCHIVO ESCENAR: '   FS-ESCENAR
007210    END-IF.
007220
0072303000-FINALIZAR-PROGRAMA-FIN.
007240    EXIT.
007250
007260*----------------------------------------------------------------*
007270END PROGRAM PVSCEN01.
