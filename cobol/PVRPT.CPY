000100*----------------------------------------------------------------*
000110*  PVRPT  --  EXECUTIVE-SUMMARY REPORT PRINT-LINE LAYOUTS         *
000120*  ONE 05-GROUP PER PRINT IMAGE.  BUILD THE GROUP, MOVE IT WHOLE  *
000130*  TO THE FD RECORD, THEN WRITE  (SEE PVMAIN01 2800-IMPRIMIR-LIN).*
000140*----------------------------------------------------------------*
000150*    RULE LINES USED BETWEEN BLOCKS ON THE PROJECT DETAIL PAGE   *
000160*    AND AROUND THE END-OF-BATCH TRAILER                         *
000170 05  WS-RPT-SEPARADOR                  PIC X(132) VALUE ALL '-'.
000180 05  WS-RPT-DOBLE-SEPARADOR            PIC X(132) VALUE ALL '='.
000190*    ONE FULLY-BLANK PRINT LINE, USED TO SPACE OUT THE REPORT    *
000200 05  WS-RPT-LINEA-BLANCO               PIC X(132) VALUE SPACES.
000210*----------------------------------------------------------------*
000220* PAGE HEADER LINE - TITLE AND PAGE NUMBER
000230*----------------------------------------------------------------*
000240*    PRINTED AT THE TOP OF EVERY PAGE (SEE PVMAIN01 C01           *
000250*    TOP-OF-FORM AND 2810-IMP-RES-ENCABEZADO)                    *
000260 05  WS-RPT-ENCAB-PAGINA.
000270    10 FILLER PIC X(40) VALUE SPACES.
000280*        FIXED REPORT TITLE - NEVER MOVED INTO, JUST PART OF THE *
000290*        VALUE CLAUSE                                            *
000300    10 FILLER PIC X(37) VALUE 'PV BUSINESS PLAN - EXECUTIVE SUMMARY'.
000310    10 FILLER PIC X(35) VALUE SPACES.
000320    10 FILLER PIC X(6) VALUE 'PAGE  '.
000330*        RUNNING PAGE NUMBER, EDITED - SOURCE IS WS-CONT-PAGINA  *
000340    10 WS-RPT-NRO-PAGINA PIC ZZ9.
000350    10 FILLER PIC X(11) VALUE SPACES.
000360*----------------------------------------------------------------*
000370* PROJECT IDENTIFICATION BLOCK
000380*----------------------------------------------------------------*
000390*    FIRST OF TWO HEADING LINES PRINTED FOR EACH ACCEPTED        *
000400*    PROJECT - ID, NAME AND LOCATION AS READ FROM PROJECT-INPUT  *
000410 05  WS-RPT-PROYECTO-1.
000420    10 FILLER PIC X(3) VALUE SPACES.
000430    10 FILLER PIC X(11) VALUE 'PROJECT ID:'.
000440    10 WS-RPT-PROY-ID PIC ZZZZZ9.
000450    10 FILLER PIC X(3) VALUE SPACES.
000460    10 FILLER PIC X(6) VALUE 'NAME: '.
000470    10 WS-RPT-PROY-NOMBRE PIC X(30).
000480    10 FILLER PIC X(3) VALUE SPACES.
000490    10 FILLER PIC X(10) VALUE 'LOCATION: '.
000500    10 WS-RPT-PROY-UBICACION PIC X(25).
000510    10 FILLER PIC X(35) VALUE SPACES.
000520*    SECOND HEADING LINE - THE SIZED SYSTEM CAPACITY, MODULE     *
000530*    COUNT AND ANNUAL PRODUCTION AS COMPUTED BY 2400-/2450-/     *
000540*    2500- IN PVMAIN01, NOT THE RAW INPUT FIELDS                 *
000550 05  WS-RPT-PROYECTO-2.
000560    10 FILLER PIC X(3) VALUE SPACES.
000570    10 FILLER PIC X(18) VALUE 'SYSTEM CAPACITY: '.
000580*        ACTUAL-KW FROM 2450-DIMENSIONAR-ARREGLO, TWO DECIMALS     *
000590    10 WS-RPT-SIST-KW PIC ZZ,ZZ9.99.
000600    10 FILLER PIC X(4) VALUE ' KW '.
000610    10 FILLER PIC X(9) VALUE 'MODULES:'.
000620*        MODULE COUNT, ROUNDED UP BY THE DIVIDE/REMAINDER LOGIC    *
000630*        IN 2450-DIMENSIONAR-ARREGLO - NEVER A FRACTIONAL MODULE   *
000640    10 WS-RPT-NUM-MODULOS PIC ZZ,ZZ9.
000650    10 FILLER PIC X(3) VALUE SPACES.
000660    10 FILLER PIC X(21) VALUE 'ANNUAL PRODUCTION:  '.
000670*        WHOLE KWH ONLY - 2500-ESTIMAR-PRODUCCION TRUNCATES THE    *
000680*        FRACTIONAL KWH BEFORE THIS FIELD IS EDITED FOR PRINT      *
000690    10 WS-RPT-KWH-ANUAL PIC ZZZ,ZZZ,ZZ9.
000700    10 FILLER PIC X(4) VALUE ' KWH'.
000710    10 FILLER PIC X(44) VALUE SPACES.
000720*----------------------------------------------------------------*
000730* FINANCIAL HIGHLIGHTS BLOCK
000740*----------------------------------------------------------------*
000750*    LINE 1 OF THE FINANCIAL BLOCK - INVESTMENT SIZE AND NPV,    *
000760*    BOTH SIGNED-EDITED SINCE NPV CAN COME BACK NEGATIVE         *
000770 05  WS-RPT-FINANC-1.
000780    10 FILLER PIC X(3) VALUE SPACES.
000790    10 FILLER PIC X(19) VALUE 'TOTAL INVESTMENT: '.
000800*        WS-ENT-PROY-CAPEX-TOTAL LESS WS-ENT-PROY-INCENTIVOS -    *
000810*        THE NET YEAR-ZERO OUTLAY, NOT THE GROSS CAPEX FIGURE     *
000820    10 WS-RPT-INVERSION PIC -$ZZZ,ZZZ,ZZ9.99.
000830    10 FILLER PIC X(4) VALUE SPACES.
000840    10 FILLER PIC X(5) VALUE 'NPV: '.
000850*        NET PRESENT VALUE FROM 2100-CALC-VAN, DISCOUNTED AT      *
000860*        WS-ENT-PROY-TASA-DESC OVER THE PROJECT LIFETIME          *
000870    10 WS-RPT-VAN PIC -$ZZZ,ZZZ,ZZ9.99.
000880    10 FILLER PIC X(69) VALUE SPACES.
000890*    LINE 2 - RATE-OF-RETURN AND PAYBACK, FROM PVFINCLC'S        *
000900*    BISECTION IRR AND INTERPOLATED PAYBACK PARAGRAPHS           *
000910 05  WS-RPT-FINANC-2.
000920    10 FILLER PIC X(3) VALUE SPACES.
000930    10 FILLER PIC X(6) VALUE 'IRR: '.
000940*        INTERNAL RATE OF RETURN, PERCENT WITH TWO DECIMALS -     *
000950*        2200-CALC-TIR STOPS BISECTING AT 0.0001 TOLERANCE        *
000960    10 WS-RPT-TIR-PCT PIC -ZZ9.99.
000970    10 FILLER PIC X(2) VALUE '% '.
000980    10 FILLER PIC X(16) VALUE 'PAYBACK YEARS: '.
000990*        SIMPLE PAYBACK IN YEARS, INTERPOLATED WITHIN THE YEAR    *
001000*        THE CUMULATIVE CASH FLOW FIRST TURNS POSITIVE            *
001010    10 WS-RPT-REPAGO PIC Z9.99.
001020    10 FILLER PIC X(93) VALUE SPACES.
001030*    LINE 3 - LEVELIZED COST OF ENERGY AND RETURN ON INVESTMENT  *
001040 05  WS-RPT-FINANC-3.
001050    10 FILLER PIC X(3) VALUE SPACES.
001060    10 FILLER PIC X(7) VALUE 'LCOE: '.
001070*        LEVELIZED COST OF ENERGY FROM 2400-CALC-LCOE - LIFETIME  *
001080*        COST DIVIDED BY LIFETIME KWH, FOUR DECIMAL PLACES        *
001090    10 WS-RPT-LCOE PIC $9.9999.
001100    10 FILLER PIC X(9) VALUE '/KWH   '.
001110    10 FILLER PIC X(6) VALUE 'ROI: '.
001120*        RETURN ON INVESTMENT FROM 2500-CALC-ROI-AHORROS - CAN    *
001130*        RUN WELL PAST 100% OVER A 40-YEAR PROJECT LIFE           *
001140    10 WS-RPT-ROI-PCT PIC -ZZZZ9.99.
001150    10 FILLER PIC X(2) VALUE '% '.
001160    10 FILLER PIC X(89) VALUE SPACES.
001170*    LINE 4 - FIRST-YEAR AND LIFETIME DOLLAR SAVINGS AGAINST     *
001180*    THE UTILITY BILL THE PROJECT WOULD OTHERWISE PAY            *
001190 05  WS-RPT-FINANC-4.
001200    10 FILLER PIC X(3) VALUE SPACES.
001210    10 FILLER PIC X(20) VALUE 'FIRST-YEAR SAVINGS:'.
001220*        YEAR-1 BILL OFFSET AT THE STARTING ELECTRIC RATE,        *
001230*        BEFORE ANY ESCALATION IS APPLIED                         *
001240    10 WS-RPT-AHORRO-1 PIC -$ZZZ,ZZZ,ZZ9.99.
001250    10 FILLER PIC X(4) VALUE SPACES.
001260    10 FILLER PIC X(19) VALUE 'LIFETIME SAVINGS: '.
001270*        SUM OF EVERY YEAR'S BILL OFFSET ACROSS THE PROJECT       *
001280*        LIFETIME, CARRIED IN THE CASH-FLOW TABLE IN PVFINCLC     *
001290    10 WS-RPT-AHORRO-VIDA PIC -$ZZ,ZZZ,ZZZ,ZZ9.99.
001300    10 FILLER PIC X(51) VALUE SPACES.
001310*----------------------------------------------------------------*
001320* RECOMMENDATION LINE
001330*----------------------------------------------------------------*
001340*    THE THREE-BUCKET CLASSIFICATION FROM 2690-CLASIFICAR-       *
001350*    RECOMEND - "STRONGLY RECOMMENDED", "RECOMMENDED" OR         *
001360*    "NEEDS REVIEW", RIGHT-PADDED INTO THE 20-BYTE TEXT FIELD    *
001370 05  WS-RPT-RECOMENDACION.
001380    10 FILLER PIC X(3) VALUE SPACES.
001390    10 FILLER PIC X(16) VALUE 'RECOMMENDATION: '.
001400*        MOVED IN BY 2690-CLASIFICAR-RECOMEND BASED ON WHERE      *
001410*        THE IRR AND PAYBACK FALL AGAINST THE HOUSE THRESHOLDS -  *
001420*        LEFT SPACES ON A REJECTED RECORD, SEE WS-RPT-RECHAZO     *
001430    10 WS-RPT-RECOMEND-TXT PIC X(20).
001440    10 FILLER PIC X(93) VALUE SPACES.
001450*----------------------------------------------------------------*
001460* REJECTED-RECORD LINE (VALIDATION FAILURES)
001470*----------------------------------------------------------------*
001480*    ONE LINE PER RECORD THAT FAILED PVVALCHK - PROJECT ID AND   *
001490*    THE ERROR TEXT PVVALCHK RETURNED IN LK-DES-ERROR-O          *
001500 05  WS-RPT-RECHAZO.
001510    10 FILLER PIC X(3) VALUE SPACES.
001520    10 FILLER PIC X(13) VALUE '** REJECTED '.
001530*        SAME WS-ENT-PROY-ID AS ON THE INPUT RECORD - LETS THE    *
001540*        REQUESTING OFFICE MATCH THE REJECTION BACK TO THEIR FORM *
001550    10 WS-RPT-RCH-PROY-ID PIC ZZZZZ9.
001560    10 FILLER PIC X(11) VALUE ' - REASON: '.
001570*        MOVED FROM LK-DES-ERROR-O IN 2310-LISTAR-RECHAZO -       *
001580*        SEE PVVALCHK 1100-/1200-/1300- FOR THE FOUR ERROR TEXTS  *
001590    10 WS-RPT-RCH-MOTIVO PIC X(40).
001600    10 FILLER PIC X(59) VALUE SPACES.
001610*----------------------------------------------------------------*
001620* END-OF-BATCH CONTROL-TOTAL TRAILER
001630*----------------------------------------------------------------*
001640*    BANNER LINE PRINTED ONCE, AFTER THE LAST PROJECT DETAIL,    *
001650*    AHEAD OF THE FOUR TOTAL LINES BELOW                         *
001660 05  WS-RPT-TRAILER-TITULO.
001670    10 FILLER PIC X(45) VALUE SPACES.
001680    10 FILLER PIC X(30) VALUE 'END OF BATCH - CONTROL TOTALS'.
001690    10 FILLER PIC X(57) VALUE SPACES.
001700*    COUNTS OF PROJECTS READ, ACCEPTED AND REJECTED FOR THE RUN  *
001710 05  WS-RPT-TRAILER-1.
001720    10 FILLER PIC X(3) VALUE SPACES.
001730    10 FILLER PIC X(17) VALUE 'PROJECTS READ:  '.
001740*        RECORD COUNT OFF PROJECT-INPUT, EVERY RECORD WHETHER     *
001750*        IT PASSES PVVALCHK OR NOT                                *
001760    10 WS-RPT-TOT-LEIDOS PIC ZZ,ZZ9.
001770    10 FILLER PIC X(4) VALUE SPACES.
001780    10 FILLER PIC X(17) VALUE 'ACCEPTED:      '.
001790*        PASSED PVVALCHK AND CARRIED THROUGH THE SIZING AND       *
001800*        FINANCIAL-MODEL PARAGRAPHS TO A PRINTED DETAIL LINE      *
001810    10 WS-RPT-TOT-ACEPTADOS PIC ZZ,ZZ9.
001820    10 FILLER PIC X(4) VALUE SPACES.
001830    10 FILLER PIC X(11) VALUE 'REJECTED: '.
001840*        SUM OF THE ** REJECTED ** LINES PRINTED DURING THE RUN - *
001850*        ACCEPTED PLUS REJECTED MUST FOOT TO PROJECTS READ        *
001860    10 WS-RPT-TOT-RECHAZADOS PIC ZZ,ZZ9.
001870    10 FILLER PIC X(58) VALUE SPACES.
001880*    BATCH-WIDE TOTAL CAPEX AND TOTAL NPV ACROSS ACCEPTED        *
001890*    PROJECTS - ACCUMULATED BY 2900-ACUM-TOTALES-LOTE            *
001900 05  WS-RPT-TRAILER-2.
001910    10 FILLER PIC X(3) VALUE SPACES.
001920    10 FILLER PIC X(17) VALUE 'TOTAL CAPEX:    '.
001930*        SUM OF WS-RPT-INVERSION ACROSS ACCEPTED PROJECTS ONLY -  *
001940*        REJECTED RECORDS NEVER REACH THE ACCUMULATOR             *
001950    10 WS-RPT-TOT-CAPEX PIC -$ZZ,ZZZ,ZZZ,ZZ9.99.
001960    10 FILLER PIC X(4) VALUE SPACES.
001970    10 FILLER PIC X(11) VALUE 'TOTAL NPV:'.
001980*        SUM OF WS-RPT-VAN - CAN BE NEGATIVE IF ENOUGH PROJECTS   *
001990*        IN THE BATCH FAIL TO CLEAR THE DISCOUNT RATE             *
002000    10 WS-RPT-TOT-VAN PIC -$ZZ,ZZZ,ZZZ,ZZ9.99.
002010    10 FILLER PIC X(59) VALUE SPACES.
002020*    BATCH-WIDE TOTAL FIRST-YEAR SAVINGS ACROSS ACCEPTED         *
002030*    PROJECTS                                                    *
002040 05  WS-RPT-TRAILER-3.
002050    10 FILLER PIC X(3) VALUE SPACES.
002060    10 FILLER PIC X(25) VALUE 'TOTAL YEAR-1 SAVINGS:  '.
002070*        SUM OF WS-RPT-AHORRO-1 - THE BATCH'S COMBINED FIRST-     *
002080*        YEAR BILL OFFSET, BEFORE ANY ESCALATION YEAR OVER YEAR   *
002090    10 WS-RPT-TOT-AHORRO1 PIC -$ZZ,ZZZ,ZZZ,ZZ9.99.
002100    10 FILLER PIC X(85) VALUE SPACES.
002110*    COUNT OF PROJECTS FALLING INTO EACH OF THE THREE            *
002120*    RECOMMENDATION BUCKETS, ACROSS THE WHOLE BATCH              *
002130 05  WS-RPT-TRAILER-4.
002140    10 FILLER PIC X(3) VALUE SPACES.
002150    10 FILLER PIC X(24) VALUE 'STRONGLY RECOMMENDED: '.
002160*        IRR AND PAYBACK BOTH CLEAR THE UPPER HOUSE THRESHOLD -   *
002170*        SEE 2690-CLASIFICAR-RECOMEND FOR THE EXACT CUTOFFS       *
002180    10 WS-RPT-TOT-FUERTE PIC ZZ,ZZ9.
002190    10 FILLER PIC X(4) VALUE SPACES.
002200    10 FILLER PIC X(15) VALUE 'RECOMMENDED: '.
002210*        MEETS THE LOWER THRESHOLD BUT NOT THE STRONG ONE         *
002220    10 WS-RPT-TOT-RECOM PIC ZZ,ZZ9.
002230    10 FILLER PIC X(4) VALUE SPACES.
002240    10 FILLER PIC X(17) VALUE 'NEEDS REVIEW: '.
002250*        FALLS SHORT OF BOTH THRESHOLDS - STILL PRINTED, NOT      *
002260*        REJECTED, SINCE IT PASSED PVVALCHK'S DATA-QUALITY CHECKS *
002270    10 WS-RPT-TOT-REVISION PIC ZZ,ZZ9.
002280    10 FILLER PIC X(47) VALUE SPACES.
