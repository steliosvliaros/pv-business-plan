000100******************************************************************
000110* PROGRAM-ID.  PVMAIN01                                          *
000120* AUTHOR.      R. HALVORSEN                                      *
000130* INSTALLATION. STATE ENERGY OFFICE - DATA PROCESSING            *
000140* DATE-WRITTEN. 03/12/87                                         *
000150* REMARKS.     MAIN BATCH DRIVER FOR THE PV PROJECT BUSINESS     *
000160*              PLAN RUN.  READS EACH CANDIDATE PROJECT, SIZES    *
000170*              THE SYSTEM AND ARRAY, ESTIMATES PRODUCTION, RUNS  *
000180*              THE FINANCIAL MODEL (VIA PVFINCLC) AND PRINTS     *
000190*              THE EXECUTIVE-SUMMARY REPORT WITH BATCH TOTALS.   *
000200******************************************************************
000210* CHANGE LOG                                                     *
000220* DATE     BY   TICKET     DESCRIPTION                           *
000230* -------- ---- ---------- --------------------------------------*
000240* 03/12/87 RH   PVE-0000   ORIGINAL CODING.                      *
000250* 09/02/88 RH   PVE-0044   CROSS-CHECK DEMAND/CAPACITY BEFORE     *
000260*                          SIZING (SEE PVVALCHK CHANGE LOG).      *
000270* 01/23/90 RH   PVE-0082   PRINT PAYBACK YEARS ON FINANCIAL LINE. *
000280* 05/30/92 MTR  PVE-0140   PRINT LCOE AND ROI ON FINANCIAL LINE.  *
000290* 04/07/93 DKO  PVE-0151   PICK UP DEFAULTED FIELDS RETURNED BY   *
000300*                          PVVALCHK INSTEAD OF RAW INPUT VALUES.  *
000310* 12/09/94 MTR  PVE-0177   ADD LIFETIME-SAVINGS COLUMN TO REPORT. *
000320* 08/18/98 MTR  Y2K-0030   YEAR-2000 REVIEW.  RUN-DATE FIELD WAS  *
000330*                          ALREADY 4-DIGIT YEAR.  NO CHANGE.      *
000340* 02/24/03 JVL  PVE-0247   WIDEN REJECT-REASON FIELD TO 40 BYTES  *
000350*                          TO MATCH PVVALCHK.                    *
000360* 06/14/05 JVL  PVE-0301   ADD UPSI-0 CALC TRACE SWITCH.  ALSO    *
000370*                          FLATTENED 2000-PROCESAR-PROGRAMA'S     *
000380*                          NESTED IFS TO A FALL-THROUGH GO TO -   *
000390*                          EASIER TO FOLLOW WHEN ADDING THE       *
000400*                          TRACE HOOK BELOW.                       *
000410* 03/19/07 SGU  PVE-0355   PAGE BREAK AT 55 LINES INSTEAD OF 60   *
000420*                          TO LEAVE ROOM FOR THE TRAILER PAGE.    *
000430******************************************************************
000440
000450*----------------------------------------------------------------*
000460*  PROGRAM FLOW, FOR WHOEVER PICKS THIS UP NEXT:                  *
000470*                                                                  *
000480*    1000-INICIAR-PROGRAMA    OPEN FILES, ZERO COUNTERS/TOTALS.   *
000490*    2000-PROCESAR-PROGRAMA   ONE PASS PER INPUT RECORD:          *
000500*        2200-LEER-PROYECTOS      READ THE NEXT CANDIDATE.        *
000510*        2300-VALIDAR-PROYECTO    CALL PVVALCHK, REJECT OR        *
000520*                                 CONTINUE.                        *
000530*        2400/2450-DIMENSIONAR-*  SIZE THE ARRAY.                 *
000540*        2500-ESTIMAR-PRODUCCION  ESTIMATE ANNUAL KWH.            *
000550*        2600-CORRER-MODELO-FINANC CALL PVFINCLC, WRITE THE       *
000560*                                 CASH-FLOW DETAIL AND SUMMARY.   *
000570*        2700-IMPRIMIR-PROYECTO   PRINT THE PROJECT'S BLOCK.      *
000580*        2900-ACUM-TOTALES-LOTE   ROLL UP THE BATCH TOTALS.       *
000590*    3000-FINALIZAR-PROGRAMA  PRINT THE TRAILER PAGE, CLOSE       *
000600*                             EVERYTHING.                          *
000610*                                                                  *
000620*  A REJECTED PROJECT OR END OF FILE SKIPS STRAIGHT PAST THE      *
000630*  SIZING/FINANCIAL/PRINT STEPS - SEE THE GO TO IN 2000- BELOW.   *
000640*----------------------------------------------------------------*
000650 IDENTIFICATION DIVISION.
000660 PROGRAM-ID.     PVMAIN01.
000670 AUTHOR.         R. HALVORSEN.
000680 INSTALLATION.   STATE ENERGY OFFICE - DATA PROCESSING.
000690 DATE-WRITTEN.   03/12/87.
000700 DATE-COMPILED.
000710 SECURITY.       INTERNAL USE ONLY.
000720
000730 ENVIRONMENT DIVISION.
000740 CONFIGURATION SECTION.
000750*----------------------------------------------------------------*
000760*  C01 IS THE CARRIAGE-CONTROL CHANNEL USED TO FORCE THE REPORT   *
000770*  TO THE TOP OF A NEW PAGE.  UPSI-0 IS THE JCL-SET SWITCH THAT   *
000780*  TURNS ON THE 1900-TRAZA-PROYECTO DEBUG TRACE FOR A GIVEN RUN   *
000790*  (SEE PVE-0301) - LEAVE OFF FOR PRODUCTION BATCH SUBMISSIONS.   *
000800*----------------------------------------------------------------*
000810 SPECIAL-NAMES.
000820     C01 IS TOP-OF-FORM
000830     UPSI-0 ON STATUS IS SW-TRAZA-SI
000840            OFF STATUS IS SW-TRAZA-NO.
000850
000860 INPUT-OUTPUT SECTION.
000870
000880*----------------------------------------------------------------*
000890*  FOUR FLAT SEQUENTIAL FILES - ONE INPUT (CANDIDATE PROJECTS)    *
000900*  AND THREE OUTPUTS (YEAR-BY-YEAR CASH FLOW DETAIL, PER-PROJECT  *
000910*  FINANCIAL SUMMARY, AND THE PRINTED EXECUTIVE REPORT).  LOGICAL *
000920*  NAMES ARE DD-CARDED AT RUN TIME - NO DEVICE OR DATASET NAME    *
000930*  IS HARD-CODED HERE.                                            *
000940 FILE-CONTROL.
000950
000960*    INPUT - CANDIDATE PROJECT EXTRACT                             *
000970     SELECT ENT-PROYECTOS
000980         ASSIGN TO PROYECTOS
000990         ORGANIZATION IS LINE SEQUENTIAL
001000         FILE STATUS IS FS-PROYECTOS.
001010
001020*    OUTPUT - YEAR-BY-YEAR CASH-FLOW DETAIL                       *
001030     SELECT SAL-FLUJODET
001040         ASSIGN TO FLUJODET
001050         ORGANIZATION IS LINE SEQUENTIAL
001060         FILE STATUS IS FS-FLUJODET.
001070
001080*    OUTPUT - PER-PROJECT FINANCIAL SUMMARY                       *
001090     SELECT SAL-RESULFIN
001100         ASSIGN TO RESULFIN
001110         ORGANIZATION IS LINE SEQUENTIAL
001120         FILE STATUS IS FS-RESULFIN.
001130
001140*    OUTPUT - PRINTED EXECUTIVE-SUMMARY REPORT                    *
001150     SELECT SAL-REPORTE
001160         ASSIGN TO REPORTE
001170         ORGANIZATION IS LINE SEQUENTIAL
001180         FILE STATUS IS FS-REPORTE.
001190
001200*----------------------------------------------------------------*
001210 DATA DIVISION.
001220
001230 FILE SECTION.
001240
001250*----------------------------------------------------------------*
001260*  ENT-PROYECTOS - CANDIDATE PROJECT INPUT, LAYOUT IN PVINPUT     *
001270*  ONE RECORD PER CANDIDATE PROJECT, LOADED BY WHOEVER RUNS THE   *
001280*  PLANNING EXTRACT UPSTREAM OF THIS JOB.  THE COPYBOOK CARRIES   *
001290*  THE FULL SET OF FIELDS PVVALCHK EDITS AND THIS PROGRAM SIZES   *
001300*  AND PRICES - SEE PVINPUT FOR THE FIELD-BY-FIELD LAYOUT.        *
001310*----------------------------------------------------------------*
001320 FD  ENT-PROYECTOS.
001330 01  WS-ENT-PROYECTOS.
001340     COPY PVINPUT.
001350
001360*----------------------------------------------------------------*
001370*  SAL-FLUJODET - ONE DETAIL LINE PER PROJECT-YEAR OF THE        *
001380*  CASH-FLOW SCHEDULE PVFINCLC BUILDS.  WRITTEN BY 2650- FOR     *
001390*  DOWNSTREAM AUDIT AND SPOT-CHECK OF THE FINANCIAL MODEL.       *
001400*----------------------------------------------------------------*
001410 FD  SAL-FLUJODET.
001420 01  WS-SAL-FLUJODET.
001430*        WS-CF-YEAR ZERO IS THE UPFRONT CAPEX YEAR - PRODUCTION,   *
001440*        REVENUE AND OPEX ARE ALL ZERO ON THAT ROW                 *
001450     05  WS-CF-PROJECT-ID          PIC 9(06).
001460     05  WS-CF-YEAR                PIC 9(02).
001470     05  WS-CF-PRODUCTION-KWH      PIC 9(09)V99.
001480*        ESCALATED RATE FOR THIS YEAR - CLIMBS BY TASA-ESCAL EACH  *
001490*        YEAR PAST YEAR 1                                          *
001500     05  WS-CF-ELEC-RATE           PIC 9V9(06).
001510     05  WS-CF-REVENUE             PIC S9(09)V99.
001520     05  WS-CF-OPEX                PIC S9(09)V99.
001530     05  WS-CF-NET-CASH-FLOW       PIC S9(09)V99.
001540*        RUNNING TOTAL FROM YEAR 0 THROUGH THIS YEAR             *
001550     05  WS-CF-CUMULATIVE          PIC S9(11)V99.
001560     05  FILLER                    PIC X(08).
001570
001580*----------------------------------------------------------------*
001590*  SAL-RESULFIN - ONE SUMMARY LINE PER ACCEPTED PROJECT, THE     *
001600*  FIVE HEADLINE FIGURES PLUS THE TWO SAVINGS FIELDS.  FEEDS     *
001610*  WHATEVER DOWNSTREAM SPREADSHEET THE OFFICE BUILDS FOR THE     *
001620*  QUARTERLY REVIEW MEETING.                                     *
001630*----------------------------------------------------------------*
001640 FD  SAL-RESULFIN.
001650 01  WS-SAL-RESULFIN.
001660     05  WS-FR-PROJECT-ID          PIC 9(06).
001670     05  WS-FR-SYSTEM-KW           PIC 9(05)V99.
001680     05  WS-FR-NUM-MODULES         PIC 9(05).
001690     05  WS-FR-ANNUAL-KWH          PIC 9(09)V99.
001700*        NET PRESENT VALUE AT THE PROJECT'S DISCOUNT RATE          *
001710     05  WS-FR-NPV                 PIC S9(09)V99.
001720*        INTERNAL RATE OF RETURN, ZERO WHEN PVFINCLC COULD NOT     *
001730*        BRACKET A SIGN CHANGE                                     *
001740     05  WS-FR-IRR-PCT             PIC S9(03)V99.
001750*        SIMPLE PAYBACK IN YEARS, INTERPOLATED TO THE MONTH        *
001760     05  WS-FR-PAYBACK-YEARS       PIC 9(02)V99.
001770*        LEVELIZED COST OF ENERGY, $/KWH                          *
001780     05  WS-FR-LCOE                PIC 9V9(04).
001790     05  WS-FR-ROI-PCT             PIC S9(05)V99.
001800     05  WS-FR-YEAR1-SAVINGS       PIC S9(09)V99.
001810     05  WS-FR-LIFETIME-SAVINGS    PIC S9(11)V99.
001820*        SET BY 2690-CLASIFICAR-RECOMEND                         *
001830     05  WS-FR-RECOMMENDATION      PIC X(20).
001840     05  FILLER                    PIC X(15).
001850
001860*----------------------------------------------------------------*
001870*  SAL-REPORTE - THE PRINTED EXECUTIVE-SUMMARY REPORT, ONE       *
001880*  132-BYTE LINE AT A TIME, LAID OUT BY WHICHEVER WS-RPT- GROUP  *
001890*  IN PVRPT IS MOVED INTO IT BEFORE EACH WRITE.                  *
001900*----------------------------------------------------------------*
001910 FD  SAL-REPORTE.
001920 01  WS-SAL-REPORTE                PIC X(132).
001930
001940*----------------------------------------------------------------*
001950 WORKING-STORAGE SECTION.
001960
001970*----------------------------------------------------------------*
001980*    FORMATO DE LAS LINEAS DEL REPORTE EJECUTIVO                 *
001990*----------------------------------------------------------------*
002000 01  WS-SALIDA-REPORTE.
002010     COPY PVRPT.
002020
002030*----------------------------------------------------------------*
002040*    VARIABLES FILE STATUS  ENTRADA/SALIDA                       *
002050*    ONE 2-BYTE STATUS FIELD PER SELECTED FILE, EACH WITH AN 88-  *
002060*    LEVEL FOR THE "GOOD" RETURN CODE SO THE PROCEDURE DIVISION   *
002070*    TESTS READ AS FS-XXXXX-OK RATHER THAN A LITERAL '00' COMPARE *
002080*----------------------------------------------------------------*
002090 01  FS-STATUS.
002100*----------------------------------------------------------------*
002110*   ** FILE STATUS DE PROYECTOS                                  *
002120*----------------------------------------------------------------*
002130     05  FS-PROYECTOS              PIC X(2).
002140         88  FS-PROYECTOS-OK               VALUE '00'.
002150         88  FS-PROYECTOS-EOF              VALUE '10'.
002160         88  FS-PROYECTOS-NFD              VALUE '35'.
002170*----------------------------------------------------------------*
002180*   ** FILE STATUS DE FLUJODET / RESULFIN / REPORTE               *
002190*----------------------------------------------------------------*
002200     05  FS-FLUJODET               PIC X(2).
002210         88  FS-FLUJODET-OK                VALUE '00'.
002220     05  FS-RESULFIN               PIC X(2).
002230         88  FS-RESULFIN-OK                VALUE '00'.
002240     05  FS-REPORTE                PIC X(2).
002250         88  FS-REPORTE-OK                 VALUE '00'.
002260     05  FILLER                    PIC X(04).
002270
002280*----------------------------------------------------------------*
002290*    STANDALONE COUNTERS / SWITCHES                              *
002300*----------------------------------------------------------------*
002310*    NOT DIRECTLY TESTED - SW-TRAZA-ON/-OFF ARE THE UPSI-0        *
002320*    CONDITIONS FROM SPECIAL-NAMES ABOVE, JUST GIVEN THIS        *
002330*    88-LEVEL VIEW SO 1900-TRAZA-PROYECTO'S IF READS CLEANLY     *
002340 77  WS-SW-TRAZA                   PIC X(01) VALUE 'N'.
002350     88  SW-TRAZA-ON                       VALUE 'S'.
002360     88  SW-TRAZA-OFF                      VALUE 'N'.
002370*    YEAR SUBSCRIPT DRIVING THE 2650-GRABAR-FLUJODET VARYING     *
002380*    PERFORM BELOW                                                *
002390 77  WS-IDX-ANIO                   PIC 9(02) COMP.
002400*    PAGE COUNTER, BUMPED EACH TIME 2710- STARTS A NEW PAGE       *
002410 77  WS-CONT-PAGINA                PIC 9(04) COMP.
002420*    LINES PRINTED ON THE CURRENT PAGE - FORCES A NEW PAGE ONCE   *
002430*    IT PASSES 55 (PVE-0355)                                      *
002440 77  WS-CONT-LINEAS-PAGINA         PIC 9(02) COMP.
002450
002460*----------------------------------------------------------------*
002470*    FECHA DE CORRIDA DEL LOTE                                   *
002480*----------------------------------------------------------------*
002490 01  WS-FECHA-PROCESO.
002500*        SET ONCE AT START-UP BY 1200-INICIALIZAR-VARIABLES -     *
002510*        NOT REFRESHED MID-RUN EVEN IF THE JOB CROSSES MIDNIGHT   *
002520     05  WS-FECHA-CORRIDA          PIC 9(08).
002530*        BROKEN OUT FOR THE REPORT HEADING - PVRPT PICKS THESE    *
002540*        UP FIELD BY FIELD RATHER THAN THE PACKED 8-DIGIT FORM    *
002550     05  WS-FECHA-CORRIDA-R REDEFINES WS-FECHA-CORRIDA.
002560         10  WS-FECHA-AAAA         PIC 9(04).
002570         10  WS-FECHA-MM           PIC 9(02).
002580         10  WS-FECHA-DD           PIC 9(02).
002590     05  FILLER                    PIC X(04).
002600
002610*----------------------------------------------------------------*
002620*    DECLARACION DE VARIABLES DEL PROYECTO EN CURSO              *
002630*    RESET IMPLICITLY EVERY PASS THROUGH 2000- SINCE EVERY FIELD  *
002640*    HERE IS RECOMPUTED FROM SCRATCH BY 2400/2450/2500 BEFORE IT  *
002650*    IS READ - NO EXPLICIT INITIALIZE NEEDED ON THIS GROUP        *
002660*----------------------------------------------------------------*
002670 01  WS-VARIABLES-PROYECTO.
002680*        RATED SYSTEM SIZE FROM 2400-DIMENSIONAR-SISTEMA, EITHER  *
002690*        BACK-SOLVED FROM DEMAND OR TAKEN DIRECTLY FROM INPUT     *
002700     05  WS-PROY-SISTEMA-KW            PIC 9(05)V99.
002710*        INTEGER-SHIFTED DEBUG VIEW FOR THE 1900- TRACE DISPLAY   *
002720     05  WS-PROY-SISTEMA-KW-D REDEFINES WS-PROY-SISTEMA-KW
002730                                        PIC 9(07).
002740*        MODULE COUNT ROUNDED UP TO A WHOLE MODULE, SEE 2450-     *
002750     05  WS-PROY-NUM-MODULOS           PIC 9(05).
002760*        ARRAY FOOTPRINT AT 2.0 M2 PER MODULE                     *
002770     05  WS-PROY-AREA-M2               PIC 9(07)V99.
002780*        SAME FOOTPRINT CONVERTED TO SQUARE FEET FOR THE OFFICE'S *
002790*        US-CUSTOMARY SITE DRAWINGS                                *
002800     05  WS-PROY-AREA-FT2              PIC 9(08)V99.
002810*        ACTUAL DC CAPACITY AFTER ROUNDING UP TO A WHOLE MODULE - *
002820*        ALWAYS AT LEAST AS BIG AS WS-PROY-SISTEMA-KW              *
002830     05  WS-PROY-ACTUAL-KW             PIC 9(05)V99.
002840*        SIZED FIRST-YEAR ANNUAL PRODUCTION, FED TO PVFINCLC AS   *
002850*        LK-FC-ANNUAL-KWH                                          *
002860     05  WS-PROY-ANNUAL-KWH            PIC 9(09)V99.
002870*        INTEGER-SHIFTED DEBUG VIEW FOR THE 1900- TRACE DISPLAY   *
002880     05  WS-PROY-ANNUAL-KWH-D REDEFINES WS-PROY-ANNUAL-KWH
002890                                        PIC 9(11).
002900     05  WS-PROY-AVG-DIARIO-KWH        PIC 9(07)V99.
002910     05  WS-PROY-FACTOR-CAPAC          PIC 9V9(04).
002920*        PEAK SUN HOURS FOR THIS SITE'S LATITUDE BAND, SET BY     *
002930*        2410-BUSCAR-PSH                                          *
002940     05  WS-PROY-PSH                   PIC 9V9.
002950*        ABSOLUTE VALUE OF THE INPUT LATITUDE - SEE THE PVINPUT   *
002960*        COPYBOOK NOTE ON WHY SOUTHERN SITES SIZE THE SAME        *
002970     05  WS-PROY-LATITUD-ABS           PIC S9(03)V9(04).
002980     05  WS-PROY-KW-WATTS              PIC 9(08)V99.
002990*        REMAINDER FROM THE MODULE-COUNT DIVIDE - NONZERO MEANS   *
003000*        2450- MUST ROUND THE MODULE COUNT UP BY ONE               *
003010     05  WS-PROY-RESTO-MODULOS         PIC 9(08)V99.
003020     05  FILLER                        PIC X(04).
003030
003040*----------------------------------------------------------------*
003050*    INDICADOR DE VALIDACION DEL PROYECTO EN CURSO               *
003060*    A SINGLE-BYTE SWITCH, NOT A GROUP - KEPT AS ITS OWN 01 SO IT *
003070*    IS EASY TO INITIALIZE INDEPENDENTLY OF THE OTHER PROJECT     *
003080*    WORK AREAS ON EVERY PASS THROUGH 2000-                        *
003090*----------------------------------------------------------------*
003100 01  WS-SW-INDICADORES.
003110*        SET BY 2300-VALIDAR-PROYECTO FROM PVVALCHK'S VERDICT -   *
003120*        DRIVES WHETHER SIZING/FINANCIAL/PRINT LOGIC RUNS AT ALL  *
003130     05  WS-SW-VALIDO              PIC X(01).
003140         88  PROYECTO-VALIDO               VALUE 'S'.
003150         88  PROYECTO-INVALIDO             VALUE 'N'.
003160     05  FILLER                    PIC X(04).
003170
003180*----------------------------------------------------------------*
003190*    CONTADORES DE CONTROL DEL LOTE                              *
003200*----------------------------------------------------------------*
003210 01  WS-CONTADORES-LOTE.
003220*        BUMPED IN 2000- FOR EVERY RECORD READ, ACCEPTED OR NOT   *
003230     05  WS-LOTE-LEIDOS            PIC 9(06) COMP VALUE ZERO.
003240*        BUMPED IN 2900-ACUM-TOTALES-LOTE FOR EVERY VALID PROJECT *
003250     05  WS-LOTE-ACEPTADOS         PIC 9(06) COMP VALUE ZERO.
003260*        BUMPED IN 2310-LISTAR-RECHAZO FOR EVERY FAILED PROJECT   *
003270     05  WS-LOTE-RECHAZADOS        PIC 9(06) COMP VALUE ZERO.
003280*        THE THREE RECOMMENDATION CLASSES FROM 2690-, USED ON     *
003290*        THE TRAILER PAGE'S BREAKDOWN LINE                        *
003300     05  WS-LOTE-FUERTE            PIC 9(06) COMP VALUE ZERO.
003310     05  WS-LOTE-RECOM             PIC 9(06) COMP VALUE ZERO.
003320     05  WS-LOTE-REVISION          PIC 9(06) COMP VALUE ZERO.
003330     05  FILLER                    PIC X(04).
003340
003350*----------------------------------------------------------------*
003360*    TOTALES MONETARIOS DE CONTROL DEL LOTE                      *
003370*----------------------------------------------------------------*
003380 01  WS-TOTALES-LOTE.
003390*        ACCUMULATED ACROSS EVERY ACCEPTED PROJECT, PRINTED ON    *
003400*        THE 3300-IMPRIMIR-FINAL TRAILER PAGE                     *
003410     05  WS-LOTE-TOT-CAPEX         PIC S9(11)V99 VALUE ZERO.
003420     05  WS-LOTE-TOT-NPV           PIC S9(11)V99 VALUE ZERO.
003430     05  WS-LOTE-TOT-AHORRO1       PIC S9(11)V99 VALUE ZERO.
003440     05  FILLER                    PIC X(04).
003450
003460*----------------------------------------------------------------*
003470*    AREA DE LLAMADA A PVVALCHK - DEBE COINCIDIR CAMPO A CAMPO    *
003480*    CON LA LINKAGE SECTION DE ESE PROGRAMA.                     *
003490*----------------------------------------------------------------*
003500 01  LK-VALIDA-PROYECTO.
003510*        LOADED FROM WS-ENT-PROYECTOS BY 2300-VALIDAR-PROYECTO    *
003520*        BEFORE EVERY CALL - PVVALCHK NEVER READS THE INPUT       *
003530*        RECORD DIRECTLY                                          *
003540     05  LK-ENTRADA.
003550         10  LK-VIDA-ANIOS         PIC 9(02).
003560         10  LK-TARIFA-KWH         PIC 9V9(04).
003570         10  LK-CAPEX-TOTAL        PIC S9(09)V99.
003580*            ZERO MEANS THE ANALYST WANTS THE SYSTEM SIZED FROM    *
003590*            DEMAND RATHER THAN GIVEN A FIXED CAPACITY - SEE 2400- *
003600         10  LK-DEMANDA-KWH        PIC 9(09).
003610         10  LK-CAPACID-KW         PIC 9(05)V99.
003620*            THESE THREE MAY ARRIVE AS ZERO WHEN THE ANALYST HAS   *
003630*            NO BETTER FIGURE - PVVALCHK SUPPLIES A SHOP-STANDARD  *
003640*            DEFAULT IN THAT CASE                                  *
003650         10  LK-POT-MODULO-W       PIC 9(04).
003660         10  LK-TASA-DEGRAD        PIC V9(04).
003670         10  LK-RATIO-DESEMP       PIC V9(04).
003680*        LK-POT-MODULO-W/-TASA-DEGRAD/-RATIO-DESEMP COME BACK     *
003690*        WITH PVVALCHK'S DEFAULTS APPLIED WHEN THE PROJECT SENT   *
003700*        THEM IN AS ZERO - 2300- MOVES THEM BACK OVER THE INPUT   *
003710*        RECORD SO EVERY DOWNSTREAM PARAGRAPH SEES THE REAL VALUE *
003720     05  LK-SALIDA.
003730         10  LK-VALIDACION-O       PIC X(01).
003740             88  VALIDACION-OK             VALUE 'S'.
003750             88  VALIDACION-NOTOK          VALUE 'N'.
003760         10  LK-MOTIVO-ERROR-O.
003770             15  LK-COD-ERROR-O    PIC X(04).
003780             15  LK-DES-ERROR-O    PIC X(40).
003790
003800*----------------------------------------------------------------*
003810*    AREA DE LLAMADA A PVFINCLC - DEBE COINCIDIR CAMPO A CAMPO    *
003820*    CON LA LINKAGE SECTION DE ESE PROGRAMA.                     *
003830*----------------------------------------------------------------*
003840 01  LK-CALC-FINANCIERO.
003850*        BUILT BY 2600-CORRER-MODELO-FINANC FROM THE VALIDATED   *
003860*        PROJECT FIELDS AND THE SIZED PRODUCTION FIGURE           *
003870     05  LK-FC-ENTRADA.
003880         10  LK-FC-PROJECT-ID      PIC 9(06).
003890         10  LK-FC-CAPEX-TOTAL     PIC S9(09)V99.
003900         10  LK-FC-INCENTIVOS      PIC S9(09)V99.
003910*            SIZED FIGURE FROM 2500-ESTIMAR-PRODUCCION, NOT THE    *
003920*            RAW INPUT DEMAND                                      *
003930         10  LK-FC-ANNUAL-KWH      PIC 9(09)V99.
003940*            YEAR-1 UTILITY RATE, ESCALATED YEAR OVER YEAR INSIDE  *
003950*            PVFINCLC BY LK-FC-TASA-ESCAL                          *
003960         10  LK-FC-TARIFA-KWH      PIC 9V9(04).
003970         10  LK-FC-OPEX-ANUAL      PIC S9(07)V99.
003980         10  LK-FC-TASA-ESCAL      PIC V9(04).
003990*            DISCOUNT RATE USED FOR THE NPV/LCOE PRESENT-VALUE     *
004000*            CALCULATIONS                                          *
004010         10  LK-FC-TASA-DESC       PIC V9(04).
004020         10  LK-FC-TASA-DEGRAD     PIC V9(04).
004030         10  LK-FC-VIDA-ANIOS      PIC 9(02).
004040         10  FILLER                PIC X(02).
004050*        THE FIVE HEADLINE RESULTS PLUS SAVINGS, RETURNED BY      *
004060*        PVFINCLC AND MOVED INTO WS-SAL-RESULFIN AND THE REPORT   *
004070*        BY 2680-/2730-                                           *
004080     05  LK-FC-SALIDA.
004090         10  LK-FC-VAN             PIC S9(09)V99.
004100         10  LK-FC-TIR-PCT         PIC S9(03)V99.
004110         10  LK-FC-REPAGO-ANIOS    PIC 9(02)V99.
004120         10  LK-FC-LCOE            PIC 9V9(04).
004130         10  LK-FC-ROI-PCT         PIC S9(05)V99.
004140*            FIRST-YEAR SAVINGS - GOES STRAIGHT TO THE TRAILER     *
004150*            PAGE'S BATCH TOTAL AS WELL AS THE PROJECT LINE        *
004160         10  LK-FC-AHORRO-ANIO-1   PIC S9(09)V99.
004170         10  LK-FC-AHORRO-VIDA     PIC S9(11)V99.
004180         10  FILLER                PIC X(02).
004190*        YEAR-BY-YEAR SCHEDULE RETURNED BY PVFINCLC - 2650-       *
004200*        GRABAR-FLUJODET WALKS THIS SAME TABLE TO WRITE ONE       *
004210*        SAL-FLUJODET RECORD PER ELEMENT                          *
004220     05  LK-FC-TABLA-FLUJO.
004230*            41 = A 40-YEAR PROJECT LIFE PLUS THE YEAR-0 CAPEX ROW *
004240         10  LK-FC-FLUJO-ANIO OCCURS 41 TIMES
004250                              INDEXED BY LK-FC-IDX.
004260             15  LK-FC-FL-ANIO         PIC 9(02).
004270             15  LK-FC-FL-PRODUCCION   PIC 9(09)V99.
004280             15  LK-FC-FL-TARIFA       PIC 9V9(06).
004290             15  LK-FC-FL-INGRESO      PIC S9(09)V99.
004300             15  LK-FC-FL-OPEX         PIC S9(09)V99.
004310             15  LK-FC-FL-FLUJO-NETO   PIC S9(09)V99.
004320*            RUNNING TOTAL, YEAR 0 THROUGH THIS ROW - COPIED       *
004330*            STRAIGHT ACROSS TO WS-CF-CUMULATIVE BY 2650-          *
004340             15  LK-FC-FL-FLUJO-ACUM   PIC S9(11)V99.
004350             15  FILLER                PIC X(02).
004360
004370*----------------------------------------------------------------*
004380 PROCEDURE DIVISION.
004390*----------------------------------------------------------------*
004400*  PARAGRAPH-NUMBER RANGES USED THROUGHOUT THIS PROGRAM:          *
004410*      1000-1999   START-UP - OPEN FILES, INITIALIZE.             *
004420*      2000-2999   PER-PROJECT PROCESSING (VALIDATE, SIZE,        *
004430*                  ESTIMATE, PRICE, PRINT).                       *
004440*      3000-3999   SHUTDOWN - TRAILER PAGE, CLOSE FILES.          *
004450*  EVERY PERFORMED PARAGRAPH HAS A MATCHING -FIN EXIT PARAGRAPH   *
004460*  SO PERFORM ... THRU ... RANGES STAY UNAMBIGUOUS EVEN AFTER     *
004470*  A LATER MAINTAINER INSERTS A PARAGRAPH IN BETWEEN.             *
004480*----------------------------------------------------------------*
004490*  WHERE THE BATCH COUNTERS ARE TOUCHED, FOR WHOEVER HAS TO       *
004500*  RECONCILE THE OPERATOR-CONSOLE DISPLAY AGAINST THE TRAILER     *
004510*  PAGE SOME DAY:                                                 *
004520*      WS-LOTE-LEIDOS      BUMPED IN 2000- ON EVERY RECORD READ.  *
004530*      WS-LOTE-ACEPTADOS   BUMPED IN 2900- FOR AN ACCEPTED ONE.   *
004540*      WS-LOTE-RECHAZADOS  BUMPED IN 2310- FOR A REJECTED ONE.    *
004550*      WS-LOTE-FUERTE/-RECOM/-REVISION  BUMPED IN 2690- PER THE   *
004560*                          RECOMMENDATION CLASS 2690- ASSIGNED.   *
004570*      WS-LOTE-TOT-CAPEX/-NPV/-AHORRO1  ACCUMULATED IN 2900-.     *
004580*  LEIDOS = ACEPTADOS + RECHAZADOS SHOULD ALWAYS HOLD - IF IT     *
004590*  EVER DOES NOT, LOOK FOR A GO TO THAT SKIPPED ONE OF THE TWO    *
004600*  COUNTER BUMPS.                                                 *
004610*----------------------------------------------------------------*
004620
004630*    OPEN THE FOUR FILES AND CLEAR THE BATCH COUNTERS/TOTALS      *
004640     PERFORM 1000-INICIAR-PROGRAMA
004650        THRU 1000-INICIAR-PROGRAMA-FIN.
004660
004670*    ONE PASS OF 2000- READS AND, IF VALID, FULLY PROCESSES ONE   *
004680*    PROJECT - LOOP RUNS UNTIL THE INPUT FILE IS EXHAUSTED        *
004690     PERFORM 2000-PROCESAR-PROGRAMA
004700        THRU 2000-PROCESAR-PROGRAMA-FIN
004710       UNTIL FS-PROYECTOS-EOF.
004720
004730*    PRINT THE TRAILER PAGE AND CLOSE ALL FOUR FILES              *
004740     PERFORM 3000-FINALIZAR-PROGRAMA
004750        THRU 3000-FINALIZAR-PROGRAMA-FIN.
004760
004770*    OPERATOR-CONSOLE ECHO OF THE BATCH COUNTS - SAME THREE       *
004780*    FIGURES ALSO APPEAR ON THE PRINTED TRAILER PAGE               *
004790     DISPLAY '#PROYECTOS LEIDOS:     ' WS-LOTE-LEIDOS.
004800     DISPLAY '#PROYECTOS ACEPTADOS:  ' WS-LOTE-ACEPTADOS.
004810     DISPLAY '#PROYECTOS RECHAZADOS: ' WS-LOTE-RECHAZADOS.
004820
004830     STOP RUN.
004840
004850*----------------------------------------------------------------*
004860 1000-INICIAR-PROGRAMA.
004870
004880     PERFORM 1100-ABRIR-ARCHIVOS
004890        THRU 1100-ABRIR-ARCHIVOS-FIN.
004900
004910     PERFORM 1200-INICIALIZAR-VARIABLES
004920        THRU 1200-INICIALIZAR-VARIABLES-FIN.
004930
004940 1000-INICIAR-PROGRAMA-FIN.
004950     EXIT.
004960
004970*----------------------------------------------------------------*
004980 1100-ABRIR-ARCHIVOS.
004990*    INPUT FIRST, THEN THE THREE OUTPUTS IN THE ORDER THEY ARE     *
005000*    WRITTEN DURING A PASS                                        *
005010     PERFORM 1110-ABRIR-ENT-PROYECTOS
005020        THRU 1110-ABRIR-ENT-PROYECTOS-FIN.
005030*    YEAR-BY-YEAR CASH-FLOW DETAIL FILE                            *
005040     PERFORM 1120-ABRIR-SAL-FLUJODET
005050        THRU 1120-ABRIR-SAL-FLUJODET-FIN.
005060*    PER-PROJECT FINANCIAL SUMMARY FILE                            *
005070     PERFORM 1130-ABRIR-SAL-RESULFIN
005080        THRU 1130-ABRIR-SAL-RESULFIN-FIN.
005090*    PRINTED EXECUTIVE-SUMMARY REPORT                              *
005100     PERFORM 1140-ABRIR-SAL-REPORTE
005110        THRU 1140-ABRIR-SAL-REPORTE-FIN.
005120
005130 1100-ABRIR-ARCHIVOS-FIN.
005140     EXIT.
005150
005160*----------------------------------------------------------------*
005170 1110-ABRIR-ENT-PROYECTOS.
005180
005190     OPEN INPUT ENT-PROYECTOS.
005200
005210*    FS-PROYECTOS-NFD (STATUS 35) MEANS THE INPUT FILE WAS NEVER  *
005220*    ALLOCATED FOR THIS JOB STEP - WORTH ITS OWN MESSAGE SO THE   *
005230*    OPERATOR CAN TELL A MISSING FILE FROM ANY OTHER OPEN FAILURE *
005240     EVALUATE TRUE
005250         WHEN FS-PROYECTOS-OK
005260              CONTINUE
005270         WHEN FS-PROYECTOS-NFD
005280              DISPLAY 'NO SE ENCUENTRA EL ARCHIVO DE PROYECTOS'
005290              DISPLAY 'FILE STATUS: ' FS-PROYECTOS
005300              STOP RUN
005310         WHEN OTHER
005320              DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE PROYECTOS'
005330              DISPLAY 'FILE STATUS: ' FS-PROYECTOS
005340              STOP RUN
005350     END-EVALUATE.
005360
005370 1110-ABRIR-ENT-PROYECTOS-FIN.
005380     EXIT.
005390
005400*----------------------------------------------------------------*
005410 1120-ABRIR-SAL-FLUJODET.
005420
005430*    OUTPUT, NOT EXTEND - EACH RUN OF THE BATCH STARTS THIS FILE  *
005440*    FRESH, IT IS NOT AN ACCUMULATING HISTORY FILE                *
005450     OPEN OUTPUT SAL-FLUJODET.
005460
005470*    NO SPECIAL-CASE STATUS TO CALL OUT HERE LIKE 1110- HAS FOR    *
005480*    STATUS 35 - ANY NON-ZERO STATUS ON AN OUTPUT OPEN IS TREATED  *
005490*    ALIKE                                                         *
005500     EVALUATE TRUE
005510         WHEN FS-FLUJODET-OK
005520              CONTINUE
005530         WHEN OTHER
005540              DISPLAY 'ERROR AL ABRIR EL ARCHIVO FLUJODET'
005550              DISPLAY 'FILE STATUS: ' FS-FLUJODET
005560              STOP RUN
005570     END-EVALUATE.
005580
005590 1120-ABRIR-SAL-FLUJODET-FIN.
005600     EXIT.
005610
005620*----------------------------------------------------------------*
005630 1130-ABRIR-SAL-RESULFIN.
005640
005650*    SAME OUTPUT-MODE RATIONALE AS 1120- ABOVE                     *
005660
005670     OPEN OUTPUT SAL-RESULFIN.
005680
005690*    SAME EVALUATE PATTERN AS THE OTHER THREE FILE OPENS            *
005700     EVALUATE TRUE
005710         WHEN FS-RESULFIN-OK
005720              CONTINUE
005730         WHEN OTHER
005740              DISPLAY 'ERROR AL ABRIR EL ARCHIVO RESULFIN'
005750              DISPLAY 'FILE STATUS: ' FS-RESULFIN
005760              STOP RUN
005770     END-EVALUATE.
005780
005790 1130-ABRIR-SAL-RESULFIN-FIN.
005800     EXIT.
005810
005820*----------------------------------------------------------------*
005830 1140-ABRIR-SAL-REPORTE.
005840
005850*    LAST OF THE FOUR FILE OPENS - IF THIS ONE FAILS THE OTHER     *
005860*    THREE ARE ALREADY OPEN, BUT STOP RUN ABANDONS THE STEP        *
005870*    ANYWAY SO NOTHING IS LEFT HALF-WRITTEN                        *
005880
005890     OPEN OUTPUT SAL-REPORTE.
005900
005910     EVALUATE TRUE
005920         WHEN FS-REPORTE-OK
005930              CONTINUE
005940         WHEN OTHER
005950              DISPLAY 'ERROR AL ABRIR EL ARCHIVO REPORTE'
005960              DISPLAY 'FILE STATUS: ' FS-REPORTE
005970              STOP RUN
005980     END-EVALUATE.
005990
006000 1140-ABRIR-SAL-REPORTE-FIN.
006010     EXIT.
006020
006030*----------------------------------------------------------------*
006040 1200-INICIALIZAR-VARIABLES.
006050
006060*    STAMP THIS RUN'S DATE FOR THE REPORT HEADING - TAKEN ONCE    *
006070*    AT START-UP, SEE THE WS-FECHA-CORRIDA COMMENT ABOVE          *
006080     ACCEPT WS-FECHA-CORRIDA FROM DATE YYYYMMDD.
006090*    ZERO EVERY BATCH COUNTER AND CONTROL TOTAL BEFORE THE FIRST  *
006100*    RECORD IS READ                                                *
006110     INITIALIZE WS-CONTADORES-LOTE.
006120     INITIALIZE WS-TOTALES-LOTE.
006130*    FIRST PAGE OF THE REPORT WILL BE PAGE 1, FORCED BY 2710-     *
006140*    THE FIRST TIME WS-CONT-LINEAS-PAGINA COMES UP ZERO            *
006150     MOVE ZERO TO WS-CONT-PAGINA.
006160     MOVE ZERO TO WS-CONT-LINEAS-PAGINA.
006170
006180 1200-INICIALIZAR-VARIABLES-FIN.
006190     EXIT.
006200
006210*----------------------------------------------------------------*
006220*    DEBUG TRACE - ONLY WHEN UPSI-0 IS ON (SW-TRAZA-ON)          *
006230*----------------------------------------------------------------*
006240 1900-TRAZA-PROYECTO.
006250
006260     DISPLAY 'PVMAIN01 TRAZA PROY=' WS-ENT-PROY-ID
006270         ' SIST-KW=' WS-PROY-SISTEMA-KW-D
006280         ' KWH-ANUAL=' WS-PROY-ANNUAL-KWH-D.
006290
006300 1900-TRAZA-PROYECTO-FIN.
006310     EXIT.
006320
006330*----------------------------------------------------------------*
006340*----------------------------------------------------------------*
006350*    ONE PASS = READ, VALIDATE, AND (IF VALID) SIZE/PRICE/PRINT   *
006360*    ONE PROJECT.  REWRITTEN PVE-0301 TO FALL OUT THROUGH THE     *
006370*    PARAGRAPH EXIT ON EOF OR ON A FAILED VALIDATION RATHER THAN  *
006380*    NESTING THE REST OF THE PARAGRAPH INSIDE TWO IF-BLOCKS - THE *
006390*    SAME "READ, TEST, GO TO EXIT" SHAPE THIS SHOP USES ELSEWHERE *
006400*    FOR END-OF-FILE HANDLING.                                    *
006410 2000-PROCESAR-PROGRAMA.
006420
006430     PERFORM 2200-LEER-PROYECTOS
006440        THRU 2200-LEER-PROYECTOS-FIN.
006450
006460*    NOTHING TO DO ONCE THE INPUT FILE IS EXHAUSTED - THE UNTIL   *
006470*    TEST ON THE PERFORM IN THE MAIN DRIVER WILL END THE LOOP     *
006480*    THE NEXT TIME IT COMES AROUND                                *
006490     IF FS-PROYECTOS-EOF
006500         GO TO 2000-PROCESAR-PROGRAMA-FIN
006510     END-IF.
006520
006530     ADD 1 TO WS-LOTE-LEIDOS.
006540
006550     PERFORM 2300-VALIDAR-PROYECTO
006560        THRU 2300-VALIDAR-PROYECTO-FIN.
006570
006580*    2310-LISTAR-RECHAZO ALREADY PRINTED THE REJECT LINE AND      *
006590*    BUMPED THE REJECT COUNTER FROM INSIDE 2300- - NOTHING LEFT   *
006600*    TO DO FOR THIS PROJECT BUT FALL OUT TO THE NEXT READ         *
006610     IF NOT PROYECTO-VALIDO
006620         GO TO 2000-PROCESAR-PROGRAMA-FIN
006630     END-IF.
006640
006650*    SIZE THE SYSTEM AND ARRAY, ESTIMATE PRODUCTION, RUN THE      *
006660*    FINANCIAL MODEL AND PRINT THE PROJECT'S EXECUTIVE-SUMMARY    *
006670*    BLOCK - IN THAT ORDER, EACH STEP FEEDING THE NEXT             *
006680     PERFORM 2400-DIMENSIONAR-SISTEMA
006690        THRU 2400-DIMENSIONAR-SISTEMA-FIN.
006700*    ARRAY SIZE, MODULE COUNT AND FOOTPRINT NEXT                  *
006710     PERFORM 2450-DIMENSIONAR-ARREGLO
006720        THRU 2450-DIMENSIONAR-ARREGLO-FIN.
006730*    ANNUAL PRODUCTION OFF THE AS-BUILT ARRAY SIZE                *
006740     PERFORM 2500-ESTIMAR-PRODUCCION
006750        THRU 2500-ESTIMAR-PRODUCCION-FIN.
006760*    CALL PVFINCLC, THEN WRITE FLUJODET/RESULFIN FOR THIS PROJECT *
006770     PERFORM 2600-CORRER-MODELO-FINANC
006780        THRU 2600-CORRER-MODELO-FINANC-FIN.
006790*    PRINT THE PROJECT'S EXECUTIVE-SUMMARY BLOCK                  *
006800     PERFORM 2700-IMPRIMIR-PROYECTO
006810        THRU 2700-IMPRIMIR-PROYECTO-FIN.
006820*    ROLL THIS PROJECT INTO THE BATCH-LEVEL RUNNING TOTALS        *
006830     PERFORM 2900-ACUM-TOTALES-LOTE
006840        THRU 2900-ACUM-TOTALES-LOTE-FIN.
006850
006860*    DEBUG TRACE OF THE SIZING/PRODUCTION FIGURES WHEN THE JOB    *
006870*    WAS RUN WITH UPSI-0 ON                                       *
006880     IF SW-TRAZA-ON
006890         PERFORM 1900-TRAZA-PROYECTO
006900            THRU 1900-TRAZA-PROYECTO-FIN
006910     END-IF.
006920
006930 2000-PROCESAR-PROGRAMA-FIN.
006940     EXIT.
006950
006960*----------------------------------------------------------------*
006970 2200-LEER-PROYECTOS.
006980
006990     READ ENT-PROYECTOS.
007000
007010*    NORMAL READ AND END-OF-FILE ARE BOTH "FINE" HERE - THE       *
007020*    CALLER (2000-) IS THE ONE THAT ACTS DIFFERENTLY ON EOF       *
007030     EVALUATE TRUE
007040         WHEN FS-PROYECTOS-OK
007050              CONTINUE
007060         WHEN FS-PROYECTOS-EOF
007070              CONTINUE
007080         WHEN OTHER
007090              DISPLAY 'ERROR AL LEER EL ARCHIVO DE PROYECTOS'
007100              DISPLAY 'FILE STATUS: ' FS-PROYECTOS
007110              STOP RUN
007120     END-EVALUATE.
007130
007140 2200-LEER-PROYECTOS-FIN.
007150     EXIT.
007160
007170*----------------------------------------------------------------*
007180*    VALIDACION DE REGLAS DE NEGOCIO (VER PVVALCHK).  EL         *
007190*    PROGRAMA LLAMADO TAMBIEN DEVUELVE LOS VALORES POR DEFECTO   *
007200*    PARA LOS CAMPOS OPCIONALES QUE VINIERON EN CERO.            *
007210*    LK-VALIDA-PROYECTO, LIKE LK-CALC-FINANCIERO BELOW, MUST      *
007220*    MATCH PVVALCHK'S LINKAGE SECTION FIELD FOR FIELD - THE TWO   *
007230*    COPIES ARE MAINTAINED BY HAND, NOT SHARED VIA A COPYBOOK.    *
007240*----------------------------------------------------------------*
007250 2300-VALIDAR-PROYECTO.
007260
007270*    LOAD THE VALIDATOR'S LINKAGE FROM THE RAW INPUT FIELDS -      *
007280*    ONLY THE FIELDS PVVALCHK ACTUALLY EDITS ARE COPIED OVER       *
007290     MOVE WS-ENT-PROY-VIDA-ANIOS    TO LK-VIDA-ANIOS.
007300     MOVE WS-ENT-PROY-TARIFA-KWH    TO LK-TARIFA-KWH.
007310     MOVE WS-ENT-PROY-CAPEX-TOTAL   TO LK-CAPEX-TOTAL.
007320
007330*    DEMANDA-KWH/CAPACID-KW - ONE OR THE OTHER DRIVES 2400-'S     *
007340*    SIZING BRANCH, DEPENDING ON WHICH THE ANALYST FILLED IN      *
007350     MOVE WS-ENT-PROY-DEMANDA-KWH   TO LK-DEMANDA-KWH.
007360     MOVE WS-ENT-PROY-CAPACID-KW    TO LK-CAPACID-KW.
007370
007380*    THESE THREE MAY COME BACK DEFAULTED - SEE THE COMMENT BELOW  *
007390     MOVE WS-ENT-PROY-POT-MODULO-W  TO LK-POT-MODULO-W.
007400     MOVE WS-ENT-PROY-TASA-DEGRAD   TO LK-TASA-DEGRAD.
007410     MOVE WS-ENT-PROY-RATIO-DESEMP  TO LK-RATIO-DESEMP.
007420
007430     CALL 'PVVALCHK' USING LK-VALIDA-PROYECTO.
007440
007450*    ON A GOOD PROJECT PVVALCHK HANDED BACK THE DEFAULTED VALUES  *
007460*    FOR ANY OPTIONAL FIELD THE ANALYST LEFT AT ZERO - MOVE THOSE *
007470*    THREE BACK INTO WORKING-STORAGE SO 2400/2450/2500 SEE THE    *
007480*    DEFAULTED FIGURES, NOT THE ORIGINAL ZEROES                    *
007490     IF VALIDACION-NOTOK
007500         SET PROYECTO-INVALIDO TO TRUE
007510         PERFORM 2310-LISTAR-RECHAZO
007520            THRU 2310-LISTAR-RECHAZO-FIN
007530     ELSE
007540         SET PROYECTO-VALIDO TO TRUE
007550         MOVE LK-POT-MODULO-W  TO WS-ENT-PROY-POT-MODULO-W
007560         MOVE LK-TASA-DEGRAD   TO WS-ENT-PROY-TASA-DEGRAD
007570         MOVE LK-RATIO-DESEMP  TO WS-ENT-PROY-RATIO-DESEMP
007580     END-IF.
007590
007600 2300-VALIDAR-PROYECTO-FIN.
007610     EXIT.
007620
007630*----------------------------------------------------------------*
007640 2310-LISTAR-RECHAZO.
007650
007660*    FORMAT AND PRINT ONE LINE OF THE REJECT DETAIL SECTION -     *
007670*    PROJECT ID PLUS PVVALCHK'S ERROR TEXT (LK-DES-ERROR-O)        *
007680
007690     MOVE WS-ENT-PROY-ID   TO WS-RPT-RCH-PROY-ID.
007700     MOVE LK-DES-ERROR-O   TO WS-RPT-RCH-MOTIVO.
007710     MOVE WS-RPT-RECHAZO   TO WS-SAL-REPORTE.
007720
007730     PERFORM 2800-IMPRIMIR-LIN
007740        THRU 2800-IMPRIMIR-LIN-FIN.
007750
007760*    KEPT SEPARATE FROM WS-LOTE-LEIDOS SO THE TRAILER PAGE CAN    *
007770*    SHOW READ/ACCEPTED/REJECTED AS THREE INDEPENDENT COUNTS      *
007780     ADD 1 TO WS-LOTE-RECHAZADOS.
007790
007800 2310-LISTAR-RECHAZO-FIN.
007810     EXIT.
007820
007830*----------------------------------------------------------------*
007840*    SYSTEM SIZING - SI HAY DEMANDA ANUAL SE CALCULA LA          *
007850*    CAPACIDAD REQUERIDA; SI NO, SE USA LA CAPACIDAD DADA.       *
007860*----------------------------------------------------------------*
007870 2400-DIMENSIONAR-SISTEMA.
007880
007890*    WHEN THE ANALYST GAVE US A TARGET ANNUAL DEMAND WE SIZE THE  *
007900*    ARRAY BACKWARDS FROM THAT DEMAND USING THE SITE'S PEAK-SUN-  *
007910*    HOURS FIGURE AND DERATE FOR SYSTEM LOSSES (RATIO-DESEMP);    *
007920*    OTHERWISE THE CAPACITY THE ANALYST TYPED IN IS TAKEN AS-IS   *
007930
007940     IF WS-ENT-PROY-DEMANDA-KWH > ZERO
007950         PERFORM 2410-BUSCAR-PSH
007960            THRU 2410-BUSCAR-PSH-FIN
007970         COMPUTE WS-PROY-SISTEMA-KW ROUNDED =
007980             WS-ENT-PROY-DEMANDA-KWH /
007990             (365 * WS-PROY-PSH * WS-ENT-PROY-RATIO-DESEMP)
008000     ELSE
008010         MOVE WS-ENT-PROY-CAPACID-KW TO WS-PROY-SISTEMA-KW
008020     END-IF.
008030
008040 2400-DIMENSIONAR-SISTEMA-FIN.
008050     EXIT.
008060
008070*----------------------------------------------------------------*
008080*    TABLA DE HORAS SOL PICO POR BANDA DE LATITUD ABSOLUTA       *
008090*----------------------------------------------------------------*
008100 2410-BUSCAR-PSH.
008110
008120*    NORTH OR SOUTH OF THE EQUATOR MAKES NO DIFFERENCE TO SUN     *
008130*    EXPOSURE, ONLY DISTANCE FROM IT - SO WE WORK OFF THE         *
008140*    ABSOLUTE VALUE OF THE LATITUDE                                *
008150
008160     MOVE WS-ENT-PROY-LATITUD TO WS-PROY-LATITUD-ABS.
008170
008180     IF WS-PROY-LATITUD-ABS < ZERO
008190         COMPUTE WS-PROY-LATITUD-ABS = ZERO - WS-PROY-LATITUD-ABS
008200     END-IF.
008210
008220*    FOUR-BAND PSH TABLE - TROPICAL/SUBTROPICAL/TEMPERATE/HIGH    *
008230*    LATITUDE.  SHARED BY 2400- (SIZING) AND 2500- (PRODUCTION)   *
008240*    SO BOTH USE THE SAME ASSUMPTION                               *
008250
008260     EVALUATE TRUE
008270         WHEN WS-PROY-LATITUD-ABS < 30
008280              MOVE 5.5 TO WS-PROY-PSH
008290         WHEN WS-PROY-LATITUD-ABS < 40
008300              MOVE 4.5 TO WS-PROY-PSH
008310         WHEN WS-PROY-LATITUD-ABS < 50
008320              MOVE 3.5 TO WS-PROY-PSH
008330         WHEN OTHER
008340              MOVE 3.0 TO WS-PROY-PSH
008350     END-EVALUATE.
008360
008370 2410-BUSCAR-PSH-FIN.
008380     EXIT.
008390
008400*----------------------------------------------------------------*
008410*    ARRAY SIZING - REDONDEO HACIA ARRIBA SIN FUNCTION           *
008420*----------------------------------------------------------------*
008430 2450-DIMENSIONAR-ARREGLO.
008440
008450*    CONVERT THE TARGET KW TO WATTS SO IT DIVIDES EVENLY AGAINST  *
008460*    THE PER-MODULE WATTAGE THE ANALYST ENTERED                   *
008470
008480     COMPUTE WS-PROY-KW-WATTS ROUNDED = WS-PROY-SISTEMA-KW * 1000.
008490
008500     DIVIDE WS-PROY-KW-WATTS BY WS-ENT-PROY-POT-MODULO-W
008510         GIVING WS-PROY-NUM-MODULOS
008520         REMAINDER WS-PROY-RESTO-MODULOS.
008530
008540*    NO FUNCTION CEIL/ROUNDING MODE AVAILABLE HERE - A NONZERO    *
008550*    REMAINDER MEANS THE LAST MODULE IS PARTIAL, SO WE ROUND THE  *
008560*    MODULE COUNT UP BY HAND RATHER THAN LEAVE A FRACTIONAL PANEL *
008570     IF WS-PROY-RESTO-MODULOS > ZERO
008580         ADD 1 TO WS-PROY-NUM-MODULOS
008590     END-IF.
008600
008610*    2 M2 PER MODULE IS THIS SHOP'S STANDARD FOOTPRINT ASSUMPTION *
008620*    (SEE PVE-0298); FT2 IS CARRIED PURELY FOR THE PRINTED REPORT *
008630     COMPUTE WS-PROY-AREA-M2 ROUNDED =
008640         WS-PROY-NUM-MODULOS * 2.0.
008650
008660     COMPUTE WS-PROY-AREA-FT2 ROUNDED =
008670         WS-PROY-AREA-M2 * 10.764.
008680
008690*    THE AS-BUILT CAPACITY REFLECTS THE ROUNDED MODULE COUNT, NOT *
008700*    THE ORIGINAL TARGET - THIS IS THE FIGURE THAT FEEDS 2500-    *
008710     COMPUTE WS-PROY-ACTUAL-KW ROUNDED =
008720         (WS-PROY-NUM-MODULOS * WS-ENT-PROY-POT-MODULO-W) / 1000.
008730
008740 2450-DIMENSIONAR-ARREGLO-FIN.
008750     EXIT.
008760
008770*----------------------------------------------------------------*
008780*    PRODUCTION ESTIMATION - REUTILIZA LA MISMA TABLA DE PSH     *
008790*----------------------------------------------------------------*
008800 2500-ESTIMAR-PRODUCCION.
008810
008820*    RE-DERIVE PSH FOR THE PROJECT'S LATITUDE (2400- MAY HAVE     *
008830*    SKIPPED THIS CALL WHEN SIZING OFF A GIVEN CAPACITY)          *
008840
008850     PERFORM 2410-BUSCAR-PSH
008860        THRU 2410-BUSCAR-PSH-FIN.
008870
008880*    ANNUAL KWH DRIVES BOTH THE REPORT'S PRODUCTION LINE AND      *
008890*    LK-FC-ANNUAL-KWH FED TO PVFINCLC BELOW - GET THIS RIGHT      *
008900*    AND THE FINANCIAL MODEL FOLLOWS                               *
008910     COMPUTE WS-PROY-ANNUAL-KWH ROUNDED =
008920         WS-PROY-ACTUAL-KW * WS-PROY-PSH * 365 *
008930         WS-ENT-PROY-RATIO-DESEMP.
008940
008950     COMPUTE WS-PROY-AVG-DIARIO-KWH ROUNDED =
008960         WS-PROY-ANNUAL-KWH / 365.
008970
008980*    CAPACITY FACTOR - ACTUAL OUTPUT AS A FRACTION OF WHAT THE    *
008990*    ARRAY WOULD PRODUCE RUNNING AT NAMEPLATE ALL 8760 HOURS      *
009000     COMPUTE WS-PROY-FACTOR-CAPAC ROUNDED =
009010         WS-PROY-ANNUAL-KWH / (WS-PROY-ACTUAL-KW * 8760).
009020
009030 2500-ESTIMAR-PRODUCCION-FIN.
009040     EXIT.
009050
009060*----------------------------------------------------------------*
009070*    CORRIDA DEL MODELO FINANCIERO (PVFINCLC) Y GRABACION DE     *
009080*    LOS ARCHIVOS DE SALIDA CORRESPONDIENTES A ESTE PROYECTO.    *
009090*    LK-CALC-FINANCIERO MUST STAY BYTE-FOR-BYTE IN STEP WITH      *
009100*    PVFINCLC'S OWN LINKAGE SECTION - IF THAT PROGRAM'S LINKAGE   *
009110*    EVER GROWS A FIELD, THIS GROUP GROWS TO MATCH BEFORE THE     *
009120*    CALL, OR THE TWO PROGRAMS WILL DISAGREE ON WHERE EACH FIELD  *
009130*    STARTS.                                                     *
009140*----------------------------------------------------------------*
009150 2600-CORRER-MODELO-FINANC.
009160
009170*    LOAD PVFINCLC'S LINKAGE FROM THE INPUT RECORD AND FROM THE   *
009180*    ANNUAL-KWH FIGURE 2500- JUST WORKED OUT                       *
009190
009200     MOVE WS-ENT-PROY-ID           TO LK-FC-PROJECT-ID.
009210     MOVE WS-ENT-PROY-CAPEX-TOTAL  TO LK-FC-CAPEX-TOTAL.
009220     MOVE WS-ENT-PROY-INCENTIVOS   TO LK-FC-INCENTIVOS.
009230     MOVE WS-PROY-ANNUAL-KWH       TO LK-FC-ANNUAL-KWH.
009240     MOVE WS-ENT-PROY-TARIFA-KWH   TO LK-FC-TARIFA-KWH.
009250     MOVE WS-ENT-PROY-OPEX-ANUAL   TO LK-FC-OPEX-ANUAL.
009260
009270*    ESCALATION/DISCOUNT/DEGRADATION RATES - THESE THREE DRIVE   *
009280*    THE YEAR-OVER-YEAR SHAPE OF PVFINCLC'S CASH-FLOW TABLE      *
009290     MOVE WS-ENT-PROY-TASA-ESCAL   TO LK-FC-TASA-ESCAL.
009300     MOVE WS-ENT-PROY-TASA-DESC    TO LK-FC-TASA-DESC.
009310     MOVE WS-ENT-PROY-TASA-DEGRAD  TO LK-FC-TASA-DEGRAD.
009320     MOVE WS-ENT-PROY-VIDA-ANIOS   TO LK-FC-VIDA-ANIOS.
009330
009340     CALL 'PVFINCLC' USING LK-CALC-FINANCIERO.
009350
009360*    YEAR 0 THROUGH YEAR VIDA-ANIOS IS VIDA-ANIOS + 1 ROWS OF     *
009370*    THE CASH-FLOW TABLE - ONE DETAIL RECORD PER ROW               *
009380     PERFORM 2650-GRABAR-FLUJODET
009390        THRU 2650-GRABAR-FLUJODET-FIN
009400       VARYING WS-IDX-ANIO FROM 1 BY 1
009410         UNTIL WS-IDX-ANIO > LK-FC-VIDA-ANIOS + 1.
009420
009430*    CLASSIFY BEFORE WRITING RESULFIN SO THE RECOMMENDATION TEXT  *
009440*    LANDS ON THE SAME RECORD AS THE NPV/IRR/PAYBACK IT IS BASED  *
009450*    ON                                                            *
009460     PERFORM 2690-CLASIFICAR-RECOMEND
009470        THRU 2690-CLASIFICAR-RECOMEND-FIN.
009480
009490     PERFORM 2680-GRABAR-RESULFIN
009500        THRU 2680-GRABAR-RESULFIN-FIN.
009510
009520 2600-CORRER-MODELO-FINANC-FIN.
009530     EXIT.
009540
009550*----------------------------------------------------------------*
009560 2650-GRABAR-FLUJODET.
009570
009580*    ONE ROW OF PVFINCLC'S CASH-FLOW TABLE, KEYED BY WS-IDX-ANIO, *
009590*    BECOMES ONE PVFLUJODET DETAIL RECORD                          *
009600
009610     MOVE WS-ENT-PROY-ID TO WS-CF-PROJECT-ID.
009620     MOVE LK-FC-FL-ANIO       (WS-IDX-ANIO) TO WS-CF-YEAR.
009630     MOVE LK-FC-FL-PRODUCCION (WS-IDX-ANIO) TO WS-CF-PRODUCTION-KWH.
009640     MOVE LK-FC-FL-TARIFA     (WS-IDX-ANIO) TO WS-CF-ELEC-RATE.
009650
009660*    REVENUE LESS OPEX GIVES THE NET FLOW WRITTEN TO THIS ROW    *
009670     MOVE LK-FC-FL-INGRESO    (WS-IDX-ANIO) TO WS-CF-REVENUE.
009680     MOVE LK-FC-FL-OPEX       (WS-IDX-ANIO) TO WS-CF-OPEX.
009690     MOVE LK-FC-FL-FLUJO-NETO (WS-IDX-ANIO) TO WS-CF-NET-CASH-FLOW.
009700     MOVE LK-FC-FL-FLUJO-ACUM (WS-IDX-ANIO) TO WS-CF-CUMULATIVE.
009710
009720     WRITE WS-SAL-FLUJODET.
009730
009740 2650-GRABAR-FLUJODET-FIN.
009750     EXIT.
009760
009770*----------------------------------------------------------------*
009780 2680-GRABAR-RESULFIN.
009790
009800*    ONE SUMMARY RECORD PER PROJECT - SIZING RESULT PLUS EVERY    *
009810*    FIGURE PVFINCLC RETURNED, FOR PVRESULFIN                     *
009820
009830     MOVE WS-ENT-PROY-ID           TO WS-FR-PROJECT-ID.
009840     MOVE WS-PROY-ACTUAL-KW        TO WS-FR-SYSTEM-KW.
009850     MOVE WS-PROY-NUM-MODULOS      TO WS-FR-NUM-MODULES.
009860     MOVE WS-PROY-ANNUAL-KWH       TO WS-FR-ANNUAL-KWH.
009870
009880*    THE FIVE HEADLINE FINANCIAL FIGURES PVFINCLC RETURNED       *
009890     MOVE LK-FC-VAN                TO WS-FR-NPV.
009900     MOVE LK-FC-TIR-PCT            TO WS-FR-IRR-PCT.
009910     MOVE LK-FC-REPAGO-ANIOS       TO WS-FR-PAYBACK-YEARS.
009920     MOVE LK-FC-LCOE               TO WS-FR-LCOE.
009930     MOVE LK-FC-ROI-PCT            TO WS-FR-ROI-PCT.
009940
009950*    YEAR-1 AND LIFETIME SAVINGS FEED THE TRAILER PAGE'S TOTAL   *
009960     MOVE LK-FC-AHORRO-ANIO-1      TO WS-FR-YEAR1-SAVINGS.
009970     MOVE LK-FC-AHORRO-VIDA        TO WS-FR-LIFETIME-SAVINGS.
009980
009990     WRITE WS-SAL-RESULFIN.
010000
010010 2680-GRABAR-RESULFIN-FIN.
010020     EXIT.
010030
010040*----------------------------------------------------------------*
010050*    RECOMMENDATION Y ACUMULACION DEL CONTADOR DE SU CLASE       *
010060*----------------------------------------------------------------*
010070 2690-CLASIFICAR-RECOMEND.
010080
010090*    THRESHOLDS PER PVE-0312 - POSITIVE NPV WITH A DOUBLE-DIGIT   *
010100*    RETURN EARNS THE TOP CATEGORY, MERELY POSITIVE NPV THE       *
010110*    MIDDLE ONE, ANYTHING ELSE GOES TO REVIEW                     *
010120
010130     EVALUATE TRUE
010140         WHEN LK-FC-VAN > ZERO AND LK-FC-TIR-PCT > 8
010150              MOVE 'STRONGLY RECOMMENDED' TO WS-FR-RECOMMENDATION
010160              ADD 1 TO WS-LOTE-FUERTE
010170         WHEN LK-FC-VAN > ZERO
010180              MOVE 'RECOMMENDED'          TO WS-FR-RECOMMENDATION
010190              ADD 1 TO WS-LOTE-RECOM
010200         WHEN OTHER
010210              MOVE 'REQUIRES REVIEW'      TO WS-FR-RECOMMENDATION
010220              ADD 1 TO WS-LOTE-REVISION
010230     END-EVALUATE.
010240
010250 2690-CLASIFICAR-RECOMEND-FIN.
010260     EXIT.
010270
010280*----------------------------------------------------------------*
010290*    IMPRESION DEL BLOQUE EJECUTIVO DE UN PROYECTO               *
010300*----------------------------------------------------------------*
010310 2700-IMPRIMIR-PROYECTO.
010320
010330*    FOUR PIECES TO EVERY PROJECT'S EXECUTIVE-SUMMARY BLOCK:      *
010340*    PAGE HEADING (IF NEEDED), PROJECT ID/LOCATION, SIZING/       *
010350*    FINANCIAL FIGURES, AND THE RECOMMENDATION LINE                *
010360
010370     PERFORM 2710-IMP-ENCABEZADO-PAGINA
010380        THRU 2710-IMP-ENCABEZADO-PAGINA-FIN.
010390
010400     PERFORM 2720-IMP-BLOQUE-PROYECTO
010410        THRU 2720-IMP-BLOQUE-PROYECTO-FIN.
010420
010430     PERFORM 2730-IMP-BLOQUE-FINANCIERO
010440        THRU 2730-IMP-BLOQUE-FINANCIERO-FIN.
010450
010460     PERFORM 2740-IMP-RECOMENDACION
010470        THRU 2740-IMP-RECOMENDACION-FIN.
010480
010490 2700-IMPRIMIR-PROYECTO-FIN.
010500     EXIT.
010510
010520*----------------------------------------------------------------*
010530 2710-IMP-ENCABEZADO-PAGINA.
010540
010550*    ONLY THROW A NEW PAGE HEADING WHEN WE ARE STARTING THE       *
010560*    REPORT (COUNTER STILL ZERO) OR THE PRIOR PAGE FILLED UP -    *
010570*    SEE THE 55-LINE THRESHOLD SET UP IN WORKING-STORAGE          *
010580     IF WS-CONT-LINEAS-PAGINA = ZERO
010590           OR WS-CONT-LINEAS-PAGINA > 55
010600
010610         ADD 1 TO WS-CONT-PAGINA
010620         MOVE WS-CONT-PAGINA TO WS-RPT-NRO-PAGINA
010630         MOVE WS-RPT-ENCAB-PAGINA TO WS-SAL-REPORTE
010640         WRITE WS-SAL-REPORTE AFTER ADVANCING C01
010650         MOVE ZERO TO WS-CONT-LINEAS-PAGINA
010660
010670     END-IF.
010680
010690 2710-IMP-ENCABEZADO-PAGINA-FIN.
010700     EXIT.
010710
010720*----------------------------------------------------------------*
010730 2720-IMP-BLOQUE-PROYECTO.
010740
010750*    TWO PRINT LINES - ID/NAME/LOCATION, THEN SYSTEM SIZE/MODULE  *
010760*    COUNT/ANNUAL PRODUCTION - EACH BUILT IN THE 01-LEVEL REPORT  *
010770*    LAYOUT AND MOVED OUT TO WS-SAL-REPORTE FOR THE ACTUAL WRITE  *
010780
010790*    LINE 1 - PROJECT ID, NAME AND LOCATION                       *
010800     MOVE WS-ENT-PROY-ID          TO WS-RPT-PROY-ID.
010810     MOVE WS-ENT-PROY-NOMBRE      TO WS-RPT-PROY-NOMBRE.
010820     MOVE WS-ENT-PROY-UBICACION   TO WS-RPT-PROY-UBICACION.
010830     MOVE WS-RPT-PROYECTO-1       TO WS-SAL-REPORTE.
010840
010850     PERFORM 2800-IMPRIMIR-LIN
010860        THRU 2800-IMPRIMIR-LIN-FIN.
010870
010880*    LINE 2 - AS-BUILT SYSTEM SIZE, MODULE COUNT, ANNUAL KWH      *
010890     MOVE WS-PROY-ACTUAL-KW       TO WS-RPT-SIST-KW.
010900     MOVE WS-PROY-NUM-MODULOS     TO WS-RPT-NUM-MODULOS.
010910     MOVE WS-PROY-ANNUAL-KWH      TO WS-RPT-KWH-ANUAL.
010920     MOVE WS-RPT-PROYECTO-2       TO WS-SAL-REPORTE.
010930
010940     PERFORM 2800-IMPRIMIR-LIN
010950        THRU 2800-IMPRIMIR-LIN-FIN.
010960
010970 2720-IMP-BLOQUE-PROYECTO-FIN.
010980     EXIT.
010990
011000*----------------------------------------------------------------*
011010 2730-IMP-BLOQUE-FINANCIERO.
011020
011030*    FOUR PRINT LINES CARRYING THE FULL SET OF FIGURES PVFINCLC   *
011040*    RETURNED - INVESTMENT/NPV, IRR/PAYBACK, LCOE/ROI, AND THE    *
011050*    TWO SAVINGS FIELDS                                            *
011060
011070*    LINE 1 - INVESTMENT AND NPV                                   *
011080     MOVE WS-ENT-PROY-CAPEX-TOTAL TO WS-RPT-INVERSION.
011090     MOVE LK-FC-VAN               TO WS-RPT-VAN.
011100     MOVE WS-RPT-FINANC-1         TO WS-SAL-REPORTE.
011110*    EVERY LINE OF THIS BLOCK GOES OUT THROUGH THE SAME 2800-      *
011120*    CHOKE POINT SO THE PAGE-LINE COUNT STAYS ACCURATE             *
011130     PERFORM 2800-IMPRIMIR-LIN
011140        THRU 2800-IMPRIMIR-LIN-FIN.
011150*    LINE 2 - IRR AND SIMPLE PAYBACK                              *
011160     MOVE LK-FC-TIR-PCT           TO WS-RPT-TIR-PCT.
011170     MOVE LK-FC-REPAGO-ANIOS      TO WS-RPT-REPAGO.
011180     MOVE WS-RPT-FINANC-2         TO WS-SAL-REPORTE.
011190
011200     PERFORM 2800-IMPRIMIR-LIN
011210        THRU 2800-IMPRIMIR-LIN-FIN.
011220*    LINE 3 - LCOE AND ROI                                        *
011230     MOVE LK-FC-LCOE              TO WS-RPT-LCOE.
011240     MOVE LK-FC-ROI-PCT           TO WS-RPT-ROI-PCT.
011250     MOVE WS-RPT-FINANC-3         TO WS-SAL-REPORTE.
011260
011270     PERFORM 2800-IMPRIMIR-LIN
011280        THRU 2800-IMPRIMIR-LIN-FIN.
011290
011300*    LINE 4 - YEAR-1 AND LIFETIME SAVINGS                         *
011310     MOVE LK-FC-AHORRO-ANIO-1     TO WS-RPT-AHORRO-1.
011320     MOVE LK-FC-AHORRO-VIDA       TO WS-RPT-AHORRO-VIDA.
011330     MOVE WS-RPT-FINANC-4         TO WS-SAL-REPORTE.
011340
011350     PERFORM 2800-IMPRIMIR-LIN
011360        THRU 2800-IMPRIMIR-LIN-FIN.
011370
011380 2730-IMP-BLOQUE-FINANCIERO-FIN.
011390     EXIT.
011400
011410*----------------------------------------------------------------*
011420 2740-IMP-RECOMENDACION.
011430
011440*    CLOSING LINE OF THE PROJECT'S BLOCK - THE CLASS 2690- SET,   *
011450*    FOLLOWED BY A BLANK LINE TO SEPARATE THIS PROJECT FROM THE   *
011460*    NEXT ONE ON THE PAGE                                          *
011470
011480     MOVE WS-FR-RECOMMENDATION    TO WS-RPT-RECOMEND-TXT.
011490     MOVE WS-RPT-RECOMENDACION    TO WS-SAL-REPORTE.
011500
011510     PERFORM 2800-IMPRIMIR-LIN
011520        THRU 2800-IMPRIMIR-LIN-FIN.
011530
011540     MOVE WS-RPT-LINEA-BLANCO     TO WS-SAL-REPORTE.
011550
011560     PERFORM 2800-IMPRIMIR-LIN
011570        THRU 2800-IMPRIMIR-LIN-FIN.
011580
011590 2740-IMP-RECOMENDACION-FIN.
011600     EXIT.
011610
011620*----------------------------------------------------------------*
011630 2800-IMPRIMIR-LIN.
011640
011650*    SINGLE CHOKE-POINT FOR EVERY LINE WRITTEN TO SAL-REPORTE SO  *
011660*    THE PAGE-LINE COUNTER 2710- CHECKS IS ALWAYS ACCURATE         *
011670
011680     WRITE WS-SAL-REPORTE.
011690     ADD 1 TO WS-CONT-LINEAS-PAGINA.
011700
011710 2800-IMPRIMIR-LIN-FIN.
011720     EXIT.
011730
011740*----------------------------------------------------------------*
011750 2900-ACUM-TOTALES-LOTE.
011760
011770*    RUNNING TOTALS FOR THE TRAILER PAGE (3300-) - ONLY REACHED   *
011780*    FOR ACCEPTED PROJECTS SINCE 2000- GOES TO -FIN ON A REJECT   *
011790
011800     ADD 1 TO WS-LOTE-ACEPTADOS.
011810     ADD WS-ENT-PROY-CAPEX-TOTAL  TO WS-LOTE-TOT-CAPEX.
011820     ADD LK-FC-VAN                TO WS-LOTE-TOT-NPV.
011830     ADD LK-FC-AHORRO-ANIO-1      TO WS-LOTE-TOT-AHORRO1.
011840
011850 2900-ACUM-TOTALES-LOTE-FIN.
011860     EXIT.
011870
011880*----------------------------------------------------------------*
011890 3000-FINALIZAR-PROGRAMA.
011900
011910*    TRAILER PAGE FIRST, THEN CLOSE THE FILES - WOULD BE WASTED   *
011920*    EFFORT TO WRITE THE TRAILER TO A REPORT FILE ALREADY CLOSED  *
011930
011940     PERFORM 3300-IMPRIMIR-FINAL
011950        THRU 3300-IMPRIMIR-FINAL-FIN.
011960
011970     PERFORM 3200-CERRAR-ARCHIVOS
011980        THRU 3200-CERRAR-ARCHIVOS-FIN.
011990
012000 3000-FINALIZAR-PROGRAMA-FIN.
012010     EXIT.
012020
012030*----------------------------------------------------------------*
012040 3200-CERRAR-ARCHIVOS.
012050
012060*    CLOSE ALL FOUR REGARDLESS OF STATUS - A BAD CLOSE ON ONE     *
012070*    FILE IS DISPLAYED BUT DOES NOT PREVENT CLOSING THE OTHERS    *
012080
012090     CLOSE ENT-PROYECTOS
012100           SAL-FLUJODET
012110           SAL-RESULFIN
012120           SAL-REPORTE.
012130
012140*    ANY OF THESE FOUR COMING BACK BAD ON A CLOSE IS UNUSUAL - THE *
012150*    JOB HAS ALREADY DONE ITS WORK, SO WE JUST FLAG IT FOR THE     *
012160*    OPERATOR RATHER THAN ABEND ON THE WAY OUT                     *
012170     IF NOT FS-PROYECTOS-OK
012180        DISPLAY 'ERROR AL CERRAR ARCHIVO PROYECTOS: ' FS-PROYECTOS
012190     END-IF.
012200
012210     IF NOT FS-FLUJODET-OK
012220        DISPLAY 'ERROR AL CERRAR ARCHIVO FLUJODET: '  FS-FLUJODET
012230     END-IF.
012240
012250     IF NOT FS-RESULFIN-OK
012260        DISPLAY 'ERROR AL CERRAR ARCHIVO RESULFIN: '  FS-RESULFIN
012270     END-IF.
012280
012290     IF NOT FS-REPORTE-OK
012300        DISPLAY 'ERROR AL CERRAR ARCHIVO REPORTE: '   FS-REPORTE
012310     END-IF.
012320
012330 3200-CERRAR-ARCHIVOS-FIN.
012340     EXIT.
012350
012360*----------------------------------------------------------------*
012370*    IMPRESION DEL TRAILER DE FIN DE LOTE CON LOS TOTALES        *
012380*----------------------------------------------------------------*
012390 3300-IMPRIMIR-FINAL.
012400
012410*    FOUR-LINE BATCH TRAILER - COUNTS, DOLLAR TOTALS, YEAR-1      *
012420*    SAVINGS TOTAL, AND THE RECOMMENDATION-CLASS BREAKDOWN         *
012430
012440     MOVE WS-RPT-TRAILER-TITULO   TO WS-SAL-REPORTE.
012450
012460     PERFORM 2800-IMPRIMIR-LIN
012470        THRU 2800-IMPRIMIR-LIN-FIN.
012480
012490*    LINE 1 - READ/ACCEPTED/REJECTED COUNTS                       *
012500     MOVE WS-LOTE-LEIDOS          TO WS-RPT-TOT-LEIDOS.
012510     MOVE WS-LOTE-ACEPTADOS       TO WS-RPT-TOT-ACEPTADOS.
012520     MOVE WS-LOTE-RECHAZADOS      TO WS-RPT-TOT-RECHAZADOS.
012530     MOVE WS-RPT-TRAILER-1        TO WS-SAL-REPORTE.
012540
012550     PERFORM 2800-IMPRIMIR-LIN
012560        THRU 2800-IMPRIMIR-LIN-FIN.
012570
012580*    LINE 2 - TOTAL INVESTMENT AND TOTAL NPV ACROSS THE BATCH     *
012590     MOVE WS-LOTE-TOT-CAPEX       TO WS-RPT-TOT-CAPEX.
012600     MOVE WS-LOTE-TOT-NPV         TO WS-RPT-TOT-VAN.
012610     MOVE WS-RPT-TRAILER-2        TO WS-SAL-REPORTE.
012620
012630     PERFORM 2800-IMPRIMIR-LIN
012640        THRU 2800-IMPRIMIR-LIN-FIN.
012650
012660*    LINE 3 - TOTAL YEAR-1 SAVINGS ACROSS THE BATCH                *
012670     MOVE WS-LOTE-TOT-AHORRO1     TO WS-RPT-TOT-AHORRO1.
012680     MOVE WS-RPT-TRAILER-3        TO WS-SAL-REPORTE.
012690
012700     PERFORM 2800-IMPRIMIR-LIN
012710        THRU 2800-IMPRIMIR-LIN-FIN.
012720
012730*    LINE 4 - RECOMMENDATION-CLASS BREAKDOWN FROM 2690-            *
012740     MOVE WS-LOTE-FUERTE          TO WS-RPT-TOT-FUERTE.
012750     MOVE WS-LOTE-RECOM           TO WS-RPT-TOT-RECOM.
012760     MOVE WS-LOTE-REVISION        TO WS-RPT-TOT-REVISION.
012770     MOVE WS-RPT-TRAILER-4        TO WS-SAL-REPORTE.
012780
012790     PERFORM 2800-IMPRIMIR-LIN
012800        THRU 2800-IMPRIMIR-LIN-FIN.
012810
012820 3300-IMPRIMIR-FINAL-FIN.
012830     EXIT.
012840
012850*----------------------------------------------------------------*
012860 END PROGRAM PVMAIN01.
