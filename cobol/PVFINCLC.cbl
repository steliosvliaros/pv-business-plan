000100******************************************************************
000110* PROGRAM-ID.  PVFINCLC                                          *
000120* AUTHOR.      D. OKONKWO                                        *
000130* INSTALLATION. STATE ENERGY OFFICE - DATA PROCESSING            *
000140* DATE-WRITTEN. 03/18/87                                         *
000150* REMARKS.     MULTI-YEAR FINANCIAL MODEL ENGINE.  BUILDS THE    *
000160*              YEAR 0..N CASH-FLOW SCHEDULE FOR ONE PV PROJECT   *
000170*              AND RETURNS NPV, IRR, PAYBACK, LCOE, ROI AND      *
000180*              SAVINGS.  CALLED FROM PVMAIN01, PVSENS01 AND      *
000190*              PVSCEN01 - ONE CALL PER FINANCIAL-MODEL RUN.      *
000200******************************************************************
000210* CHANGE LOG                                                     *
000220* DATE     BY   TICKET     DESCRIPTION                           *
000230* -------- ---- ---------- --------------------------------------*
000240* 03/18/87 DKO  PVE-0002   ORIGINAL CODING - NPV AND CASH FLOW.   *
000250* 07/11/88 DKO  PVE-0039   ADD BISECTION IRR (2200-CALC-TIR).     *
000260* 01/23/90 RH   PVE-0082   ADD PAYBACK-PERIOD INTERPOLATION.      *
000270* 05/30/92 MTR  PVE-0140   ADD LCOE CALCULATION.                  *
000280* 12/09/94 MTR  PVE-0177   ADD ROI AND SAVINGS TOTALS.            *
000290* 08/18/98 MTR  Y2K-0032   YEAR-2000 REVIEW - NO 2-DIGIT YEAR     *
000300*                          FIELDS IN THIS PROGRAM.  NO CHANGE.    *
000310* 02/24/03 JVL  PVE-0248   RAISE TABLE OCCURS TO 41 (0-40 YRS).   *
000320* 06/14/05 JVL  PVE-0301   ADD UPSI-0 CALC TRACE SWITCH.          *
000330******************************************************************
000340
000350 IDENTIFICATION DIVISION.
000360 PROGRAM-ID.     PVFINCLC.
000370 AUTHOR.         D. OKONKWO.
000380 INSTALLATION.   STATE ENERGY OFFICE - DATA PROCESSING.
000390 DATE-WRITTEN.   03/18/87.
000400 DATE-COMPILED.
000410 SECURITY.       INTERNAL USE ONLY.
000420
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM
000470     UPSI-0 ON STATUS IS SW-TRAZA-ON
000480            OFF STATUS IS SW-TRAZA-OFF.
000490
000500 DATA DIVISION.
000510
000520 WORKING-STORAGE SECTION.
000530
000540*----------------------------------------------------------------*
000550*  STANDALONE COUNTERS / SWITCHES                                *
000560*----------------------------------------------------------------*
000570*    NOT ACTUALLY TESTED ANYWHERE IN THIS PROGRAM - THE LIVE       *
000580*    TRACE SWITCH IS THE UPSI-0 CONDITION SW-TRAZA-SI/-NO SET UP  *
000590*    IN SPECIAL-NAMES ABOVE.  KEPT AS A W00-LEVEL PLACEHOLDER     *
000600*    SINCE PVE-0301 IN CASE THE SWITCH IS EVER DRIVEN FROM DATA   *
000610*    INSTEAD OF THE JOB'S UPSI PARAMETER.                         *
000620 77  W00-SW-TRAZA             PIC X(01) VALUE 'N'.
000630     88  SW-TRAZA-SI                    VALUE 'S'.
000640     88  SW-TRAZA-NO                    VALUE 'N'.
000650*    YEAR SUBSCRIPT/INDEX DRIVER FOR EVERY VARYING PERFORM BELOW  *
000660 77  W00-IDX-ANIO              PIC 9(02) COMP.
000670*    BISECTION-LOOP ITERATION COUNTER - CAPPED AT 100, SEE 2200-  *
000680 77  W00-CONT-ITERAC-TIR       PIC 9(03) COMP.
000690
000700*----------------------------------------------------------------*
000710*  W01-AREA-FACTORES - RUNNING MULTIPLICATIVE POWER FACTORS      *
000720*  (1-DEGRAD)**Y AND (1+ESCAL)**Y, CARRIED YEAR OVER YEAR.       *
000730*  -D REDEFINITIONS GIVE A STRAIGHT-INTEGER VIEW FOR THE TRACE   *
000740*  DISPLAY IN 1900-TRAZA-ANIO.                                   *
000750*----------------------------------------------------------------*
000760 01  W01-AREA-FACTORES.
000770*        (1-DEGRADATION)**YEAR - MULTIPLIED INTO ANNUAL-KWH       *
000780*        EACH PASS THROUGH 2050- TO SHRINK PRODUCTION YEAR OVER   *
000790*        YEAR AS THE PANEL AGES                                  *
000800     05  W01-FACT-PRODUCCION       PIC S9V9(06).
000810*        INTEGER-SHIFTED DEBUG VIEW FOR THE DISPLAY IN 1900-      *
000820     05  W01-FACT-PRODUCCION-D REDEFINES W01-FACT-PRODUCCION
000830                                   PIC S9(07).
000840*        (1+ESCALATION)**YEAR - GROWS THE ELECTRIC RATE EACH      *
000850*        YEAR, MULTIPLIED IN THE SAME PASS                       *
000860     05  W01-FACT-TARIFA           PIC S9V9(06).
000870*        SAME DEBUG TREATMENT AS THE PRODUCTION FACTOR ABOVE      *
000880     05  W01-FACT-TARIFA-D REDEFINES W01-FACT-TARIFA
000890                                   PIC S9(07).
000900*        OPEX ESCALATES AT THE SAME RATE AS THE ELECTRIC TARIFF - *
000910*        THE SHOP HAS NEVER MODELED A SEPARATE O&M ESCALATOR      *
000920     05  W01-FACT-OPEX             PIC S9V9(06).
000930     05  W01-FACT-OPEX-D REDEFINES W01-FACT-OPEX
000940                                   PIC S9(07).
000950*    RELLENO AL ANCHO DE PALABRA                                  *
000960     05  FILLER                    PIC X(04) VALUE SPACES.
000970
000980*----------------------------------------------------------------*
000990*  W02-AREA-TIR - IRR BISECTION AND PAYBACK WORK AREA            *
001000*----------------------------------------------------------------*
001010 01  W02-AREA-TIR.
001020*        RATE UNDER TEST IN THE BISECTION LOOP AND, SEPARATELY,   *
001030*        THE PROJECT'S OWN DISCOUNT RATE WHEN NPV IS BEING PRICED *
001040     05  W02-TASA-PRUEBA           PIC S9V9(06).
001050*        NPV RESULT AT W02-TASA-PRUEBA, SHARED BY 2100- AND 2200- *
001060     05  W02-VAN-PRUEBA            PIC S9(09)V99.
001070*        RUNNING (1+RATE)**YEAR DISCOUNT FACTOR                   *
001080     05  W02-FACT-DESCUENTO        PIC S9V9(06).
001090*        LOW END OF THE BISECTION BRACKET, STARTS AT -99%         *
001100     05  W02-TIR-LO                PIC S9V9(06).
001110*        HIGH END OF THE BISECTION BRACKET, STARTS AT 100%        *
001120     05  W02-TIR-HI                PIC S9V9(06).
001130*        MIDPOINT TESTED EACH BISECTION PASS - BECOMES THE IRR    *
001140     05  W02-TIR-MEDIO             PIC S9V9(06).
001150*        BISECTION STOPS ONCE THE BRACKET NARROWS BELOW THIS      *
001160     05  W02-TOLERANCIA            PIC S9V9(06) VALUE 0.000001.
001170*        PRIOR YEAR'S CUMULATIVE CASH FLOW, USED TO INTERPOLATE   *
001180*        THE FRACTIONAL PAYBACK YEAR IN 2310-BUSCAR-REPAGO        *
001190     05  W02-ACUM-ANTERIOR         PIC S9(11)V99.
001200*        FLIPS TO 'S' THE INSTANT 2310- FINDS THE PAYBACK YEAR,   *
001210*        STOPPING THE VARYING PERFORM IN 2300-CALC-REPAGO         *
001220     05  W02-SW-REPAGO             PIC X(01) VALUE 'N'.
001230         88  REPAGO-HALLADO                VALUE 'S'.
001240         88  REPAGO-PENDIENTE              VALUE 'N'.
001250*    RELLENO AL ANCHO DE PALABRA                                  *
001260     05  FILLER                    PIC X(04) VALUE SPACES.
001270
001280*----------------------------------------------------------------*
001290*  W03-AREA-LCOE - LEVELIZED COST OF ENERGY WORK AREA            *
001300*----------------------------------------------------------------*
001310 01  W03-AREA-LCOE.
001320*        PRESENT VALUE OF ALL COSTS - CAPEX AT YEAR 0 PLUS EACH   *
001330*        YEAR'S DISCOUNTED OPEX                                  *
001340     05  W03-PV-COSTOS             PIC S9(09)V9(04).
001350*        PRESENT VALUE OF ALL PRODUCTION IN KWH, DISCOUNTED AND   *
001360*        DEGRADED THE SAME WAY AS THE COST SIDE                  *
001370     05  W03-PV-PROD               PIC S9(11)V9(04).
001380*        RUNNING (1+DISCOUNT-RATE)**YEAR FOR THE LCOE CALCULATION-*
001390*        SEPARATE FROM W02-FACT-DESCUENTO SO THE TWO PARAGRAPHS   *
001400*        NEVER STEP ON EACH OTHER'S RUNNING FACTOR                *
001410     05  W03-FACT-DESC-LCOE        PIC S9V9(06).
001420*        RUNNING (1-DEGRADATION)**YEAR FOR THE LCOE CALCULATION   *
001430     05  W03-FACT-DEGR-LCOE        PIC S9V9(06).
001440*    RELLENO AL ANCHO DE PALABRA                                  *
001450     05  FILLER                    PIC X(04) VALUE SPACES.
001460
001470 LINKAGE SECTION.
001480
001490*----------------------------------------------------------------*
001500*  LK-CALC-FINANCIERO - ONE FINANCIAL-MODEL RUN                  *
001510*----------------------------------------------------------------*
001520 01  LK-CALC-FINANCIERO.
001530*    PROJECT FIELDS AS THEY COME OFF PVVALCHK - NEVER CHANGED     *
001540*    BY THIS PROGRAM ONCE CONTROL PASSES IN                       *
001550     05  LK-FC-ENTRADA.
001560         10  LK-FC-PROJECT-ID      PIC 9(06).
001570         10  LK-FC-CAPEX-TOTAL     PIC S9(09)V99.
001580         10  LK-FC-INCENTIVOS      PIC S9(09)V99.
001590*            SIZED ANNUAL PRODUCTION FROM 2500-ESTIMAR-PRODUCCION *
001600*            IN THE CALLING PROGRAM, NOT THE RAW DEMAND FIGURE    *
001610         10  LK-FC-ANNUAL-KWH      PIC 9(09)V99.
001620*        STARTING ELECTRIC RATE, ESCALATED YEAR OVER YEAR BY      *
001630*        LK-FC-TASA-ESCAL BELOW                                   *
001640         10  LK-FC-TARIFA-KWH      PIC 9V9(04).
001650*        ANNUAL OPERATING COST, ESCALATED THE SAME WAY AS TARIFF  *
001660         10  LK-FC-OPEX-ANUAL      PIC S9(07)V99.
001670*        ANNUAL TARIFF ESCALATION RATE                            *
001680         10  LK-FC-TASA-ESCAL      PIC V9(04).
001690*        DISCOUNT RATE USED FOR NPV AND LCOE PRICING               *
001700         10  LK-FC-TASA-DESC       PIC V9(04).
001710*        ANNUAL PANEL DEGRADATION RATE                             *
001720         10  LK-FC-TASA-DEGRAD     PIC V9(04).
001730*        PROJECT LIFETIME IN YEARS - DRIVES EVERY VARYING PERFORM  *
001740*        BELOW THAT WALKS THE CASH-FLOW TABLE                      *
001750         10  LK-FC-VIDA-ANIOS      PIC 9(02).
001760         10  FILLER                PIC X(02).
001770*    THE FIVE HEADLINE FINANCIAL RESULTS, PLUS THE TWO SAVINGS    *
001780*    FIGURES - ALL SET BY THE 2100-/2200-/2300-/2400-/2500-       *
001790*    PARAGRAPHS BELOW BEFORE RETURN                               *
001800     05  LK-FC-SALIDA.
001810*        NET PRESENT VALUE, SET BY 2100-CALC-VAN                  *
001820         10  LK-FC-VAN             PIC S9(09)V99.
001830*        INTERNAL RATE OF RETURN PERCENT, SET BY 2200-CALC-TIR    *
001840         10  LK-FC-TIR-PCT         PIC S9(03)V99.
001850*        PAYBACK IN YEARS, SET BY 2300-CALC-REPAGO                *
001860         10  LK-FC-REPAGO-ANIOS    PIC 9(02)V99.
001870*        LEVELIZED COST OF ENERGY, SET BY 2400-CALC-LCOE          *
001880         10  LK-FC-LCOE            PIC 9V9(04).
001890*        RETURN ON INVESTMENT PERCENT, SET BY 2500-CALC-ROI-      *
001900*        AHORROS                                                  *
001910         10  LK-FC-ROI-PCT         PIC S9(05)V99.
001920*        YEAR-1 SAVINGS, SET BY 2500-CALC-ROI-AHORROS             *
001930         10  LK-FC-AHORRO-ANIO-1   PIC S9(09)V99.
001940*        LIFETIME SAVINGS, SET BY 2500-CALC-ROI-AHORROS           *
001950         10  LK-FC-AHORRO-VIDA     PIC S9(11)V99.
001960         10  FILLER                PIC X(02).
001970*    YEAR-BY-YEAR CASH-FLOW SCHEDULE BUILT BY 2000-CALC-FLUJO-    *
001980*    CAJA - ELEMENT 1 IS YEAR 0 (THE INVESTMENT YEAR), ELEMENTS   *
001990*    2 THRU 41 ARE OPERATING YEARS 1 THRU 40 (PVE-0248)           *
002000     05  LK-FC-TABLA-FLUJO.
002010         10  LK-FC-FLUJO-ANIO OCCURS 41 TIMES
002020                              INDEXED BY LK-FC-IDX.
002030*            YEAR NUMBER OF THIS ROW - 0 FOR THE INVESTMENT ROW    *
002040             15  LK-FC-FL-ANIO         PIC 9(02).
002050*            KWH PRODUCED THIS YEAR, ZERO IN THE YEAR-0 ROW        *
002060             15  LK-FC-FL-PRODUCCION   PIC 9(09)V99.
002070*            ELECTRIC RATE IN EFFECT THIS YEAR                     *
002080             15  LK-FC-FL-TARIFA       PIC 9V9(06).
002090*            REVENUE THIS YEAR - PRODUCTION TIMES TARIFF           *
002100             15  LK-FC-FL-INGRESO      PIC S9(09)V99.
002110*            OPERATING COST THIS YEAR                              *
002120             15  LK-FC-FL-OPEX         PIC S9(09)V99.
002130             15  LK-FC-FL-FLUJO-NETO   PIC S9(09)V99.
002140*                RUNNING TOTAL OF FLUJO-NETO FROM YEAR 0 THROUGH  *
002150*                THIS YEAR - WHAT 2310-BUSCAR-REPAGO WATCHES      *
002160             15  LK-FC-FL-FLUJO-ACUM   PIC S9(11)V99.
002170             15  FILLER                PIC X(02).
002180
002190*----------------------------------------------------------------*
002200 PROCEDURE DIVISION USING LK-CALC-FINANCIERO.
002210*----------------------------------------------------------------*
002220
002230*    ONE CALL, ONE PROJECT, ONE COMPLETE PASS THROUGH ALL SIX     *
002240*    RESULT PARAGRAPHS BELOW - THE CALLER NEVER RE-ENTERS THIS    *
002250*    PROGRAM MID-CALCULATION                                     *
002260     PERFORM 1000-INICIAR-PROGRAMA
002270        THRU 1000-INICIAR-PROGRAMA-FIN.
002280
002290*    STEP 1 - BUILD THE YEAR-BY-YEAR CASH-FLOW TABLE. EVERY       *
002300*    OTHER RESULT PARAGRAPH BELOW READS FROM THIS TABLE           *
002310     PERFORM 2000-CALC-FLUJO-CAJA
002320        THRU 2000-CALC-FLUJO-CAJA-FIN.
002330
002340*    STEP 2 - NET PRESENT VALUE AT THE PROJECT'S OWN RATE         *
002350     PERFORM 2100-CALC-VAN
002360        THRU 2100-CALC-VAN-FIN.
002370
002380*    STEP 3 - INTERNAL RATE OF RETURN, ONLY MEANINGFUL IF NPV     *
002390*    ABOVE CAME BACK POSITIVE                                    *
002400     PERFORM 2200-CALC-TIR
002410        THRU 2200-CALC-TIR-FIN.
002420
002430*    STEP 4 - SIMPLE PAYBACK YEAR, INTERPOLATED                   *
002440     PERFORM 2300-CALC-REPAGO
002450        THRU 2300-CALC-REPAGO-FIN.
002460
002470*    STEP 5 - LEVELIZED COST OF ENERGY                            *
002480     PERFORM 2400-CALC-LCOE
002490        THRU 2400-CALC-LCOE-FIN.
002500
002510*    STEP 6 - RETURN ON INVESTMENT AND THE TWO SAVINGS FIGURES    *
002520     PERFORM 2500-CALC-ROI-AHORROS
002530        THRU 2500-CALC-ROI-AHORROS-FIN.
002540
002550*    NOTHING TO CLEAN UP TODAY - PARAGRAPH KEPT AS A HOOK FOR     *
002560*    FUTURE END-OF-RUN LOGGING, SAME AS THE CALLING PROGRAMS'     *
002570*    OWN 3000- PARAGRAPHS                                        *
002580     PERFORM 3000-FINALIZAR-PROGRAMA
002590        THRU 3000-FINALIZAR-PROGRAMA-FIN.
002600
002610     EXIT PROGRAM.
002620
002630*----------------------------------------------------------------*
002640 1000-INICIAR-PROGRAMA.
002650
002660     PERFORM 1200-INICIALIZAR-VARIABLES
002670        THRU 1200-INICIALIZAR-VARIABLES-FIN.
002680
002690 1000-INICIAR-PROGRAMA-FIN.
002700     EXIT.
002710
002720*----------------------------------------------------------------*
002730*    CLEAR EVERY OUTPUT FIELD BEFORE THE RUN STARTS - THIS        *
002740*    PROGRAM IS RE-CALLED FOR EVERY PROJECT IN THE BATCH AND      *
002750*    LINKAGE STORAGE DOES NOT AUTOMATICALLY RESET BETWEEN CALLS   *
002760 1200-INICIALIZAR-VARIABLES.
002770
002780*    CLEAR ALL FIVE RESULT FIGURES AND BOTH SAVINGS FIELDS - A     *
002790*    STALE VALUE HERE WOULD LEAK FROM THE PRIOR PROJECT'S CALL     *
002800     MOVE ZERO TO LK-FC-VAN.
002810     MOVE ZERO TO LK-FC-TIR-PCT.
002820     MOVE ZERO TO LK-FC-REPAGO-ANIOS.
002830     MOVE ZERO TO LK-FC-LCOE.
002840     MOVE ZERO TO LK-FC-ROI-PCT.
002850     MOVE ZERO TO LK-FC-AHORRO-ANIO-1.
002860     MOVE ZERO TO LK-FC-AHORRO-VIDA.
002870*    RESET THE PAYBACK-FOUND SWITCH SO 2300-CALC-REPAGO'S SEARCH  *
002880*    STARTS FRESH EVERY CALL                                      *
002890     MOVE 'N' TO W02-SW-REPAGO.
002900
002910 1200-INICIALIZAR-VARIABLES-FIN.
002920     EXIT.
002930
002940*----------------------------------------------------------------*
002950*    DEBUG TRACE - ONLY WHEN UPSI-0 IS ON (SW-TRAZA-SI)          *
002960*----------------------------------------------------------------*
002970 1900-TRAZA-ANIO.
002980
002990*    ONE DISPLAY PER YEAR WHEN THE JOB IS RUN WITH UPSI-0 ON -    *
003000*    NEVER TURNED ON IN PRODUCTION, ONLY WHEN DEV IS CHASING A    *
003010*    CASH-FLOW DISCREPANCY REPORTED BY THE FIELD OFFICE           *
003020     DISPLAY 'PVFINCLC TRAZA PROY=' LK-FC-PROJECT-ID
003030         ' ANIO=' W00-IDX-ANIO
003040         ' FACT-PROD=' W01-FACT-PRODUCCION-D
003050         ' FACT-TAR=' W01-FACT-TARIFA-D.
003060
003070 1900-TRAZA-ANIO-FIN.
003080     EXIT.
003090
003100*----------------------------------------------------------------*
003110*    BUILD THE YEAR 0..N CASH-FLOW SCHEDULE.  YEAR 0 IS THE      *
003120*    INVESTMENT YEAR; NET CASH FLOW = -(CAPEX - INCENTIVES).     *
003130*----------------------------------------------------------------*
003140 2000-CALC-FLUJO-CAJA.
003150
003160*    YEAR 0 ROW - NO PRODUCTION, NO REVENUE, NO OPEX YET, JUST    *
003170*    THE NET OUTLAY AFTER INCENTIVES, NEGATIVE BY CONVENTION      *
003180     SET LK-FC-IDX TO 1.
003190     MOVE ZERO                 TO LK-FC-FL-ANIO (LK-FC-IDX).
003200     MOVE ZERO                 TO LK-FC-FL-PRODUCCION (LK-FC-IDX).
003210     MOVE LK-FC-TARIFA-KWH     TO LK-FC-FL-TARIFA (LK-FC-IDX).
003220     MOVE ZERO                 TO LK-FC-FL-INGRESO (LK-FC-IDX).
003230     MOVE ZERO                 TO LK-FC-FL-OPEX (LK-FC-IDX).
003240     COMPUTE LK-FC-FL-FLUJO-NETO (LK-FC-IDX) =
003250         ZERO - (LK-FC-CAPEX-TOTAL - LK-FC-INCENTIVOS).
003260     MOVE LK-FC-FL-FLUJO-NETO (LK-FC-IDX)
003270                               TO LK-FC-FL-FLUJO-ACUM (LK-FC-IDX).
003280
003290*    RESET THE THREE RUNNING POWER FACTORS TO 1 BEFORE THE        *
003300*    OPERATING-YEAR LOOP STARTS BUILDING THEM UP                  *
003310     MOVE 1 TO W01-FACT-PRODUCCION.
003320     MOVE 1 TO W01-FACT-TARIFA.
003330     MOVE 1 TO W01-FACT-OPEX.
003340
003350*    ONE PASS PER OPERATING YEAR, 1 THROUGH THE PROJECT LIFETIME  *
003360     PERFORM 2050-CALC-ANIO-FLUJO
003370        THRU 2050-CALC-ANIO-FLUJO-FIN
003380       VARYING W00-IDX-ANIO FROM 1 BY 1
003390         UNTIL W00-IDX-ANIO > LK-FC-VIDA-ANIOS.
003400
003410 2000-CALC-FLUJO-CAJA-FIN.
003420     EXIT.
003430
003440*----------------------------------------------------------------*
003450*    ONE OPERATING YEAR'S ROW - PRODUCTION DEGRADES, TARIFF AND   *
003460*    OPEX ESCALATE, EACH DRIVEN BY ITS OWN RUNNING POWER FACTOR   *
003470 2050-CALC-ANIO-FLUJO.
003480
003490*    TABLE ELEMENT FOR THIS YEAR IS ONE PAST THE PRIOR YEAR'S -   *
003500*    YEAR 0 SITS IN ELEMENT 1, SO YEAR N SITS IN ELEMENT N+1      *
003510     SET LK-FC-IDX TO W00-IDX-ANIO.
003520     SET LK-FC-IDX UP BY 1.
003530
003540     MOVE W00-IDX-ANIO TO LK-FC-FL-ANIO (LK-FC-IDX).
003550
003560*    PRODUCTION THIS YEAR = SIZED ANNUAL KWH TIMES THE RUNNING    *
003570*    DEGRADATION FACTOR                                          *
003580     COMPUTE LK-FC-FL-PRODUCCION (LK-FC-IDX) ROUNDED =
003590         LK-FC-ANNUAL-KWH * W01-FACT-PRODUCCION.
003600
003610*    TARIFF THIS YEAR = STARTING RATE TIMES THE RUNNING           *
003620*    ESCALATION FACTOR                                           *
003630     COMPUTE LK-FC-FL-TARIFA (LK-FC-IDX) ROUNDED =
003640         LK-FC-TARIFA-KWH * W01-FACT-TARIFA.
003650
003660*    REVENUE = THIS YEAR'S PRODUCTION TIMES THIS YEAR'S TARIFF    *
003670     COMPUTE LK-FC-FL-INGRESO (LK-FC-IDX) ROUNDED =
003680         LK-FC-FL-PRODUCCION (LK-FC-IDX) * LK-FC-FL-TARIFA (LK-FC-IDX).
003690
003700*    OPEX ESCALATES ON THE SAME FACTOR AS THE TARIFF - SEE THE    *
003710*    W01-FACT-OPEX COMMENT UP IN WORKING-STORAGE                  *
003720     COMPUTE LK-FC-FL-OPEX (LK-FC-IDX) ROUNDED =
003730         LK-FC-OPEX-ANUAL * W01-FACT-OPEX.
003740
003750*    NET CASH FLOW THIS YEAR = REVENUE LESS OPEX, NO FINANCING    *
003760*    COSTS OR TAXES MODELED                                       *
003770     COMPUTE LK-FC-FL-FLUJO-NETO (LK-FC-IDX) =
003780         LK-FC-FL-INGRESO (LK-FC-IDX) - LK-FC-FL-OPEX (LK-FC-IDX).
003790
003800*    CUMULATIVE FLOW CARRIES FORWARD FROM THE PRIOR TABLE ROW -   *
003810*    THIS IS WHAT 2310-BUSCAR-REPAGO WATCHES FOR THE PAYBACK YEAR *
003820     COMPUTE LK-FC-FL-FLUJO-ACUM (LK-FC-IDX) =
003830         LK-FC-FL-FLUJO-ACUM (LK-FC-IDX - 1) +
003840         LK-FC-FL-FLUJO-NETO (LK-FC-IDX).
003850
003860*    ADVANCE ALL THREE RUNNING FACTORS FOR NEXT YEAR'S PASS       *
003870     COMPUTE W01-FACT-PRODUCCION ROUNDED =
003880         W01-FACT-PRODUCCION * (1 - LK-FC-TASA-DEGRAD).
003890
003900     COMPUTE W01-FACT-TARIFA ROUNDED =
003910         W01-FACT-TARIFA * (1 + LK-FC-TASA-ESCAL).
003920
003930     COMPUTE W01-FACT-OPEX ROUNDED =
003940         W01-FACT-OPEX * (1 + LK-FC-TASA-ESCAL).
003950
003960*    TRACE THIS YEAR'S FACTORS WHEN THE UPSI-0 SWITCH IS ON       *
003970     IF SW-TRAZA-SI
003980         PERFORM 1900-TRAZA-ANIO
003990            THRU 1900-TRAZA-ANIO-FIN
004000     END-IF.
004010
004020 2050-CALC-ANIO-FLUJO-FIN.
004030     EXIT.
004040
004050*----------------------------------------------------------------*
004060*    NPV AT THE PROJECT'S OWN DISCOUNT RATE                      *
004070*----------------------------------------------------------------*
004080 2100-CALC-VAN.
004090
004100*    PRICE THE PROJECT'S OWN CASH FLOWS AT ITS OWN DISCOUNT RATE  *
004110     MOVE LK-FC-TASA-DESC TO W02-TASA-PRUEBA.
004120
004130     PERFORM 2110-CALC-VAN-A-TASA
004140        THRU 2110-CALC-VAN-A-TASA-FIN.
004150
004160     MOVE W02-VAN-PRUEBA TO LK-FC-VAN.
004170
004180 2100-CALC-VAN-FIN.
004190     EXIT.
004200
004210*----------------------------------------------------------------*
004220*    NPV AT THE TRIAL RATE HELD IN W02-TASA-PRUEBA.  SHARED BY   *
004230*    2100-CALC-VAN AND THE 2200-CALC-TIR BISECTION LOOP.         *
004240*----------------------------------------------------------------*
004250 2110-CALC-VAN-A-TASA.
004260
004270*    YEAR 0 FLOW IS ITS OWN STARTING POINT - NOT DISCOUNTED,      *
004280*    SINCE IT HAPPENS AT TIME ZERO                                *
004290     MOVE LK-FC-FL-FLUJO-NETO (1) TO W02-VAN-PRUEBA.
004300     MOVE 1 TO W02-FACT-DESCUENTO.
004310
004320*    ADD EACH OPERATING YEAR'S FLOW, DISCOUNTED BACK TO YEAR 0    *
004330     PERFORM 2120-CALC-VAN-ANIO
004340        THRU 2120-CALC-VAN-ANIO-FIN
004350       VARYING W00-IDX-ANIO FROM 1 BY 1
004360         UNTIL W00-IDX-ANIO > LK-FC-VIDA-ANIOS.
004370
004380 2110-CALC-VAN-A-TASA-FIN.
004390     EXIT.
004400
004410*----------------------------------------------------------------*
004420*    ONE YEAR'S CONTRIBUTION TO NPV AT THE CURRENT TRIAL RATE     *
004430 2120-CALC-VAN-ANIO.
004440
004450     SET LK-FC-IDX TO W00-IDX-ANIO.
004460     SET LK-FC-IDX UP BY 1.
004470
004480*    ADVANCE THE DISCOUNT FACTOR ONE MORE YEAR BEFORE USING IT -  *
004490*    YEAR 1'S FLOW IS DIVIDED BY (1+RATE)**1, NOT **0             *
004500     COMPUTE W02-FACT-DESCUENTO ROUNDED =
004510         W02-FACT-DESCUENTO * (1 + W02-TASA-PRUEBA).
004520
004530     COMPUTE W02-VAN-PRUEBA ROUNDED =
004540         W02-VAN-PRUEBA +
004550         (LK-FC-FL-FLUJO-NETO (LK-FC-IDX) / W02-FACT-DESCUENTO).
004560
004570 2120-CALC-VAN-ANIO-FIN.
004580     EXIT.
004590
004600*----------------------------------------------------------------*
004610*    IRR BY BISECTION ON [-0.99, 1.00], TOLERANCE 0.000001,      *
004620*    MAX 100 ITERATIONS.  COMPUTED ONLY WHEN NPV > 0.            *
004630*----------------------------------------------------------------*
004640 2200-CALC-TIR.
004650
004660*    A PROJECT THAT NEVER PAYS BACK ITS INVESTMENT HAS NO         *
004670*    MEANINGFUL IRR TO BISECT FOR - REPORT ZERO AND SKIP THE      *
004680*    BISECTION SETUP BELOW ENTIRELY BY JUMPING TO THE PARAGRAPH   *
004690*    EXIT.  THIS SHOP'S HOUSE STYLE FOR THAT KIND OF SHORT-       *
004700*    CIRCUIT IS A GO TO STRAIGHT TO THE -FIN LABEL RATHER THAN    *
004710*    WRAPPING THE REMAINDER OF THE PARAGRAPH IN AN ELSE.          *
004720     IF LK-FC-VAN NOT > ZERO
004730         MOVE ZERO TO LK-FC-TIR-PCT
004740         GO TO 2200-CALC-TIR-FIN
004750     END-IF.
004760
004770*    BRACKET THE SEARCH BETWEEN -99% AND +100% - WIDE ENOUGH TO   *
004780*    COVER ANY RATE THIS OFFICE HAS EVER SEEN ON A REAL PROJECT   *
004790     MOVE -0.990000 TO W02-TIR-LO.
004800     MOVE  1.000000 TO W02-TIR-HI.
004810     MOVE ZERO      TO W00-CONT-ITERAC-TIR.
004820
004830*    BISECT UNTIL THE BRACKET CLOSES OR 100 PASSES ARE SPENT -    *
004840*    2250- FORCES THE COUNTER PAST 100 THE MOMENT THE BRACKET     *
004850*    NARROWS BELOW W02-TOLERANCIA, SO THIS IS REALLY A "UNTIL     *
004860*    CONVERGED OR OUT OF PATIENCE" LOOP, NOT A FIXED ITERATION    *
004870*    COUNT                                                        *
004880     PERFORM 2250-BISECCION-TIR
004890        THRU 2250-BISECCION-TIR-FIN
004900       UNTIL W00-CONT-ITERAC-TIR > 100.
004910
004920     COMPUTE LK-FC-TIR-PCT ROUNDED = W02-TIR-MEDIO * 100.
004930
004940 2200-CALC-TIR-FIN.
004950     EXIT.
004960
004970*----------------------------------------------------------------*
004980*    ONE BISECTION PASS - TEST THE BRACKET MIDPOINT, NARROW       *
004990*    WHICHEVER HALF STILL BRACKETS THE ZERO-NPV RATE              *
005000 2250-BISECCION-TIR.
005010
005020     COMPUTE W02-TIR-MEDIO ROUNDED =
005030         (W02-TIR-LO + W02-TIR-HI) / 2.
005040
005050     MOVE W02-TIR-MEDIO TO W02-TASA-PRUEBA.
005060
005070*    REUSE THE SAME NPV-AT-A-RATE PARAGRAPH THE STRAIGHT NPV      *
005080*    CALCULATION USES - ONE PLACE IMPLEMENTS THE DISCOUNTING      *
005090*    MATH, TWO CALLERS DRIVE IT AT DIFFERENT RATES                *
005100     PERFORM 2110-CALC-VAN-A-TASA
005110        THRU 2110-CALC-VAN-A-TASA-FIN.
005120
005130*    NPV STILL POSITIVE AT THE MIDPOINT RATE - THE TRUE IRR IS    *
005140*    HIGHER, SO RAISE THE LOW END; OTHERWISE LOWER THE HIGH END   *
005150     IF W02-VAN-PRUEBA > ZERO
005160         MOVE W02-TIR-MEDIO TO W02-TIR-LO
005170     ELSE
005180         MOVE W02-TIR-MEDIO TO W02-TIR-HI
005190     END-IF.
005200
005210     ADD 1 TO W00-CONT-ITERAC-TIR.
005220
005230*    BRACKET HAS CONVERGED - FORCE THE COUNTER PAST THE 100-PASS  *
005240*    LIMIT SO THE VARYING PERFORM ABOVE STOPS ON ITS NEXT TEST    *
005250     IF (W02-TIR-HI - W02-TIR-LO) < W02-TOLERANCIA
005260         MOVE 101 TO W00-CONT-ITERAC-TIR
005270     END-IF.
005280
005290 2250-BISECCION-TIR-FIN.
005300     EXIT.
005310
005320*----------------------------------------------------------------*
005330*    PAYBACK YEAR - FIRST YEAR WHOSE CUMULATIVE NET CASH FLOW    *
005340*    REACHES ZERO OR ABOVE, WITH LINEAR INTERPOLATION.  IF NONE  *
005350*    IS FOUND BY THE LAST YEAR, PAYBACK IS REPORTED AS 99.99.    *
005360*----------------------------------------------------------------*
005370 2300-CALC-REPAGO.
005380
005390*    ASSUME NO PAYBACK WITHIN THE PROJECT LIFETIME UNTIL THE      *
005400*    SEARCH BELOW PROVES OTHERWISE                                *
005410     MOVE 99.99 TO LK-FC-REPAGO-ANIOS.
005420     MOVE 'N'   TO W02-SW-REPAGO.
005430
005440*    WALK THE CASH-FLOW TABLE FROM YEAR 0 FORWARD, STOPPING THE   *
005450*    INSTANT THE PAYBACK YEAR IS FOUND SO LATER YEARS ARE NEVER   *
005460*    EXAMINED                                                     *
005470     PERFORM 2310-BUSCAR-REPAGO
005480        THRU 2310-BUSCAR-REPAGO-FIN
005490       VARYING W00-IDX-ANIO FROM 0 BY 1
005500         UNTIL W00-IDX-ANIO > LK-FC-VIDA-ANIOS
005510            OR REPAGO-HALLADO.
005520
005530 2300-CALC-REPAGO-FIN.
005540     EXIT.
005550
005560*----------------------------------------------------------------*
005570*    TEST ONE YEAR'S CUMULATIVE FLOW; INTERPOLATE THE FRACTIONAL  *
005580*    YEAR WHEN IT CROSSES ZERO PARTWAY THROUGH                    *
005590 2310-BUSCAR-REPAGO.
005600
005610     SET LK-FC-IDX TO W00-IDX-ANIO.
005620     SET LK-FC-IDX UP BY 1.
005630
005640     IF LK-FC-FL-FLUJO-ACUM (LK-FC-IDX) >= ZERO
005650         SET REPAGO-HALLADO TO TRUE
005660*            YEAR ZERO ITSELF ALREADY BREAKS EVEN - ONLY POSSIBLE *
005670*            WHEN INCENTIVES COVER THE ENTIRE NET OUTLAY          *
005680         IF W00-IDX-ANIO = 0
005690             MOVE ZERO TO LK-FC-REPAGO-ANIOS
005700         ELSE
005710             MOVE LK-FC-FL-FLUJO-ACUM (LK-FC-IDX - 1)
005720                                      TO W02-ACUM-ANTERIOR
005730*                PRIOR YEAR WAS STILL NEGATIVE - TAKE ITS         *
005740*                ABSOLUTE VALUE SO THE INTERPOLATION BELOW ADDS   *
005750*                A POSITIVE FRACTION OF A YEAR                    *
005760             IF W02-ACUM-ANTERIOR < ZERO
005770                 COMPUTE W02-ACUM-ANTERIOR =
005780                     ZERO - W02-ACUM-ANTERIOR
005790             END-IF
005800*                FRACTION OF THIS YEAR NEEDED TO CLOSE THE GAP =  *
005810*                HOW FAR NEGATIVE THE PRIOR YEAR WAS, OVER THIS   *
005820*                YEAR'S NET FLOW                                  *
005830             COMPUTE LK-FC-REPAGO-ANIOS ROUNDED =
005840                 W00-IDX-ANIO +
005850                 (W02-ACUM-ANTERIOR / LK-FC-FL-FLUJO-NETO (LK-FC-IDX))
005860         END-IF
005870     END-IF.
005880
005890 2310-BUSCAR-REPAGO-FIN.
005900     EXIT.
005910
005920*----------------------------------------------------------------*
005930*    LEVELIZED COST OF ENERGY OVER YEARS 0..N-1.  OPEX IS NOT    *
005940*    ESCALATED HERE AND INCENTIVES ARE NOT SUBTRACTED FROM       *
005950*    CAPEX - LCOE MEASURES THE GROSS COST OF THE ENERGY.         *
005960*----------------------------------------------------------------*
005970 2400-CALC-LCOE.
005980
005990     MOVE ZERO TO W03-PV-COSTOS.
006000     MOVE ZERO TO W03-PV-PROD.
006010     MOVE 1    TO W03-FACT-DESC-LCOE.
006020     MOVE 1    TO W03-FACT-DEGR-LCOE.
006030
006040*    START THE COST SIDE WITH THE UNDISCOUNTED YEAR-0 CAPEX -     *
006050*    NOT NET OF INCENTIVES, SEE THE PARAGRAPH BANNER ABOVE        *
006060     ADD LK-FC-CAPEX-TOTAL TO W03-PV-COSTOS.
006070
006080*    ACCUMULATE DISCOUNTED OPEX AND DEGRADED PRODUCTION OVER      *
006090*    YEARS 0 THROUGH LIFETIME-MINUS-1                             *
006100     PERFORM 2410-CALC-LCOE-ANIO
006110        THRU 2410-CALC-LCOE-ANIO-FIN
006120       VARYING W00-IDX-ANIO FROM 0 BY 1
006130         UNTIL W00-IDX-ANIO >= LK-FC-VIDA-ANIOS.
006140
006150*    LCOE = TOTAL DISCOUNTED COST DIVIDED BY TOTAL DISCOUNTED     *
006160*    PRODUCTION - DOLLARS PER KWH OVER THE PROJECT'S LIFE         *
006170     COMPUTE LK-FC-LCOE ROUNDED = W03-PV-COSTOS / W03-PV-PROD.
006180
006190 2400-CALC-LCOE-FIN.
006200     EXIT.
006210
006220*----------------------------------------------------------------*
006230*    ONE YEAR'S CONTRIBUTION TO THE LCOE COST AND PRODUCTION      *
006240*    ACCUMULATORS, USING ITS OWN RUNNING DISCOUNT/DEGRADATION     *
006250*    FACTORS - KEPT SEPARATE FROM W01-/W02- SO THIS PARAGRAPH     *
006260*    NEVER DISTURBS THE CASH-FLOW OR IRR CALCULATIONS             *
006270 2410-CALC-LCOE-ANIO.
006280
006290*    ADD THIS YEAR'S DISCOUNTED OPEX ONTO THE RUNNING COST TOTAL   *
006300     COMPUTE W03-PV-COSTOS ROUNDED =
006310         W03-PV-COSTOS + (LK-FC-OPEX-ANUAL / W03-FACT-DESC-LCOE).
006320
006330*    ADD THIS YEAR'S DISCOUNTED, DEGRADED PRODUCTION ONTO THE      *
006340*    RUNNING PRODUCTION TOTAL                                      *
006350     COMPUTE W03-PV-PROD ROUNDED =
006360         W03-PV-PROD +
006370         ((LK-FC-ANNUAL-KWH * W03-FACT-DEGR-LCOE) /
006380          W03-FACT-DESC-LCOE).
006390
006400*    ADVANCE THE DEGRADATION FACTOR FOR NEXT YEAR'S PASS           *
006410     COMPUTE W03-FACT-DEGR-LCOE ROUNDED =
006420         W03-FACT-DEGR-LCOE * (1 - LK-FC-TASA-DEGRAD).
006430
006440*    ADVANCE THE DISCOUNT FACTOR FOR NEXT YEAR'S PASS               *
006450     COMPUTE W03-FACT-DESC-LCOE ROUNDED =
006460         W03-FACT-DESC-LCOE * (1 + LK-FC-TASA-DESC).
006470
006480 2410-CALC-LCOE-ANIO-FIN.
006490     EXIT.
006500
006510*----------------------------------------------------------------*
006520*    ROI, FIRST-YEAR SAVINGS AND LIFETIME SAVINGS (OPERATING     *
006530*    YEARS 1..N ONLY - YEAR 0 INVESTMENT IS EXCLUDED).           *
006540*----------------------------------------------------------------*
006550 2500-CALC-ROI-AHORROS.
006560
006570*    LAST TABLE ELEMENT HOLDS THE FINAL YEAR'S CUMULATIVE FLOW    *
006580     SET LK-FC-IDX TO LK-FC-VIDA-ANIOS.
006590     SET LK-FC-IDX UP BY 1.
006600
006610*    LIFETIME SAVINGS = FINAL CUMULATIVE FLOW LESS THE YEAR-0     *
006620*    OUTLAY, WHICH WAS ALREADY FOLDED INTO THAT CUMULATIVE TOTAL  *
006630     COMPUTE LK-FC-AHORRO-VIDA ROUNDED =
006640         LK-FC-FL-FLUJO-ACUM (LK-FC-IDX) - LK-FC-FL-FLUJO-NETO (1).
006650
006660*    ROI = LIFETIME SAVINGS AS A PERCENT OF THE GROSS CAPEX -     *
006670*    DELIBERATELY AGAINST GROSS, NOT NET, CAPEX                   *
006680     COMPUTE LK-FC-ROI-PCT ROUNDED =
006690         (LK-FC-AHORRO-VIDA / LK-FC-CAPEX-TOTAL) * 100.
006700
006710*    FIRST OPERATING YEAR SITS AT TABLE ELEMENT 2 (ELEMENT 1 IS   *
006720*    THE YEAR-0 INVESTMENT ROW) - PULL ITS NET FLOW OUT AS THE    *
006730*    HEADLINE "FIRST-YEAR SAVINGS" FIGURE FOR THE REPORT          *
006740     SET LK-FC-IDX TO 2.
006750     MOVE LK-FC-FL-FLUJO-NETO (LK-FC-IDX) TO LK-FC-AHORRO-ANIO-1.
006760
006770 2500-CALC-ROI-AHORROS-FIN.
006780     EXIT.
006790
006800*----------------------------------------------------------------*
006810*    THIS SUBPROGRAM CARRIES NO OPEN FILES, NO CURSORS AND NO     *
006820*    ACCUMULATORS THAT SURVIVE ACROSS CALLS BEYOND WHAT 1200-      *
006830*    ALREADY CLEARS AT ENTRY, SO THERE IS NOTHING FOR THIS SHOP'S *
006840*    USUAL CLOSE-DOWN PARAGRAPH TO DO ON THE WAY OUT - IT IS KEPT *
006850*    HERE ONLY SO THE PROCEDURE DIVISION FOLLOWS THE SAME         *
006860*    INIT/PROCESS/FINALIZE SHAPE AS EVERY OTHER PROGRAM IN THIS   *
006870*    BATCH                                                        *
006880 3000-FINALIZAR-PROGRAMA.
006890
006900     CONTINUE.
006910
006920 3000-FINALIZAR-PROGRAMA-FIN.
006930     EXIT.
006940
006950*----------------------------------------------------------------*
006960 END PROGRAM PVFINCLC.
