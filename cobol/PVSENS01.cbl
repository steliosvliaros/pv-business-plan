000100******************************************************************
000110* PROGRAM-ID.  PVSENS01                                          *
000120* AUTHOR.      M. TORRES-RIVERA                                  *
000130* INSTALLATION. STATE ENERGY OFFICE - DATA PROCESSING            *
000140* DATE-WRITTEN. 05/12/93                                         *
000150* REMARKS.     SENSITIVITY SWEEP.  FOR EACH PROJECT AND EACH OF  *
000160*              THE FOUR SWEEP PARAMETERS (ER/CX/OP/DR), RE-RUNS  *
000170*              THE FINANCIAL MODEL AT 10 MULTIPLIER STEPS OVER   *
000180*              THE FIXED +/-20 PERCENT RANGE AND WRITES ONE      *
000190*              SENSITIVITY-RESULT ROW PER STEP.                  *
000200******************************************************************
000210* CHANGE LOG                                                     *
000220* DATE     BY   TICKET     DESCRIPTION                           *
000230* -------- ---- ---------- --------------------------------------*
000240* 05/12/93 MTR  PVE-0161   ORIGINAL CODING.                      *
000250* 03/02/95 MTR  PVE-0189   ROUND SN-PARAM-VALUE TO 4 DECIMALS.   *
000260* 08/18/98 DKO  Y2K-0033   YEAR-2000 REVIEW.  NO DATE FIELDS IN  *
000270*                          THIS PROGRAM.  NO CHANGE REQUIRED.    *
000280* 11/14/01 JVL  PVE-0231   DISPLAY STEP COUNT AT END OF RUN.     *
000290* 06/14/05 JVL  PVE-0302   ADD UPSI-0 CALC TRACE SWITCH.         *
000300* 08/14/07 SGU  PVE-0362   VALIDATE AND SIZE EACH PROJECT THE     *
000310*                          SAME WAY PVMAIN01 DOES (CALL PVVALCHK *
000320*                          FOR DEFAULTS, THEN RUN SYSTEM/ARRAY    *
000330*                          SIZING AND PRODUCTION ESTIMATION)     *
000340*                          BEFORE THE SWEEP INSTEAD OF ASSUMING   *
000350*                          RAW DEMAND-KWH EQUALS PRODUCTION.      *
000360* 02/09/09 SGU  PVE-0378   ADDED FIELD-BY-FIELD NOTES BELOW AFTER *
000370*                          AN AUDIT FINDING THAT THIS PROGRAM'S   *
000380*                          LINKAGE-AREA COPIES OF PVVALCHK/       *
000390*                          PVFINCLC HAD DRIFTED FROM PVMAIN01'S   *
000400*                          - SEE THE NOTE AT 2500- BELOW.         *
000410******************************************************************
000420*----------------------------------------------------------------*
000430*  PROGRAM FLOW:                                                  *
000440*    1000-INICIAR-PROGRAMA    OPEN THE INPUT EXTRACT AND THE      *
000450*                             SAL-SENSIT OUTPUT.                  *
000460*    2000-PROCESAR-PROGRAMA   ONE PASS PER INPUT PROJECT:         *
000470*        2100-VALIDAR-PROYECTO    CALL PVVALCHK, SAME AS          *
000480*                                 PVMAIN01 - A REJECTED PROJECT   *
000490*                                 IS SKIPPED, NOT SWEPT.          *
000500*        2150/2170/2180-*        SIZE THE SYSTEM AND ESTIMATE     *
000510*                                 ANNUAL PRODUCTION, SAME RULES   *
000520*                                 AS THE MAIN BATCH.               *
000530*        2200-BARRER-PROYECTO    SWEEP ALL FOUR PARAMETERS FOR    *
000540*                                 THIS ONE PROJECT.                *
000550*    3000-FINALIZAR-PROGRAMA  CLOSE BOTH FILES.                   *
000560*                                                                  *
000570*  THE SWEEP ITSELF NESTS TWO VARYING LOOPS: 2200- WALKS THE 4    *
000580*  PARAMETER CODES, 2300- WALKS THE 10 MULTIPLIER STEPS FOR       *
000590*  WHICHEVER PARAMETER 2200- IS CURRENTLY ON.  2400- IS THE       *
000600*  INNERMOST PASS - ONE PVFINCLC CALL AND ONE SAL-SENSIT WRITE.   *
000610*----------------------------------------------------------------*
000620IDENTIFICATION DIVISION.
000630PROGRAM-ID.     PVSENS01.
000640AUTHOR.         M. TORRES-RIVERA.
000650INSTALLATION.   STATE ENERGY OFFICE - DATA PROCESSING.
000660DATE-WRITTEN.   05/12/93.
000670DATE-COMPILED.
000680SECURITY.       INTERNAL USE ONLY.
000690
000700ENVIRONMENT DIVISION.
000710CONFIGURATION SECTION.
000720*----------------------------------------------------------------*
000730*  UPSI-0 TURNS ON THE 1900-TRAZA-PASO DEBUG TRACE FOR A GIVEN    *
000740*  RUN (SEE PVE-0302) - LEAVE OFF FOR PRODUCTION SWEEPS, THE      *
000750*  TRACE PRINTS ONE LINE PER STEP AND THIS PROGRAM CAN WRITE      *
000760*  40 STEPS PER PROJECT.                                          *
000770*----------------------------------------------------------------*
000780SPECIAL-NAMES.
000790    C01 IS TOP-OF-FORM
000800    UPSI-0 ON STATUS IS SW-TRAZA-SI
000810           OFF STATUS IS SW-TRAZA-NO.
000820
000830INPUT-OUTPUT SECTION.
000840
000850*----------------------------------------------------------------*
000860*  ENT-PROY-BASE READS THE SAME CANDIDATE-PROJECT EXTRACT AS      *
000870*  PVMAIN01 (LOGICAL NAME PROYECTOS) - THE SWEEP RUNS AGAINST     *
000880*  WHATEVER PROJECTS WENT THROUGH THE MAIN BATCH.  SAL-SENSIT IS  *
000890*  THE ONE OUTPUT, ONE ROW PER PARAMETER/STEP COMBINATION.        *
000900*----------------------------------------------------------------*
000910FILE-CONTROL.
000920
000930*    INPUT - SAME CANDIDATE PROJECT EXTRACT AS PVMAIN01            *
000940    SELECT ENT-PROY-BASE
000950        ASSIGN TO PROYECTOS
000960        ORGANIZATION IS LINE SEQUENTIAL
000970        FILE STATUS IS FS-PROY-BASE.
000980
000990*    OUTPUT - ONE ROW PER PARAMETER/MULTIPLIER STEP                *
001000    SELECT SAL-SENSIT
001010        ASSIGN TO SENSIT
001020        ORGANIZATION IS LINE SEQUENTIAL
001030        FILE STATUS IS FS-SENSIT.
001040
001050*----------------------------------------------------------------*
001060DATA DIVISION.
001070
001080FILE SECTION.
001090
001100*----------------------------------------------------------------*
001110*  ENT-PROY-BASE - SAME LAYOUT AS PVMAIN01'S ENT-PROYECTOS, SEE   *
001120*  PVINPUT FOR THE FIELD-BY-FIELD BREAKDOWN.                      *
001130*----------------------------------------------------------------*
001140FD  ENT-PROY-BASE.
00115001  WS-ENT-PROYECTOS.
001160    COPY PVINPUT.
001170
001180*----------------------------------------------------------------*
001190*  SAL-SENSIT - ONE ROW PER STEP OF THE SWEEP.  PARAM-CODE/       *
001200*  MULTIPLIER/PARAM-VALUE IDENTIFY WHICH INPUT WAS MOVED AND BY   *
001210*  HOW MUCH; NPV/IRR/PAYBACK ARE PVFINCLC'S ANSWER FOR THAT STEP. *
001220*----------------------------------------------------------------*
001230FD  SAL-SENSIT.
00124001  WS-SAL-SENSIT.
001250    05  WS-SN-PROJECT-ID          PIC 9(06).
001260*        ER/CX/OP/DR - SEE W02-TABLA-PARAMS BELOW                 *
001270    05  WS-SN-PARAM-CODE          PIC X(02).
001280*        1.0000 = UNCHANGED, 0.8000 = 20 PERCENT LOW, 1.2000 =    *
001290*        20 PERCENT HIGH - SEE W03-AREA-BARRIDO                   *
001300    05  WS-SN-MULTIPLIER          PIC 9V9(04).
001310*        THE ACTUAL PARAMETER VALUE USED FOR THIS STEP, AFTER     *
001320*        THE MULTIPLIER WAS APPLIED (PVE-0189)                    *
001330    05  WS-SN-PARAM-VALUE         PIC S9(09)V9(04).
001340    05  WS-SN-NPV                 PIC S9(09)V99.
001350    05  WS-SN-IRR-PCT             PIC S9(03)V99.
001360    05  WS-SN-PAYBACK             PIC 9(02)V99.
001370    05  FILLER                    PIC X(14).
001380
001390*----------------------------------------------------------------*
001400WORKING-STORAGE SECTION.
001410
001420*----------------------------------------------------------------*
001430*    VARIABLES FILE STATUS  ENTRADA/SALIDA                       *
001440*----------------------------------------------------------------*
00145001  FS-STATUS.
001460    05  FS-PROY-BASE              PIC X(2).
001470        88  FS-PROY-BASE-OK               VALUE '00'.
001480        88  FS-PROY-BASE-EOF              VALUE '10'.
001490        88  FS-PROY-BASE-NFD              VALUE '35'.
001500    05  FS-SENSIT                 PIC X(2).
001510        88  FS-SENSIT-OK                  VALUE '00'.
001520    05  FILLER                    PIC X(04).
001530
001540*----------------------------------------------------------------*
001550*    STANDALONE COUNTERS / SWITCHES                              *
001560*----------------------------------------------------------------*
001570*    NOT DIRECTLY TESTED - SEE 1900-TRAZA-PASO                    *
00158077  WS-SW-TRAZA                   PIC X(01) VALUE 'N'.
001590    88  SW-TRAZA-ON                       VALUE 'S'.
001600    88  SW-TRAZA-OFF                      VALUE 'N'.
001610*    BUMPED IN 2000- FOR EVERY PROJECT READ                       *
00162077  WS-LOTE-PROYECTOS             PIC 9(06) COMP VALUE ZERO.
001630*    BUMPED IN 2000- FOR A PROJECT THAT FAILED VALIDATION AND     *
001640*    THEREFORE WAS NOT SWEPT                                      *
00165077  WS-LOTE-RECHAZADOS            PIC 9(06) COMP VALUE ZERO.
001660*    BUMPED IN 2600-GRABAR-SENSIT FOR EVERY ROW WRITTEN            *
00167077  WS-LOTE-PASOS                 PIC 9(06) COMP VALUE ZERO.
001680*    OUTER-LOOP SUBSCRIPT INTO W02-PARAM-CODE, DRIVEN BY 2200-     *
00169077  W03-IDX-PARAM                 PIC 9(02) COMP.
001700*    INNER-LOOP STEP NUMBER, 0 THROUGH 9, DRIVEN BY 2300-          *
00171077  W03-IDX-PASO                  PIC 9(02) COMP.
001720
001730*----------------------------------------------------------------*
001740*    TABLA DE CODIGOS DE PARAMETRO A BARRER (CARGADA POR         *
001750*    REDEFINES SOBRE UN LITERAL, SEGUN COSTUMBRE DEL AREA)       *
001760*----------------------------------------------------------------*
001770*    ER=ELECTRICITY RATE, CX=CAPEX, OP=OPEX, DR=DISCOUNT RATE -   *
001780*    THE FOUR TWO-CHARACTER CODES ARE PICKED OFF THIS LITERAL     *
001790*    BY THE REDEFINES BELOW RATHER THAN AN OCCURS ... VALUE       *
001800*    TABLE, WHICH THIS COMPILER DOES NOT SUPPORT                  *
00181001  W02-TABLA-PARAMS-LIT          PIC X(08) VALUE 'ERCXOPDR'.
00182001  W02-TABLA-PARAMS REDEFINES W02-TABLA-PARAMS-LIT.
001830    05  W02-PARAM-CODE OCCURS 4 TIMES PIC X(02).
001840
001850*----------------------------------------------------------------*
001860*    CONSTANTES Y VARIABLES DEL BARRIDO DE SENSIBILIDAD          *
001870*----------------------------------------------------------------*
00188001  W03-AREA-BARRIDO.
001890*        FIXED +/-20 PERCENT RANGE - NOT A RUN PARAMETER, SEE     *
001900*        PVE-0161 - CHANGING THE RANGE MEANS RECOMPILING          *
001910    05  W03-CONST-LO              PIC 9V9(04) VALUE 0.8000.
001920    05  W03-CONST-HI              PIC 9V9(04) VALUE 1.2000.
001930*        10 STEPS, INDEXED 0 THROUGH 9 BY 2300-                   *
001940    05  W03-CONST-PASOS           PIC 9(02)   VALUE 10.
001950*        THIS STEP'S MULTIPLIER, COMPUTED BY 2400- BELOW          *
001960    05  W03-MULTIPLICADOR         PIC 9V9(04).
001970*        THE PARAMETER'S UN-SWEPT VALUE, SAVED OFF BY 2550-       *
001980*        BEFORE THE MULTIPLIER IS APPLIED                         *
001990    05  W03-VALOR-BASE            PIC S9(09)V9(04).
002000*        INTEGER-SHIFTED DEBUG VIEW FOR THE 1900- TRACE DISPLAY   *
002010    05  W03-VALOR-BASE-D REDEFINES W03-VALOR-BASE
002020                                   PIC S9(14).
002030*        THE PARAMETER VALUE AFTER THE MULTIPLIER IS APPLIED -    *
002040*        WHAT ACTUALLY GOES INTO THE PVFINCLC CALL FOR THIS STEP  *
002050    05  W03-VALOR-NUEVO           PIC S9(09)V9(04).
002060*        INTEGER-SHIFTED DEBUG VIEW FOR THE 1900- TRACE DISPLAY   *
002070    05  W03-VALOR-NUEVO-D REDEFINES W03-VALOR-NUEVO
002080                                   PIC S9(14).
002090    05  FILLER                    PIC X(04).
002100
002110*----------------------------------------------------------------*
002120*    DECLARACION DE VARIABLES DEL PROYECTO EN CURSO - MISMOS      *
002130*    CAMPOS Y ANCHOS QUE WS-VARIABLES-PROYECTO EN PVMAIN01, PARA  *
002140*    QUE EL CASO BASE DEL BARRIDO SE DIMENSIONE IGUAL QUE EN EL   *
002150*    LOTE PRINCIPAL                                               *
002160*----------------------------------------------------------------*
00217001  WS-VARIABLES-PROYECTO.
002180*        RATED SYSTEM SIZE FROM 2150-DIMENSIONAR-SISTEMA          *
002190    05  WS-PROY-SISTEMA-KW            PIC 9(05)V99.
002200    05  WS-PROY-SISTEMA-KW-D REDEFINES WS-PROY-SISTEMA-KW
002210                                       PIC 9(07).
002220    05  WS-PROY-NUM-MODULOS           PIC 9(05).
002230    05  WS-PROY-AREA-M2               PIC 9(07)V99.
002240    05  WS-PROY-AREA-FT2              PIC 9(08)V99.
002250    05  WS-PROY-ACTUAL-KW             PIC 9(05)V99.
002260*        SIZED ANNUAL PRODUCTION - HELD CONSTANT ACROSS EVERY     *
002270*        STEP OF THE SWEEP (PVE-0362), ONLY THE FINANCIAL         *
002280*        PARAMETER VARIES, NOT THE PHYSICAL SYSTEM                *
002290    05  WS-PROY-ANNUAL-KWH            PIC 9(09)V99.
002300    05  WS-PROY-ANNUAL-KWH-D REDEFINES WS-PROY-ANNUAL-KWH
002310                                       PIC 9(11).
002320    05  WS-PROY-AVG-DIARIO-KWH        PIC 9(07)V99.
002330    05  WS-PROY-FACTOR-CAPAC          PIC 9V9(04).
002340    05  WS-PROY-PSH                   PIC 9V9.
002350    05  WS-PROY-LATITUD-ABS           PIC S9(03)V9(04).
002360    05  WS-PROY-KW-WATTS              PIC 9(08)V99.
002370    05  WS-PROY-RESTO-MODULOS         PIC 9(08)V99.
002380    05  FILLER                        PIC X(04).
002390
002400*----------------------------------------------------------------*
002410*    INDICADOR DE VALIDACION DEL PROYECTO EN CURSO               *
002420*----------------------------------------------------------------*
00243001  WS-SW-INDICADORES.
002440    05  WS-SW-VALIDO              PIC X(01).
002450        88  PROYECTO-VALIDO               VALUE 'S'.
002460        88  PROYECTO-INVALIDO             VALUE 'N'.
002470    05  FILLER                    PIC X(04).
002480
002490*----------------------------------------------------------------*
002500*    AREA DE LLAMADA A PVVALCHK - DEBE COINCIDIR CAMPO A CAMPO    *
002510*    CON LA LINKAGE SECTION DE ESE PROGRAMA.                     *
002520*----------------------------------------------------------------*
00253001  LK-VALIDA-PROYECTO.
002540    05  LK-ENTRADA.
002550        10  LK-VIDA-ANIOS         PIC 9(02).
002560        10  LK-TARIFA-KWH         PIC 9V9(04).
002570        10  LK-CAPEX-TOTAL        PIC S9(09)V99.
002580        10  LK-DEMANDA-KWH        PIC 9(09).
002590        10  LK-CAPACID-KW         PIC 9(05)V99.
002600        10  LK-POT-MODULO-W       PIC 9(04).
002610        10  LK-TASA-DEGRAD        PIC V9(04).
002620        10  LK-RATIO-DESEMP       PIC V9(04).
002630    05  LK-SALIDA.
002640        10  LK-VALIDACION-O       PIC X(01).
002650            88  VALIDACION-OK             VALUE 'S'.
002660            88  VALIDACION-NOTOK          VALUE 'N'.
002670        10  LK-MOTIVO-ERROR-O.
002680            15  LK-COD-ERROR-O    PIC X(04).
002690            15  LK-DES-ERROR-O    PIC X(40).
002700
002710*----------------------------------------------------------------*
002720*    AREA DE LLAMADA A PVFINCLC - DEBE COINCIDIR CAMPO A CAMPO    *
002730*    CON LA LINKAGE SECTION DE ESE PROGRAMA.  PVE-0378 - THIS     *
002740*    COPY DRIFTED FROM PVMAIN01'S ONCE BEFORE; IF YOU CHANGE      *
002750*    PVFINCLC'S LINKAGE, CHANGE IT HERE, IN PVMAIN01, AND IN      *
002760*    PVSCEN01 ALL THREE TOGETHER.                                 *
002770*----------------------------------------------------------------*
00278001  LK-CALC-FINANCIERO.
002790    05  LK-FC-ENTRADA.
002800        10  LK-FC-PROJECT-ID      PIC 9(06).
002810        10  LK-FC-CAPEX-TOTAL     PIC S9(09)V99.
002820        10  LK-FC-INCENTIVOS      PIC S9(09)V99.
002830        10  LK-FC-ANNUAL-KWH      PIC 9(09)V99.
002840        10  LK-FC-TARIFA-KWH      PIC 9V9(04).
002850        10  LK-FC-OPEX-ANUAL      PIC S9(07)V99.
002860        10  LK-FC-TASA-ESCAL      PIC V9(04).
002870        10  LK-FC-TASA-DESC       PIC V9(04).
002880        10  LK-FC-TASA-DEGRAD     PIC V9(04).
002890        10  LK-FC-VIDA-ANIOS      PIC 9(02).
002900        10  FILLER                PIC X(02).
002910*        THE FIVE HEADLINE RESULTS - ONLY VAN/TIR-PCT/REPAGO-     *
002920*        ANIOS ARE ACTUALLY WRITTEN TO SAL-SENSIT BY 2600-        *
002930    05  LK-FC-SALIDA.
002940        10  LK-FC-VAN             PIC S9(09)V99.
002950        10  LK-FC-TIR-PCT         PIC S9(03)V99.
002960        10  LK-FC-REPAGO-ANIOS    PIC 9(02)V99.
002970        10  LK-FC-LCOE            PIC 9V9(04).
002980        10  LK-FC-ROI-PCT         PIC S9(05)V99.
002990        10  LK-FC-AHORRO-ANIO-1   PIC S9(09)V99.
003000        10  LK-FC-AHORRO-VIDA     PIC S9(11)V99.
003010        10  FILLER                PIC X(02).
003020*        THE FULL CASH-FLOW TABLE COMES BACK ON EVERY CALL BUT    *
003030*        THIS PROGRAM NEVER LOOKS AT IT - ONLY THE HEADLINE       *
003040*        FIGURES ABOVE ARE OF INTEREST TO A SENSITIVITY ROW        *
003050    05  LK-FC-TABLA-FLUJO.
003060        10  LK-FC-FLUJO-ANIO OCCURS 41 TIMES
003070                             INDEXED BY LK-FC-IDX.
003080            15  LK-FC-FL-ANIO         PIC 9(02).
003090            15  LK-FC-FL-PRODUCCION   PIC 9(09)V99.
003100            15  LK-FC-FL-TARIFA       PIC 9V9(06).
003110            15  LK-FC-FL-INGRESO      PIC S9(09)V99.
003120            15  LK-FC-FL-OPEX         PIC S9(09)V99.
003130            15  LK-FC-FL-FLUJO-NETO   PIC S9(09)V99.
003140            15  LK-FC-FL-FLUJO-ACUM   PIC S9(11)V99.
003150            15  FILLER                PIC X(02).
003160
003170*----------------------------------------------------------------*
003180PROCEDURE DIVISION.
003190*----------------------------------------------------------------*
003200*  PARAGRAPH-NUMBER RANGES, SAME CONVENTION AS PVMAIN01:          *
003210*      1000-1999   START-UP.                                     *
003220*      2000-2999   PER-PROJECT PROCESSING AND THE SWEEP ITSELF.  *
003230*      3000-3999   SHUTDOWN.                                     *
003240*----------------------------------------------------------------*
003250
003260*    OPEN THE INPUT EXTRACT AND THE SENSIT OUTPUT                 *
003270    PERFORM 1000-INICIAR-PROGRAMA
003280       THRU 1000-INICIAR-PROGRAMA-FIN.
003290
003300*    ONE PASS OF 2000- VALIDATES, SIZES AND (IF VALID) SWEEPS     *
003310*    ONE PROJECT - LOOP RUNS UNTIL THE INPUT IS EXHAUSTED         *
003320    PERFORM 2000-PROCESAR-PROGRAMA
003330       THRU 2000-PROCESAR-PROGRAMA-FIN
003340      UNTIL FS-PROY-BASE-EOF.
003350
003360    PERFORM 3000-FINALIZAR-PROGRAMA
003370       THRU 3000-FINALIZAR-PROGRAMA-FIN.
003380
003390*    OPERATOR-CONSOLE ECHO OF THE RUN COUNTS                      *
003400    DISPLAY '#PROYECTOS BARRIDOS: ' WS-LOTE-PROYECTOS.
003410    DISPLAY '#PROYECTOS OMITIDOS: ' WS-LOTE-RECHAZADOS.
003420    DISPLAY '#PASOS ESCRITOS:     ' WS-LOTE-PASOS.
003430
003440    STOP RUN.
003450
003460*----------------------------------------------------------------*
0034701000-INICIAR-PROGRAMA.
003480
003490    OPEN INPUT ENT-PROY-BASE.
003500
003510*    FS-PROY-BASE-NFD (STATUS 35) MEANS THE EXTRACT WAS NEVER     *
003520*    ALLOCATED FOR THIS JOB STEP                                  *
003530    EVALUATE TRUE
003540        WHEN FS-PROY-BASE-OK
003550             CONTINUE
003560        WHEN FS-PROY-BASE-NFD
003570             DISPLAY 'NO SE ENCUENTRA EL ARCHIVO DE PROYECTOS'
003580             STOP RUN
003590        WHEN OTHER
003600             DISPLAY 'ERROR AL ABRIR ARCHIVO DE PROYECTOS'
003610             DISPLAY 'FILE STATUS: ' FS-PROY-BASE
003620             STOP RUN
003630    END-EVALUATE.
003640
003650    OPEN OUTPUT SAL-SENSIT.
003660
003670*    A ZERO STATUS IS THE ONLY GOOD OUTCOME FOR AN OUTPUT OPEN    *
003680    IF NOT FS-SENSIT-OK
003690        DISPLAY 'ERROR AL ABRIR ARCHIVO SENSIT'
003700        DISPLAY 'FILE STATUS: ' FS-SENSIT
003710        STOP RUN
003720    END-IF.
003730
0037401000-INICIAR-PROGRAMA-FIN.
003750    EXIT.
003760
003770*----------------------------------------------------------------*
003780*    DEBUG TRACE - ONLY WHEN UPSI-0 IS ON (SW-TRAZA-ON)          *
003790*----------------------------------------------------------------*
0038001900-TRAZA-PASO.
003810
003820*    ONE LINE PER STEP - PROJECT, PARAMETER, MULTIPLIER AND THE  *
003830*    ANNUAL PRODUCTION FIGURE THE STEP RAN AGAINST                *
003840    DISPLAY 'PVSENS01 TRAZA PROY=' LK-FC-PROJECT-ID
003850        ' PARM=' W02-PARAM-CODE (W03-IDX-PARAM)
003860        ' MULT=' W03-MULTIPLICADOR
003870        ' KWH-ANUAL=' WS-PROY-ANNUAL-KWH-D.
003880
0038901900-TRAZA-PASO-FIN.
003900    EXIT.
003910
003920*----------------------------------------------------------------*
003930*    ONE PASS = READ ONE PROJECT, VALIDATE/SIZE IT THE SAME WAY  *
003940*    PVMAIN01 DOES, AND IF IT PASSES, SWEEP ALL FOUR PARAMETERS  *
003950*----------------------------------------------------------------*
0039602000-PROCESAR-PROGRAMA.
003970
003980    READ ENT-PROY-BASE.
003990
004000*    A REJECTED PROJECT IS COUNTED AND SKIPPED, NOT SWEPT - NO    *
004010*    SAL-SENSIT ROWS ARE WRITTEN FOR IT                           *
004020    EVALUATE TRUE
004030        WHEN FS-PROY-BASE-OK
004040             ADD 1 TO WS-LOTE-PROYECTOS
004050             PERFORM 2100-VALIDAR-PROYECTO
004060                THRU 2100-VALIDAR-PROYECTO-FIN
004070             IF PROYECTO-VALIDO
004080*                 SIZE THE SYSTEM AND ESTIMATE PRODUCTION BEFORE  *
004090*                 THE SWEEP - BOTH STAY FIXED WHILE THE FOUR      *
004100*                 FINANCIAL PARAMETERS ARE VARIED BELOW            *
004110                 PERFORM 2150-DIMENSIONAR-SISTEMA
004120                    THRU 2150-DIMENSIONAR-SISTEMA-FIN
004130                 PERFORM 2170-DIMENSIONAR-ARREGLO
004140                    THRU 2170-DIMENSIONAR-ARREGLO-FIN
004150                 PERFORM 2180-ESTIMAR-PRODUCCION
004160                    THRU 2180-ESTIMAR-PRODUCCION-FIN
004170                 PERFORM 2200-BARRER-PROYECTO
004180                    THRU 2200-BARRER-PROYECTO-FIN
004190             ELSE
004200                 ADD 1 TO WS-LOTE-RECHAZADOS
004210             END-IF
004220        WHEN FS-PROY-BASE-EOF
004230             CONTINUE
004240        WHEN OTHER
004250             DISPLAY 'ERROR AL LEER ARCHIVO DE PROYECTOS'
004260             DISPLAY 'FILE STATUS: ' FS-PROY-BASE
004270             STOP RUN
004280    END-EVALUATE.
004290
0043002000-PROCESAR-PROGRAMA-FIN.
004310    EXIT.
004320
004330*----------------------------------------------------------------*
004340*    VALIDACION DE REGLAS DE NEGOCIO (VER PVVALCHK).  EL         *
004350*    PROGRAMA LLAMADO TAMBIEN DEVUELVE LOS VALORES POR DEFECTO   *
004360*    PARA LOS CAMPOS OPCIONALES QUE VINIERON EN CERO, IGUAL QUE  *
004370*    EN EL LOTE PRINCIPAL, PARA QUE EL CASO BASE DEL BARRIDO     *
004380*    PARTA DE LOS MISMOS VALORES.                                *
004390*----------------------------------------------------------------*
0044002100-VALIDAR-PROYECTO.
004410
004420*    LOAD THE VALIDATOR'S LINKAGE FROM THE RAW INPUT FIELDS        *
004430    MOVE WS-ENT-PROY-VIDA-ANIOS    TO LK-VIDA-ANIOS.
004440    MOVE WS-ENT-PROY-TARIFA-KWH    TO LK-TARIFA-KWH.
004450    MOVE WS-ENT-PROY-CAPEX-TOTAL   TO LK-CAPEX-TOTAL.
004460    MOVE WS-ENT-PROY-DEMANDA-KWH   TO LK-DEMANDA-KWH.
004470    MOVE WS-ENT-PROY-CAPACID-KW    TO LK-CAPACID-KW.
004480*    THESE THREE MAY COME BACK DEFAULTED, SEE BELOW               *
004490    MOVE WS-ENT-PROY-POT-MODULO-W  TO LK-POT-MODULO-W.
004500    MOVE WS-ENT-PROY-TASA-DEGRAD   TO LK-TASA-DEGRAD.
004510    MOVE WS-ENT-PROY-RATIO-DESEMP  TO LK-RATIO-DESEMP.
004520
004530    CALL 'PVVALCHK' USING LK-VALIDA-PROYECTO.
004540
004550*    ON A GOOD PROJECT, COPY PVVALCHK'S DEFAULTED VALUES BACK     *
004560*    OVER THE INPUT RECORD SO 2150/2170/2180 SEE THE REAL FIGURE  *
004570    IF VALIDACION-NOTOK
004580        SET PROYECTO-INVALIDO TO TRUE
004590    ELSE
004600        SET PROYECTO-VALIDO TO TRUE
004610        MOVE LK-POT-MODULO-W  TO WS-ENT-PROY-POT-MODULO-W
004620        MOVE LK-TASA-DEGRAD   TO WS-ENT-PROY-TASA-DEGRAD
004630        MOVE LK-RATIO-DESEMP  TO WS-ENT-PROY-RATIO-DESEMP
004640    END-IF.
004650
0046602100-VALIDAR-PROYECTO-FIN.
004670    EXIT.
004680
004690*----------------------------------------------------------------*
004700*    SYSTEM SIZING - MISMA REGLA QUE PVMAIN01 2400-DIMENSIONAR-   *
004710*    SISTEMA, PARA QUE EL CASO BASE DEL BARRIDO USE LA MISMA      *
004720*    CAPACIDAD DE SISTEMA QUE EL LOTE PRINCIPAL CALCULARIA        *
004730*----------------------------------------------------------------*
0047402150-DIMENSIONAR-SISTEMA.
004750
004760*    DEMAND-DRIVEN SIZING WHEN THE ANALYST GAVE A TARGET DEMAND,  *
004770*    OTHERWISE THE GIVEN CAPACITY IS TAKEN AS-IS                  *
004780    IF WS-ENT-PROY-DEMANDA-KWH > ZERO
004790        PERFORM 2160-BUSCAR-PSH
004800           THRU 2160-BUSCAR-PSH-FIN
004810        COMPUTE WS-PROY-SISTEMA-KW ROUNDED =
004820            WS-ENT-PROY-DEMANDA-KWH /
004830            (365 * WS-PROY-PSH * WS-ENT-PROY-RATIO-DESEMP)
004840    ELSE
004850        MOVE WS-ENT-PROY-CAPACID-KW TO WS-PROY-SISTEMA-KW
004860    END-IF.
004870
0048802150-DIMENSIONAR-SISTEMA-FIN.
004890    EXIT.
004900
004910*----------------------------------------------------------------*
004920*    TABLA DE HORAS SOL PICO POR BANDA DE LATITUD ABSOLUTA -      *
004930*    IDENTICAL FOUR-BAND TABLE TO PVMAIN01'S 2410-BUSCAR-PSH      *
004940*----------------------------------------------------------------*
0049502160-BUSCAR-PSH.
004960
004970    MOVE WS-ENT-PROY-LATITUD TO WS-PROY-LATITUD-ABS.
004980
004990*    NORTH OR SOUTH MAKES NO DIFFERENCE, ONLY DISTANCE FROM THE   *
005000*    EQUATOR MATTERS                                              *
005010    IF WS-PROY-LATITUD-ABS < ZERO
005020        COMPUTE WS-PROY-LATITUD-ABS = ZERO - WS-PROY-LATITUD-ABS
005030    END-IF.
005040
005050*    BAND BOUNDARIES MATCH PVMAIN01'S TABLE FIELD FOR FIELD        *
005060    EVALUATE TRUE
005070        WHEN WS-PROY-LATITUD-ABS < 30
005080             MOVE 5.5 TO WS-PROY-PSH
005090        WHEN WS-PROY-LATITUD-ABS < 40
005100             MOVE 4.5 TO WS-PROY-PSH
005110        WHEN WS-PROY-LATITUD-ABS < 50
005120             MOVE 3.5 TO WS-PROY-PSH
005130        WHEN OTHER
005140             MOVE 3.0 TO WS-PROY-PSH
005150    END-EVALUATE.
005160
0051702160-BUSCAR-PSH-FIN.
005180    EXIT.
005190
005200*----------------------------------------------------------------*
005210*    ARRAY SIZING - REDONDEO HACIA ARRIBA SIN FUNCTION           *
005220*----------------------------------------------------------------*
0052302170-DIMENSIONAR-ARREGLO.
005240
005250    COMPUTE WS-PROY-KW-WATTS ROUNDED = WS-PROY-SISTEMA-KW * 1000.
005260
005270    DIVIDE WS-PROY-KW-WATTS BY WS-ENT-PROY-POT-MODULO-W
005280        GIVING WS-PROY-NUM-MODULOS
005290        REMAINDER WS-PROY-RESTO-MODULOS.
005300
005310*    A NONZERO REMAINDER MEANS THE LAST MODULE IS PARTIAL - ROUND *
005320*    THE MODULE COUNT UP BY HAND, NO FUNCTION CEIL AVAILABLE      *
005330    IF WS-PROY-RESTO-MODULOS > ZERO
005340        ADD 1 TO WS-PROY-NUM-MODULOS
005350    END-IF.
005360
005370*    2 M2 PER MODULE, THIS SHOP'S STANDARD FOOTPRINT ASSUMPTION   *
005380    COMPUTE WS-PROY-AREA-M2 ROUNDED =
005390        WS-PROY-NUM-MODULOS * 2.0.
005400
005410    COMPUTE WS-PROY-AREA-FT2 ROUNDED =
005420        WS-PROY-AREA-M2 * 10.764.
005430
005440*    ACTUAL DC CAPACITY REFLECTS THE ROUNDED MODULE COUNT          *
005450    COMPUTE WS-PROY-ACTUAL-KW ROUNDED =
005460        (WS-PROY-NUM-MODULOS * WS-ENT-PROY-POT-MODULO-W) / 1000.
005470
0054802170-DIMENSIONAR-ARREGLO-FIN.
005490    EXIT.
005500
005510*----------------------------------------------------------------*
005520*    PRODUCTION ESTIMATION - REUTILIZA LA MISMA TABLA DE PSH     *
005530*----------------------------------------------------------------*
0055402180-ESTIMAR-PRODUCCION.
005550
005560    PERFORM 2160-BUSCAR-PSH
005570       THRU 2160-BUSCAR-PSH-FIN.
005580
005590*    THIS FIGURE FEEDS 2500-CARGAR-ENTRADA-BASE BELOW AND STAYS   *
005600*    FIXED ACROSS EVERY STEP OF THE SWEEP FOR THIS PROJECT        *
005610    COMPUTE WS-PROY-ANNUAL-KWH ROUNDED =
005620        WS-PROY-ACTUAL-KW * WS-PROY-PSH * 365 *
005630        WS-ENT-PROY-RATIO-DESEMP.
005640
005650    COMPUTE WS-PROY-AVG-DIARIO-KWH ROUNDED =
005660        WS-PROY-ANNUAL-KWH / 365.
005670
005680    COMPUTE WS-PROY-FACTOR-CAPAC ROUNDED =
005690        WS-PROY-ANNUAL-KWH / (WS-PROY-ACTUAL-KW * 8760).
005700
0057102180-ESTIMAR-PRODUCCION-FIN.
005720    EXIT.
005730
005740*----------------------------------------------------------------*
005750*    RECORRE LOS 4 PARAMETROS BARRIBLES PARA EL PROYECTO ACTUAL  *
005760*----------------------------------------------------------------*
0057702200-BARRER-PROYECTO.
005780
005790*    W03-IDX-PARAM WALKS THE FOUR ENTRIES OF W02-PARAM-CODE -     *
005800*    ER, THEN CX, THEN OP, THEN DR                                 *
005810    PERFORM 2300-BARRER-PARAMETRO
005820       THRU 2300-BARRER-PARAMETRO-FIN
005830      VARYING W03-IDX-PARAM FROM 1 BY 1
005840        UNTIL W03-IDX-PARAM > 4.
005850
0058602200-BARRER-PROYECTO-FIN.
005870    EXIT.
005880
005890*----------------------------------------------------------------*
005900*    RECORRE LOS 10 PASOS DEL MULTIPLICADOR PARA UN PARAMETRO    *
005910*----------------------------------------------------------------*
0059202300-BARRER-PARAMETRO.
005930
005940*    STEP 0 THROUGH STEP 9 GIVE THE TEN EVENLY-SPACED             *
005950*    MULTIPLIERS BETWEEN W03-CONST-LO AND W03-CONST-HI            *
005960    PERFORM 2400-CALC-MULTIPLICADOR
005970       THRU 2400-CALC-MULTIPLICADOR-FIN
005980      VARYING W03-IDX-PASO FROM 0 BY 1
005990        UNTIL W03-IDX-PASO > 9.
006000
0060102300-BARRER-PARAMETRO-FIN.
006020    EXIT.
006030
006040*----------------------------------------------------------------*
006050*    UN PASO DEL BARRIDO - CALCULA EL MULTIPLICADOR, APLICA EL   *
006060*    PARAMETRO MODIFICADO Y CORRE EL MODELO FINANCIERO           *
006070*----------------------------------------------------------------*
0060802400-CALC-MULTIPLICADOR.
006090
006100*    LINEAR INTERPOLATION FROM CONST-LO TO CONST-HI OVER 9        *
006110*    INTERVALS - STEP 0 GIVES EXACTLY CONST-LO, STEP 9 GIVES      *
006120*    EXACTLY CONST-HI                                             *
006130    COMPUTE W03-MULTIPLICADOR ROUNDED =
006140        W03-CONST-LO +
006150        (W03-IDX-PASO * (W03-CONST-HI - W03-CONST-LO) / 9).
006160
006170*    RELOAD THE UN-SWEPT BASE VALUES EVERY STEP - THE PRIOR       *
006180*    STEP LEFT THE LINKAGE AREA HOLDING A SWEPT VALUE              *
006190    PERFORM 2500-CARGAR-ENTRADA-BASE
006200       THRU 2500-CARGAR-ENTRADA-BASE-FIN.
006210
006220*    NOW OVERWRITE JUST THE ONE PARAMETER THIS OUTER LOOP IS ON   *
006230    PERFORM 2550-APLICAR-PARAMETRO
006240       THRU 2550-APLICAR-PARAMETRO-FIN.
006250
006260    CALL 'PVFINCLC' USING LK-CALC-FINANCIERO.
006270
006280    PERFORM 2600-GRABAR-SENSIT
006290       THRU 2600-GRABAR-SENSIT-FIN.
006300
006310*    DEBUG TRACE OF THIS STEP'S PARAMETER/MULTIPLIER WHEN THE     *
006320*    JOB WAS RUN WITH UPSI-0 ON                                   *
006330    IF SW-TRAZA-ON
006340        PERFORM 1900-TRAZA-PASO
006350           THRU 1900-TRAZA-PASO-FIN
006360    END-IF.
006370
0063802400-CALC-MULTIPLICADOR-FIN.
006390    EXIT.
006400
006410*----------------------------------------------------------------*
006420*    CARGA LOS VALORES BASE DEL PROYECTO EN EL AREA DE LLAMADA   *
006430*    ANTES DE APLICAR EL PARAMETRO MODIFICADO DE ESTE PASO.  LA  *
006440*    PRODUCCION ANUAL YA FUE DIMENSIONADA EN 2180-ESTIMAR-       *
006450*    PRODUCCION Y NO VARIA CON EL BARRIDO, QUE ES SOLO FINANCIERO*
006460*----------------------------------------------------------------*
0064702500-CARGAR-ENTRADA-BASE.
006480
006490    MOVE WS-ENT-PROY-ID           TO LK-FC-PROJECT-ID.
006500    MOVE WS-ENT-PROY-CAPEX-TOTAL  TO LK-FC-CAPEX-TOTAL.
006510    MOVE WS-ENT-PROY-INCENTIVOS   TO LK-FC-INCENTIVOS.
006520    MOVE WS-ENT-PROY-TARIFA-KWH   TO LK-FC-TARIFA-KWH.
006530    MOVE WS-ENT-PROY-OPEX-ANUAL   TO LK-FC-OPEX-ANUAL.
006540*    ESCALATION/DISCOUNT/DEGRADATION RATES - UNTOUCHED BY THE     *
006550*    SWEEP UNLESS THIS STEP'S PARAMETER CODE IS DR                *
006560    MOVE WS-ENT-PROY-TASA-ESCAL   TO LK-FC-TASA-ESCAL.
006570    MOVE WS-ENT-PROY-TASA-DESC    TO LK-FC-TASA-DESC.
006580    MOVE WS-ENT-PROY-TASA-DEGRAD  TO LK-FC-TASA-DEGRAD.
006590    MOVE WS-ENT-PROY-VIDA-ANIOS   TO LK-FC-VIDA-ANIOS.
006600    MOVE WS-PROY-ANNUAL-KWH       TO LK-FC-ANNUAL-KWH.
006610
0066202500-CARGAR-ENTRADA-BASE-FIN.
006630    EXIT.
006640
006650*----------------------------------------------------------------*
006660*    APLICA EL VALOR MODIFICADO DEL PARAMETRO QUE SE ESTA        *
006670*    BARRIENDO EN ESTE PASO SOBRE EL AREA DE LLAMADA             *
006680*----------------------------------------------------------------*
0066902550-APLICAR-PARAMETRO.
006700
006710*    SAME THREE-STEP PATTERN FOR ALL FOUR PARAMETERS - SAVE THE   *
006720*    BASE VALUE, APPLY THE MULTIPLIER, MOVE THE RESULT BACK OVER  *
006730*    THE LINKAGE FIELD PVFINCLC WILL READ                         *
006740    EVALUATE W02-PARAM-CODE (W03-IDX-PARAM)
006750*        ER = ELECTRICITY RATE                                    *
006760        WHEN 'ER'
006770             MOVE LK-FC-TARIFA-KWH TO W03-VALOR-BASE
006780             COMPUTE W03-VALOR-NUEVO ROUNDED =
006790                 W03-VALOR-BASE * W03-MULTIPLICADOR
006800             MOVE W03-VALOR-NUEVO TO LK-FC-TARIFA-KWH
006810*        CX = CAPITAL EXPENDITURE                                 *
006820        WHEN 'CX'
006830             MOVE LK-FC-CAPEX-TOTAL TO W03-VALOR-BASE
006840             COMPUTE W03-VALOR-NUEVO ROUNDED =
006850                 W03-VALOR-BASE * W03-MULTIPLICADOR
006860             MOVE W03-VALOR-NUEVO TO LK-FC-CAPEX-TOTAL
006870*        OP = ANNUAL OPERATING EXPENSE                            *
006880        WHEN 'OP'
006890             MOVE LK-FC-OPEX-ANUAL TO W03-VALOR-BASE
006900             COMPUTE W03-VALOR-NUEVO ROUNDED =
006910                 W03-VALOR-BASE * W03-MULTIPLICADOR
006920             MOVE W03-VALOR-NUEVO TO LK-FC-OPEX-ANUAL
006930*        DR = DISCOUNT RATE USED BY PVFINCLC'S NPV/IRR CALC        *
006940        WHEN 'DR'
006950             MOVE LK-FC-TASA-DESC TO W03-VALOR-BASE
006960             COMPUTE W03-VALOR-NUEVO ROUNDED =
006970                 W03-VALOR-BASE * W03-MULTIPLICADOR
006980             MOVE W03-VALOR-NUEVO TO LK-FC-TASA-DESC
006990    END-EVALUATE.
007000
0070102550-APLICAR-PARAMETRO-FIN.
007020    EXIT.
007030
007040*----------------------------------------------------------------*
007050*    ESCRIBE UNA FILA DE RESULTADOS DE SENSIBILIDAD PARA ESTE    *
007060*    PASO - IDENTIFICADORES DEL PASO MAS LAS TRES FIGURAS        *
007070*    FINANCIERAS QUE INTERESAN AL ANALISTA                       *
007080*----------------------------------------------------------------*
0070902600-GRABAR-SENSIT.
007100
007110    MOVE LK-FC-PROJECT-ID          TO WS-SN-PROJECT-ID.
007120    MOVE W02-PARAM-CODE (W03-IDX-PARAM) TO WS-SN-PARAM-CODE.
007130    MOVE W03-MULTIPLICADOR          TO WS-SN-MULTIPLIER.
007140    MOVE W03-VALOR-NUEVO            TO WS-SN-PARAM-VALUE.
007150*    NPV/IRR/PAYBACK - THE THREE HEADLINE FIGURES AN ANALYST      *
007160*    ACTUALLY PLOTS ON A TORNADO CHART FROM THIS OUTPUT           *
007170    MOVE LK-FC-VAN                  TO WS-SN-NPV.
007180    MOVE LK-FC-TIR-PCT              TO WS-SN-IRR-PCT.
007190    MOVE LK-FC-REPAGO-ANIOS         TO WS-SN-PAYBACK.
007200
007210    WRITE WS-SAL-SENSIT.
007220
007230    ADD 1 TO WS-LOTE-PASOS.
007240
0072502600-GRABAR-SENSIT-FIN.
007260    EXIT.
007270
007280*----------------------------------------------------------------*
0072903000-FINALIZAR-PROGRAMA.
007300
007310    CLOSE ENT-PROY-BASE
007320          SAL-SENSIT.
007330
007340*    A BAD CLOSE IS DISPLAYED BUT DOES NOT ABEND THE STEP -       *
007350*    THE SWEEP HAS ALREADY DONE ITS WORK BY THIS POINT            *
007360    IF NOT FS-PROY-BASE-OK
007370       DISPLAY 'ERROR AL CERRAR ARCHIVO PROYECTOS: ' FS-PROY-BASE
007380    END-IF.
007390
007400    IF NOT FS-SENSIT-OK
007410       DISPLAY 'ERROR AL CERRAR ARCHIVO SENSIT: '    FS-SENSIT
007420    END-IF.
007430
0074403000-FINALIZAR-PROGRAMA-FIN.
007450    EXIT.
007460
007470*----------------------------------------------------------------*
007480END PROGRAM PVSENS01.
