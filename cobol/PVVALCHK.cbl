000100******************************************************************
000110* PROGRAM-ID.  PVVALCHK                                          *
000120* AUTHOR.      R. HALVORSEN                                      *
000130* INSTALLATION. STATE ENERGY OFFICE - DATA PROCESSING            *
000140* DATE-WRITTEN. 03/16/87                                         *
000150* REMARKS.     BUSINESS-RULE VALIDATION FOR ONE CANDIDATE PV     *
000160*              PROJECT-INPUT RECORD, CALLED FROM PVMAIN01 AS     *
000170*              EACH RECORD IS READ.  ALSO APPLIES THE FIELD      *
000180*              DEFAULTS ON RECORDS THAT PASS VALIDATION.         *
000190******************************************************************
000200* CHANGE LOG                                                     *
000210* DATE     BY   TICKET     DESCRIPTION                           *
000220* -------- ---- ---------- --------------------------------------*
000230* 03/16/87 RH   PVE-0001   ORIGINAL CODING.                      *
000240* 09/02/88 RH   PVE-0044   ADD CAPACITY-OR-DEMAND CROSS CHECK.    *
000250* 11/29/91 DKO  PVE-0119   ADD DEFAULT FOR PERFORMANCE RATIO.     *
000260* 04/07/93 DKO  PVE-0151   ADD DEFAULT FOR DEGRADATION RATE.      *
000270* 08/18/98 MTR  Y2K-0031   YEAR-2000 REVIEW - NO 2-DIGIT YEAR     *
000280*                          FIELDS IN THIS PROGRAM.  NO CHANGE.    *
000290* 02/24/03 JVL  PVE-0247   WIDEN ERROR-CODE FIELD TO 4 BYTES.     *
000300* 07/11/06 SGU  PVE-0311   ADD INTEGER DEBUG VIEWS OF THE DEFAULT *
000310*                          RATE FIELDS AND A COMBINED-MESSAGE     *
000320*                          VIEW OF THE ERROR-REASON GROUP.        *
000330******************************************************************
000340
000350 IDENTIFICATION DIVISION.
000360 PROGRAM-ID.     PVVALCHK.
000370 AUTHOR.         R. HALVORSEN.
000380 INSTALLATION.   STATE ENERGY OFFICE - DATA PROCESSING.
000390 DATE-WRITTEN.   03/16/87.
000400 DATE-COMPILED.
000410 SECURITY.       INTERNAL USE ONLY.
000420
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470
000480 DATA DIVISION.
000490
000500 WORKING-STORAGE SECTION.
000510
000520*----------------------------------------------------------------*
000530*  W00-AREA  -  MODULE-LOCAL WORK FIELDS                         *
000540*----------------------------------------------------------------*
000550 01  W00-AREA.
000560*    DEFAULT MODULE WATTAGE APPLIED WHEN THE INTAKE FORM LEFT     *
000570*    THE FIELD BLANK/ZERO - 400W WAS THE COMMON RESIDENTIAL       *
000580*    PANEL RATING WHEN PVE-0119 WAS CUT, KEPT SINCE FOR STABILITY *
000590     05  W00-DEFAULT-POT-MODULO  PIC 9(04) COMP
000600                                  VALUE 400.
000610*    DEFAULT ANNUAL PANEL DEGRADATION RATE - 0.50% A YEAR IS THE  *
000620*    MANUFACTURER'S WARRANTY FIGURE THE OFFICE USED AS OF PVE-0151*
000630     05  W00-DEFAULT-DEGRAD      PIC V9(04)
000640                                  VALUE 0.0050.
000650*    INTEGER DEBUG VIEW OF THE DEGRADATION DEFAULT ADDED UNDER    *
000660*    PVE-0311 SO IT CAN BE DISPLAYED WITHOUT AN IMPLIED DECIMAL   *
000670     05  W00-DEFAULT-DEGRAD-D REDEFINES W00-DEFAULT-DEGRAD
000680                                  PIC 9(04).
000690*    DEFAULT SYSTEM PERFORMANCE RATIO - 75% ACCOUNTS FOR WIRING,  *
000700*    INVERTER AND SOILING LOSSES ON A TYPICAL INSTALLATION        *
000710     05  W00-DEFAULT-RATIO       PIC V9(04)
000720                                  VALUE 0.7500.
000730*    SAME INTEGER DEBUG TREATMENT AS THE DEGRADATION DEFAULT      *
000740*    ABOVE, ADDED IN THE SAME PVE-0311 CHANGE                     *
000750     05  W00-DEFAULT-RATIO-D  REDEFINES W00-DEFAULT-RATIO
000760                                  PIC 9(04).
000770*    RUN SWITCH FOR THE VALIDATION CHAIN BELOW - ONCE ANY CHECK   *
000780*    FAILS THIS FLIPS TO 'N' AND EVERY REMAINING CHECK IS SKIPPED *
000790*    SO ONLY THE FIRST FAILURE REASON EVER REACHES THE CALLER     *
000800     05  W00-SW-CONTINUAR        PIC X(01) VALUE 'S'.
000810         88  W00-CONTINUAR-SI            VALUE 'S'.
000820         88  W00-CONTINUAR-NO            VALUE 'N'.
000830*    ROUNDS THE GROUP OUT TO AN EVEN WORK-AREA WIDTH              *
000840     05  FILLER                  PIC X(02).
000850
000860 LINKAGE SECTION.
000870*----------------------------------------------------------------*
000880*  LK-VALIDA-PROYECTO  -  CALLING SEQUENCE FOR THIS SUBPROGRAM    *
000890*  ONE CANDIDATE PROJECT'S FIELDS IN, PASS/FAIL AND REASON OUT.  *
000900*  CALLED ONCE PER PROJECT-INPUT RECORD FROM PVMAIN01, PVSENS01  *
000910*  AND PVSCEN01 - KEEP THIS LAYOUT IN STEP WITH ALL THREE.       *
000920*----------------------------------------------------------------*
000930 01  LK-VALIDA-PROYECTO.
000940*    FIELDS THE CALLER PASSES IN - LIFTED STRAIGHT FROM THE       *
000950*    PROJECT-INPUT RECORD, UNCHANGED UNTIL 1400-APLICAR-DEFAULTS  *
000960     05  LK-ENTRADA.
000970*        PROJECT LIFETIME IN YEARS - CHECKED BY 1100- BELOW       *
000980         10  LK-VIDA-ANIOS        PIC 9(02).
000990*        CURRENT ELECTRIC RATE, DOLLARS PER KWH - CHECKED BY 1200-*
001000         10  LK-TARIFA-KWH        PIC 9V9(04).
001010*        GROSS CAPITAL COST BEFORE INCENTIVES - CHECKED BY 1200-  *
001020         10  LK-CAPEX-TOTAL       PIC S9(09)V99.
001030*        ANNUAL ENERGY DEMAND - EITHER THIS OR THE CAPACITY       *
001040*        FIELD BELOW MUST BE NON-ZERO, SEE 1300- BELOW            *
001050         10  LK-DEMANDA-KWH       PIC 9(09).
001060*        DIRECTLY-STATED SYSTEM CAPACITY - ALTERNATIVE TO DEMAND  *
001070         10  LK-CAPACID-KW        PIC 9(05)V99.
001080*        MODULE WATTAGE - DEFAULTED BY 1400- IF LEFT AT ZERO      *
001090         10  LK-POT-MODULO-W      PIC 9(04).
001100*        PANEL DEGRADATION RATE - DEFAULTED BY 1400- IF ZERO      *
001110         10  LK-TASA-DEGRAD       PIC V9(04).
001120*        SYSTEM PERFORMANCE RATIO - DEFAULTED BY 1400- IF ZERO    *
001130         10  LK-RATIO-DESEMP      PIC V9(04).
001140*    FIELDS THIS SUBPROGRAM SETS BEFORE RETURNING TO THE CALLER   *
001150     05  LK-SALIDA.
001160*        PASS/FAIL FLAG - CALLER TESTS THIS BEFORE GOING ON TO    *
001170*        SIZE THE SYSTEM OR RUN THE FINANCIAL MODEL               *
001180         10  LK-VALIDACION-O      PIC X(01).
001190             88  VALIDACION-OK            VALUE 'S'.
001200             88  VALIDACION-NOTOK         VALUE 'N'.
001210*        WHEN VALIDACION-NOTOK, THIS HOLDS A SHORT CODE AND A     *
001220*        FORTY-BYTE TEXT REASON FOR THE REJECTED-RECORD LINE      *
001230         10  LK-MOTIVO-ERROR-O.
001240             15  LK-COD-ERROR-O   PIC X(04).
001250             15  LK-DES-ERROR-O   PIC X(40).
001260*        COMBINED-MESSAGE VIEW OF THE ABOVE GROUP - ADDED UNDER   *
001270*        PVE-0311 SO A CALLER CAN DISPLAY CODE AND TEXT AS ONE    *
001280*        FORTY-FOUR BYTE FIELD WITHOUT TWO SEPARATE MOVEs         *
001290         10  LK-MOTIVO-ERROR-O-R  REDEFINES LK-MOTIVO-ERROR-O
001300                                  PIC X(44).
001310
001320*----------------------------------------------------------------*
001330 PROCEDURE DIVISION USING LK-VALIDA-PROYECTO.
001340*----------------------------------------------------------------*
001350
001360*    ENTIRE MODULE IS ONE CALL, ONE VALIDATION PASS, ONE RETURN - *
001370*    NO STATE IS CARRIED FORWARD FROM ONE CALL TO THE NEXT        *
001380     PERFORM 1000-VALIDAR-PROYECTO
001390        THRU 1000-VALIDAR-PROYECTO-FIN.
001400
001410     EXIT PROGRAM.
001420
001430*----------------------------------------------------------------*
001440*    1000-VALIDAR-PROYECTO DRIVES THE FOUR CHECKS IN A FIXED      *
001450*    ORDER.  EACH SUBORDINATE PARAGRAPH IS SKIPPED ONCE           *
001460*    W00-SW-CONTINUAR FLIPS TO 'N' SO THE CALLER SEES ONLY THE    *
001470*    FIRST FAILURE REASON, NOT A CASCADE OF LATER ONES            *
001480 1000-VALIDAR-PROYECTO.
001490
001500*    ASSUME THE RECORD IS GOOD UNTIL A CHECK BELOW SAYS OTHERWISE *
001510     MOVE 'S' TO LK-VALIDACION-O.
001520     MOVE SPACES TO LK-MOTIVO-ERROR-O.
001530     MOVE 'S' TO W00-SW-CONTINUAR.
001540
001550*    CHECK 1 OF 4 - ALWAYS RUN, REGARDLESS OF THE SWITCH          *
001560     PERFORM 1100-CHK-VIDA-UTIL
001570        THRU 1100-CHK-VIDA-UTIL-FIN.
001580
001590*    CHECK 2 OF 4 - SKIPPED IF CHECK 1 ALREADY FAILED             *
001600     IF W00-CONTINUAR-SI
001610         PERFORM 1200-CHK-TARIFA-CAPEX
001620            THRU 1200-CHK-TARIFA-CAPEX-FIN
001630     END-IF.
001640
001650*    CHECK 3 OF 4 - SKIPPED IF EITHER PRIOR CHECK FAILED          *
001660     IF W00-CONTINUAR-SI
001670         PERFORM 1300-CHK-DEMANDA-CAP
001680            THRU 1300-CHK-DEMANDA-CAP-FIN
001690     END-IF.
001700
001710*    DEFAULTS ARE APPLIED ONLY IF ALL THREE PRIOR CHECKS PASSED - *
001720*    A REJECTED RECORD NEVER GETS ITS ZERO FIELDS FILLED IN       *
001730     IF W00-CONTINUAR-SI
001740         PERFORM 1400-APLICAR-DEFAULTS
001750            THRU 1400-APLICAR-DEFAULTS-FIN
001760     END-IF.
001770
001780 1000-VALIDAR-PROYECTO-FIN.
001790     EXIT.
001800
001810*----------------------------------------------------------------*
001820*    LIFETIME-YEARS MUST BE 1 THRU 40 INCLUSIVE                  *
001830*----------------------------------------------------------------*
001840 1100-CHK-VIDA-UTIL.
001850
001860*    A LIFETIME OF ZERO WOULD DIVIDE BY ZERO IN THE FINANCIAL     *
001870*    MODEL'S PER-YEAR LOOP; OVER 40 IS PAST ANY PANEL WARRANTY    *
001880*    THE OFFICE HAS EVER UNDERWRITTEN, SO BOTH ENDS ARE REJECTED  *
001890     IF LK-VIDA-ANIOS < 1 OR LK-VIDA-ANIOS > 40
001900         MOVE 'N'                  TO LK-VALIDACION-O
001910         MOVE 'N'                  TO W00-SW-CONTINUAR
001920         MOVE 'VAL1'               TO LK-COD-ERROR-O
001930         MOVE 'LIFETIME-YEARS NOT IN RANGE 1-40'
001940                                   TO LK-DES-ERROR-O
001950     END-IF.
001960
001970 1100-CHK-VIDA-UTIL-FIN.
001980     EXIT.
001990
002000*----------------------------------------------------------------*
002010*    ELEC-RATE-KWH AND CAPEX-TOTAL MUST BE GREATER THAN ZERO     *
002020*----------------------------------------------------------------*
002030 1200-CHK-TARIFA-CAPEX.
002040
002050*    A ZERO ELECTRIC RATE WOULD MAKE EVERY YEAR'S BILL-SAVINGS    *
002060*    FIGURE COME OUT ZERO, WHICH IS NEVER A REAL INTAKE FORM -    *
002070*    IT MEANS THE FIELD WAS LEFT BLANK ON THE PAPER FORM          *
002080     IF LK-TARIFA-KWH NOT > ZERO
002090         MOVE 'N'                  TO LK-VALIDACION-O
002100         MOVE 'N'                  TO W00-SW-CONTINUAR
002110         MOVE 'VAL2'               TO LK-COD-ERROR-O
002120         MOVE 'ELEC-RATE-KWH MUST BE GREATER THAN ZERO'
002130                                   TO LK-DES-ERROR-O
002140     END-IF.
002150
002160*    SECOND HALF OF THIS PARAGRAPH ONLY RUNS IF THE RATE CHECK    *
002170*    ABOVE PASSED - NO POINT FLAGGING CAPEX ON A RECORD ALREADY   *
002180*    REJECTED FOR A BAD RATE                                     *
002190     IF W00-CONTINUAR-SI AND LK-CAPEX-TOTAL NOT > ZERO
002200         MOVE 'N'                  TO LK-VALIDACION-O
002210         MOVE 'N'                  TO W00-SW-CONTINUAR
002220         MOVE 'VAL3'               TO LK-COD-ERROR-O
002230         MOVE 'CAPEX-TOTAL MUST BE GREATER THAN ZERO'
002240                                   TO LK-DES-ERROR-O
002250     END-IF.
002260
002270 1200-CHK-TARIFA-CAPEX-FIN.
002280     EXIT.
002290
002300*----------------------------------------------------------------*
002310*    EITHER ENERGY-DEMAND-KWH OR SYSTEM-CAPACITY-KW MUST BE      *
002320*    GIVEN (NON-ZERO) SO THE SYSTEM CAN BE SIZED                 *
002330*----------------------------------------------------------------*
002340 1300-CHK-DEMANDA-CAP.
002350
002360*    THE SIZING PARAGRAPHS IN THE CALLING PROGRAM NEED ONE OF     *
002370*    THESE TWO FIELDS TO WORK FROM - A FORM WITH BOTH LEFT BLANK  *
002380*    GIVES NO STARTING POINT FOR 2450-DIMENSIONAR-ARREGLO         *
002390     IF LK-DEMANDA-KWH = ZERO AND LK-CAPACID-KW = ZERO
002400         MOVE 'N'                  TO LK-VALIDACION-O
002410         MOVE 'N'                  TO W00-SW-CONTINUAR
002420         MOVE 'VAL4'               TO LK-COD-ERROR-O
002430         MOVE 'NEED ENERGY-DEMAND-KWH OR SYSTEM-CAPACITY'
002440                                   TO LK-DES-ERROR-O
002450     END-IF.
002460
002470 1300-CHK-DEMANDA-CAP-FIN.
002480     EXIT.
002490
002500*----------------------------------------------------------------*
002510*    ZERO-VALUED OPTIONAL FIELDS ARE REPLACED BY SHOP DEFAULTS   *
002520*    ONLY ON RECORDS THAT PASS EVERY OTHER CHECK ABOVE           *
002530*----------------------------------------------------------------*
002540 1400-APLICAR-DEFAULTS.
002550
002560*    MODULE WATTAGE DEFAULT - SEE W00-DEFAULT-POT-MODULO ABOVE    *
002570     IF LK-POT-MODULO-W = ZERO
002580         MOVE W00-DEFAULT-POT-MODULO TO LK-POT-MODULO-W
002590     END-IF.
002600
002610*    DEGRADATION-RATE DEFAULT - SEE W00-DEFAULT-DEGRAD ABOVE      *
002620     IF LK-TASA-DEGRAD = ZERO
002630         MOVE W00-DEFAULT-DEGRAD    TO LK-TASA-DEGRAD
002640     END-IF.
002650
002660*    PERFORMANCE-RATIO DEFAULT - SEE W00-DEFAULT-RATIO ABOVE      *
002670     IF LK-RATIO-DESEMP = ZERO
002680         MOVE W00-DEFAULT-RATIO     TO LK-RATIO-DESEMP
002690     END-IF.
002700
002710 1400-APLICAR-DEFAULTS-FIN.
002720     EXIT.
002730
002740*    NO GO TO IN THIS SUBPROGRAM - THE FOUR CHECKS ARE SHORT      *
002750*    ENOUGH THAT THE NESTED IF/W00-SW-CONTINUAR CHAIN ABOVE       *
002760*    READS CLEARER THAN A JUMP WOULD; SEE PVMAIN01 AND PVFINCLC   *
002770*    FOR WHERE THIS SHOP DOES REACH FOR GO TO                     *
002780*----------------------------------------------------------------*
002790 END PROGRAM PVVALCHK.
