000100*----------------------------------------------------------------*
000110*  PVINPUT  --  CANDIDATE PV PROJECT INPUT RECORD                *
000120*  ONE RECORD PER PROJECT TO BE EVALUATED BY THE PV BUSINESS     *
000130*  PLAN BATCH.  KEY IS WS-ENT-PROY-ID, ASCENDING IN THE FILE.    *
000140*----------------------------------------------------------------*
000150*    IDENTIFICATION NUMBER ASSIGNED BY THE REQUESTING OFFICE -   *
000160*    NOT GENERATED HERE, CARRIED THROUGH TO EVERY OUTPUT RECORD  *
000170 05  WS-ENT-PROY-ID                    PIC 9(06).
000180*    FREE-TEXT PROJECT NAME AS TYPED ON THE INTAKE FORM          *
000190 05  WS-ENT-PROY-NOMBRE                PIC X(30).
000200*    SITE ADDRESS OR MUNICIPALITY - REPORT HEADING ONLY, NOT     *
000210*    USED IN ANY CALCULATION BELOW                               *
000220 05  WS-ENT-PROY-UBICACION             PIC X(25).
000230*    SITE COORDINATES - LATITUDE DRIVES THE PEAK-SUN-HOURS       *
000240*    LOOKUP IN THE SIZING PARAGRAPHS.  LONGITUDE IS CARRIED FOR  *
000250*    THE RECORD BUT IS NOT USED BY ANY FORMULA IN THIS SYSTEM.   *
000260 05  WS-ENT-PROY-COORD.
000270*        SIGNED DEGREES, NORTH POSITIVE - ABSOLUTE VALUE TAKEN   *
000280*        BEFORE THE PSH BAND LOOKUP SO SOUTHERN SITES SIZE       *
000290*        THE SAME AS NORTHERN ONES AT THE SAME DISTANCE FROM     *
000300*        THE EQUATOR                                             *
000310     10  WS-ENT-PROY-LATITUD           PIC S9(03)V9(04).
000320*        SIGNED DEGREES, EAST POSITIVE - HELD FOR COMPLETENESS   *
000330     10  WS-ENT-PROY-LONGITUD          PIC S9(03)V9(04).
000340*    DEMANDA EN KWH/ANIO.  SI ES CERO SE USA LA CAPACIDAD DADA   *
000350*    EN WS-ENT-PROY-CAPACID-KW EN SU LUGAR - VER LA VALIDACION   *
000360*    "NEED ENERGY-DEMAND-KWH OR SYSTEM-CAPACITY" EN PVVALCHK      *
000370 05  WS-ENT-PROY-DEMANDA-KWH           PIC 9(09).
000380*    CAPACIDAD DE SISTEMA DADA DIRECTAMENTE, EN VEZ DE LA         *
000390*    DEMANDA ANUAL - MUTUAMENTE ALTERNATIVA CON EL CAMPO ANTERIOR *
000400 05  WS-ENT-PROY-CAPACID-KW            PIC 9(05)V99.
000410*    POTENCIA NOMINAL DEL MODULO FOTOVOLTAICO EN WATTS - SI       *
000420*    VIENE EN CERO, PVVALCHK LE APLICA EL DEFAULT DE 400W         *
000430 05  WS-ENT-PROY-POT-MODULO-W          PIC 9(04).
000440*    INVERSION INICIAL TOTAL DEL PROYECTO, ANTES DE INCENTIVOS    *
000450 05  WS-ENT-PROY-CAPEX-TOTAL           PIC S9(09)V99.
000460*    CREDITOS FISCALES Y OTROS INCENTIVOS QUE REDUCEN EL          *
000470*    DESEMBOLSO NETO EN EL ANIO CERO DEL FLUJO DE CAJA            *
000480 05  WS-ENT-PROY-INCENTIVOS            PIC S9(09)V99.
000490*    TARIFA ELECTRICA VIGENTE EN DOLARES POR KWH AL MOMENTO DE    *
000500*    LA SOLICITUD - ESCALA ANUALMENTE POR WS-ENT-PROY-TASA-ESCAL  *
000510 05  WS-ENT-PROY-TARIFA-KWH            PIC 9V9(04).
000520*    COSTO OPERATIVO Y DE MANTENIMIENTO ANUAL DEL SISTEMA         *
000530 05  WS-ENT-PROY-OPEX-ANUAL            PIC S9(07)V99.
000540*    LAS TRES TASAS PORCENTUALES QUE ALIMENTAN EL MODELO          *
000550*    FINANCIERO ANIO A ANIO - VER PVFINCLC 2000-CALC-FLUJO-CAJA   *
000560 05  WS-ENT-PROY-TASAS.
000570*        ESCALACION ANUAL DE LA TARIFA ELECTRICA                  *
000580     10  WS-ENT-PROY-TASA-ESCAL        PIC V9(04).
000590*        TASA DE DESCUENTO USADA EN EL VALOR PRESENTE NETO        *
000600     10  WS-ENT-PROY-TASA-DESC         PIC V9(04).
000610*        DEGRADACION ANUAL DEL PANEL - SI VIENE EN CERO,          *
000620*        PVVALCHK LE APLICA EL DEFAULT DE 0.0050 (0.50%)          *
000630     10  WS-ENT-PROY-TASA-DEGRAD       PIC V9(04).
000640*    VIDA UTIL DEL PROYECTO EN ANIOS - VALIDADA ENTRE 1 Y 40      *
000650 05  WS-ENT-PROY-VIDA-ANIOS            PIC 9(02).
000660*    RATIO DE DESEMPENO DEL SISTEMA (PERFORMANCE RATIO) - SI      *
000670*    VIENE EN CERO, PVVALCHK LE APLICA EL DEFAULT DE 0.7500       *
000680 05  WS-ENT-PROY-RATIO-DESEMP          PIC V9(04).
000690*    RELLENO AL ANCHO DE REGISTRO DE LA CASA                      *
000700 05  FILLER                            PIC X(06).
